000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEATRB0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL ARCHIVO DE ATRIBUTOS (ATTRIBUTE-FILE).*
000600*               UN REGISTRO POR PAR (ACTIVO, FUENTE/HERRAMIENTA) *
000700*               QUE HAYA OBSERVADO ALGUNA VEZ AL ACTIVO.         *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 151 POSICIONES (138 UTILES + 13 RELLENO). *
001200*           PREFIJO  : ATB0.                                     *
001300*                                                                *
001400* Maintenence Log                                                *
001500* Date       Author        Maintenance Requirement.              *
001600* ---------- ------------  -------------------------------------*
001700* 14/02/2024 MIBARRA       VERSION INICIAL.                      *
001800* 03/06/2024 GFORRICH      AGREGA RELLENO PARA CRECIMIENTO       *
001900*                          FUTURO DEL CAMPO DETALLE (CR-4471).   *
002000******************************************************************
002100     05  NEATRB0.
002200         10  ATB0-ATTR-ID                   PIC 9(06).
002300         10  ATB0-ASSET-ID                  PIC 9(06).
002400         10  ATB0-ATTR-NAME                 PIC X(20).
002500         10  ATB0-LAST-OBSERVED             PIC X(19).
002600         10  ATB0-DETAIL                    PIC X(80).
002700         10  ATB0-ATTR-STATUS               PIC X(07).
002800             88  ATB0-88-GOOD                    VALUE 'GOOD'.
002900             88  ATB0-88-MISSING                 VALUE 'MISSING'.
003000         10  FILLER                         PIC X(13).
