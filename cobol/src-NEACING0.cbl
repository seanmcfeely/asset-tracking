000100*****************************************************************
000200* PROGRAM NAME:    NEACING0.                                    *
000300* ORIGINAL AUTHOR: MIBARRA.                                     *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 14/02/2024 MARIO IBARRA  VERSION INICIAL.  INGESTA DE EVENTOS *
000800*                          DE OBSERVACION (EVENTOS), ALTA/CAMBIO*
000900*                          DE ACTIVOS Y ATRIBUTOS Y REEVALUACION*
001000*                          POR EVENTO (ESQUELETO DE DOS ARCHIVOS*
001100*                          TOMADO DE FINALB36, ADAPTADO A UN     *
001200*                          SOLO ARCHIVO DE TRANSACCIONES).       *
001300* 21/05/2024 GFORRICH      AGREGA BITACORA DE TOTALES (NETOTL0) * CR-4402 
001400*                          AL ESTILO CN-CONTADORES (CR-4402).   * CR-4402 
001500* 09/07/2024 GFORRICH      LA BAJA DE ACTIVOS/ATRIBUTOS PASA A  * CR-4471 
001600*                          RESOLVERSE EN MEMORIA (NEACTBL /     * CR-4471 
001700*                          NEATTBL); YA NO HAY EXEC SQL EN ESTE * CR-4471 
001800*                          SISTEMA (CR-4471).                   * CR-4471 
001900* 19/02/1999 JCARRIZO      REVISION DE FIN DE SIGLO SOBRE LA    * Y2K-0042
002000*                          TARJETA 02 (FECHA DE CORRIDA): EL    * Y2K-0042
002100*                          ANIO YA VIENE EN PIC 9(04), NO        *Y2K-0042
002200*                          REQUIERE CAMBIOS PARA EL ROLLOVER     *Y2K-0042
002300*                          1999/2000.                            *Y2K-0042
002400*****************************************************************
002500*                                                               *
002600*          I D E N T I F I C A T I O N  D I V I S I O N         *
002700*                                                               *
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  NEACING0.
003100 AUTHOR. MARIO IBARRA.
003200 INSTALLATION. IBM Z/OS.
003300 DATE-WRITTEN. FEBRERO 1994.
003400 DATE-COMPILED. FEBRERO 1994.
003500 SECURITY. CONFIDENTIAL.
003600*****************************************************************
003700*                                                               *
003800*             E N V I R O N M E N T   D I V I S I O N           *
003900*                                                               *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500        C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800
004900*****************************************************************
005000*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
005100*****************************************************************
005200 FILE-CONTROL.
005300
005400     SELECT TARJETAS     ASSIGN       TO TARJETAS
005500                          ORGANIZATION IS LINE SEQUENTIAL
005600                          FILE STATUS  IS SW-FILE-STATUS.
005700
005800     SELECT EVENTOS      ASSIGN       TO EVENTOS
005900                          FILE STATUS  IS SW-FILE-STATUS.
006000
006100     SELECT ASSETMST     ASSIGN       TO ASSETMST
006200                          FILE STATUS  IS SW-FILE-STATUS.
006300
006400     SELECT ATRIBUTOS    ASSIGN       TO ATRIBUTOS
006500                          FILE STATUS  IS SW-FILE-STATUS.
006600
006700     SELECT BITACORA     ASSIGN       TO BITACORA
006800                          ORGANIZATION IS LINE SEQUENTIAL
006900                          FILE STATUS  IS SW-FILE-STATUS.
007000
007100*****************************************************************
007200*                                                               *
007300*                      D A T A   D I V I S I O N                *
007400*                                                               *
007500*****************************************************************
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 FD  TARJETAS
008000     RECORDING MODE IS F
008100     RECORD CONTAINS 80 CHARACTERS.
008200 01  REG-TARJETAS.
008300     COPY NEPARM0.
008400
008500 FD  EVENTOS
008600     RECORDING MODE IS F
008700     RECORD CONTAINS 149 CHARACTERS.
008800 01  REG-EVENTOS.
008900     COPY NEEVNT0.
009000
009100 FD  ASSETMST
009200     RECORDING MODE IS F
009300     RECORD CONTAINS 87 CHARACTERS.
009400 01  REG-ASSETMST.
009500     COPY NEACTV0.
009600
009700 FD  ATRIBUTOS
009800     RECORDING MODE IS F
009900     RECORD CONTAINS 151 CHARACTERS.
010000 01  REG-ATRIBUTOS.
010100     COPY NEATRB0.
010200
010300 FD  BITACORA
010400     RECORDING MODE IS F
010500     RECORD CONTAINS 132 CHARACTERS.
010600 01  REG-BITACORA                   PIC X(132).
010700
010800 WORKING-STORAGE SECTION.
010900
011000*****************************************************************
011100*                    DEFINICION DE CONSTANTES                   *
011200*****************************************************************
011300 01  CT-CONSTANTES.
011400     05 CT-SEGUNDOS-DIA            PIC 9(05) COMP VALUE 86400.
011500     05 CT-ALFA-MINUSCULA
011600             PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
011700     05 CT-ALFA-MAYUSCULA
011800             PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011900
012000*****************************************************************
012100*                    DEFINICION DE CONTADORES                   *
012200*****************************************************************
012300 01  WS-CONTADORES.
012400     COPY NETOTL0.
012500
012600*****************************************************************
012700*                    DEFINICION DE SWITCHES                     *
012800*****************************************************************
012900 01  SW-SWITCHES.
013000     05 SW-FILE-STATUS                 PIC X(02) VALUE SPACES.
013100        88 SW-88-FS-OK                             VALUE '00'.
013200     05 SW-FIN-TARJETAS                PIC X(01) VALUE 'N'.
013300        88 SW-88-FIN-TARJETAS                      VALUE 'S'.
013400     05 SW-FIN-EVENTOS                 PIC X(01) VALUE 'N'.
013500        88 SW-88-FIN-EVENTOS                       VALUE 'S'.
013600     05 SW-FIN-ASSETMST                PIC X(01) VALUE 'N'.
013700        88 SW-88-FIN-ASSETMST                      VALUE 'S'.
013800     05 SW-FIN-ATRIBUTOS               PIC X(01) VALUE 'N'.
013900        88 SW-88-FIN-ATRIBUTOS                     VALUE 'S'.
014000     05 SW-MOTIVO-RECHAZO              PIC X(01) VALUE SPACE.
014100        88 SW-88-SIN-RECHAZO                       VALUE SPACE.
014200        88 SW-88-RECHAZO-SIN-FUENTE                VALUE 'F'.
014300        88 SW-88-RECHAZO-SIN-HOST                  VALUE 'H'.
014400        88 SW-88-RECHAZO-SIN-FECHA                 VALUE 'T'.
014500     05 SW-ASSET-ES-NUEVO              PIC X(01).
014600        88 SW-88-ASSET-ES-NUEVO                    VALUE 'S'.
014700     05 SW-ATRIB-ES-NUEVO              PIC X(01).
014800        88 SW-88-ATRIB-ES-NUEVO                    VALUE 'S'.
014900     05 SW-ATRIB-ACTUALIZADO           PIC X(01).
015000        88 SW-88-ATRIB-ACTUALIZADO                 VALUE 'S'.
015100
015200*****************************************************************
015300*         DEFINICION DEL AREA DE PARAMETROS DE CORRIDA          *
015400*****************************************************************
015500 01  WS-PARAMETROS.
015600     05 WS-MAX-ATTR-ABSENCE            PIC 9(03) VALUE ZEROES.
015700     05 WS-MAX-ASSET-ABSENCE           PIC 9(03) VALUE ZEROES.
015800     05 WS-RUN-DATE-TIME               PIC X(19) VALUE SPACES.
015900     05 WS-FUENTE-CORRIDA              PIC X(20) VALUE SPACES.
016000     05 WS-REQUIRE-ALL-CANT            PIC 9(01) COMP VALUE 0.
016100     05 WS-REQUIRE-ALL-LIST OCCURS 5 TIMES        PIC X(20).
016200     05 WS-REQUIRE-ONE-CANT            PIC 9(01) COMP VALUE 0.
016300     05 WS-REQUIRE-ONE-LIST OCCURS 5 TIMES        PIC X(20).
016400
016500*****************************************************************
016600*                     DEFINICION DE VARIABLES                   *
016700*****************************************************************
016800 01  WS-VARIABLES.
016900     05 WS-IX-SCAN                     PIC 9(02) COMP.
017000     05 WS-POS-BACKSLASH               PIC 9(02) COMP.
017100     05 WS-IX-ATR                      PIC 9(05) COMP.
017200     05 WS-ATTR-INICIO                 PIC 9(05) COMP.
017300     05 WS-ATTR-CANTIDAD-ASSET         PIC 9(05) COMP.
017400     05 WS-SOURCE-RESUELTO             PIC X(20) VALUE SPACES.
017500     05 WS-SOURCE-MAYUSC               PIC X(20) VALUE SPACES.
017600     05 WS-HOSTNAME-RESUELTO           PIC X(30) VALUE SPACES.
017700     05 WS-HOSTNAME-MAYUSC             PIC X(30) VALUE SPACES.
017800     05 WS-DETALLE-RESUELTO            PIC X(80) VALUE SPACES.
017900     05 WS-FECHA-EVENTO                PIC X(19) VALUE SPACES.
018000
018100*****************************************************************
018200*        AREAS DE COMUNICACION CON LAS RUTINAS DE CRUD          *
018300*****************************************************************
018400 01  WS-NECRAST0.
018500     COPY NECRAST0.
018600 01  WS-NECRATR0.
018700     COPY NECRATR0.
018800 01  WS-NEACRET0.
018900     COPY NEACRET0.
019000
019100*****************************************************************
019200*      AREA DE ACTIVO PARA LA LLAMADA AL MOTOR DE EVALUACION    *
019300*   (ES LA MISMA LAYOUT DEL MAESTRO, NEACEVL0 LA RECIBE COMO    *
019400*    LK-ACTIVO Y LA DEVUELVE CON EL ESTADO YA RECALCULADO).      *
019500*****************************************************************
019600 01  WS-ACTIVO-EVAL.
019700     COPY NEACTV0.
019800
019900*****************************************************************
020000*       AREA DE COMUNICACION CON EL MOTOR DE EVALUACION         *
020100*****************************************************************
020200 01  WS-PARAMETROS-EVL0.
020300     05 EVL0-ATTR-INICIO               PIC 9(05) COMP.
020400     05 EVL0-ATTR-CANTIDAD             PIC 9(05) COMP.
020500     05 EVL0-RUN-DATE-TIME             PIC X(19).
020600     05 EVL0-MAX-ATTR-ABSENCE          PIC 9(03).
020700     05 EVL0-MAX-ASSET-ABSENCE         PIC 9(03).
020800     05 EVL0-AGING-SWITCH              PIC X(01).
020900        88 EVL0-88-AGING-ON                      VALUE 'S'.
021000        88 EVL0-88-AGING-OFF                      VALUE 'N'.
021100     05 EVL0-REQUIRE-ALL-CANT          PIC 9(01) COMP.
021200     05 EVL0-REQUIRE-ALL-LIST OCCURS 5 TIMES      PIC X(20).
021300     05 EVL0-REQUIRE-ONE-CANT          PIC 9(01) COMP.
021400     05 EVL0-REQUIRE-ONE-LIST OCCURS 5 TIMES      PIC X(20).
021500     05 EVL0-CNT-ATRIB-MISSING         PIC 9(05) COMP.
021600     05 EVL0-CNT-ATRIB-RESTAURADOS     PIC 9(05) COMP.
021700
021800*****************************************************************
021900*    TABLAS EN MEMORIA DEL MAESTRO DE ACTIVOS Y DE ATRIBUTOS    *
022000*****************************************************************
022100 01  WS-TABLA-ACTIVOS.
022200     COPY NEACTBL.
022300 01  WS-TABLA-ATRIBUTOS.
022400     COPY NEATTBL.
022500
022600*****************************************************************
022700*                                                               *
022800*              P R O C E D U R E   D I V I S I O N              *
022900*                                                               *
023000*****************************************************************
023100 PROCEDURE DIVISION.
023200
023300*****************************************************************
023400*                        0000-MAINLINE                          *
023500*****************************************************************
023600 0000-MAINLINE.
023700
023800     PERFORM 1000-INICIO
023900        THRU 1000-INICIO-EXIT
024000
024100     PERFORM 2000-PROCESO
024200        THRU 2000-PROCESO-EXIT
024300        UNTIL SW-88-FIN-EVENTOS
024400
024500     PERFORM 3000-FIN.
024600
024700*****************************************************************
024800*                         1000-INICIO                           *
024900*****************************************************************
025000 1000-INICIO.
025100
025200     INITIALIZE WS-CONTADORES WS-PARAMETROS
025300                WS-TABLA-ACTIVOS WS-TABLA-ATRIBUTOS
025400
025500     OPEN INPUT TARJETAS
025600     PERFORM 1100-LEE-TARJETA
025700        THRU 1100-LEE-TARJETA-EXIT
025800        UNTIL SW-88-FIN-TARJETAS
025900     CLOSE TARJETAS
026000
026100     OPEN INPUT ASSETMST
026200     PERFORM 1200-CARGA-ACTIVO
026300        THRU 1200-CARGA-ACTIVO-EXIT
026400        UNTIL SW-88-FIN-ASSETMST
026500     CLOSE ASSETMST
026600
026700     OPEN INPUT ATRIBUTOS
026800     PERFORM 1300-CARGA-ATRIBUTO
026900        THRU 1300-CARGA-ATRIBUTO-EXIT
027000        UNTIL SW-88-FIN-ATRIBUTOS
027100     CLOSE ATRIBUTOS
027200
027300     OPEN INPUT EVENTOS
027400     PERFORM 1400-LEE-EVENTO
027500        THRU 1400-LEE-EVENTO-EXIT.
027600
027700 1000-INICIO-EXIT.
027800     EXIT.
027900
028000*****************************************************************
028100*                       1100-LEE-TARJETA                        *
028200*****************************************************************
028300 1100-LEE-TARJETA.
028400
028500     READ TARJETAS
028600          AT END
028700             SET SW-88-FIN-TARJETAS TO TRUE
028800          NOT AT END
028900             PERFORM 1110-PROCESA-TARJETA
029000                THRU 1110-PROCESA-TARJETA-EXIT
029100     END-READ.
029200
029300 1100-LEE-TARJETA-EXIT.
029400     EXIT.
029500
029600*****************************************************************
029700*                    1110-PROCESA-TARJETA                       *
029800*   LAS TARJETAS 06-10 SON PROPIAS DEL FILTRO (NEACFLT0) Y SE    *
029900*   IGNORAN AQUI; LAS TARJETAS 04/05 SE ACUMULAN HASTA 5 VECES.  *
030000*****************************************************************
030100 1110-PROCESA-TARJETA.
030200
030300     EVALUATE TRUE
030400         WHEN PRM0-88-UMBRALES
030500              MOVE PRM0-VAL-UMBRAL-ATRIB TO WS-MAX-ATTR-ABSENCE
030600              MOVE PRM0-VAL-UMBRAL-ASSET TO WS-MAX-ASSET-ABSENCE
030700         WHEN PRM0-88-FECHA-CORRIDA
030800              MOVE PRM0-VAL-RUN-DATETIME TO WS-RUN-DATE-TIME
030900         WHEN PRM0-88-FUENTE-CORRIDA
031000              MOVE PRM0-VAL-NOMBRE-HERR  TO WS-FUENTE-CORRIDA
031100         WHEN PRM0-88-REQUIERE-TODOS
031200              IF WS-REQUIRE-ALL-CANT LESS THAN 5
031300                 ADD 1 TO WS-REQUIRE-ALL-CANT
031400                 MOVE PRM0-VAL-NOMBRE-HERR TO
031500                      WS-REQUIRE-ALL-LIST (WS-REQUIRE-ALL-CANT)
031600              END-IF
031700         WHEN PRM0-88-REQUIERE-UNO
031800              IF WS-REQUIRE-ONE-CANT LESS THAN 5
031900                 ADD 1 TO WS-REQUIRE-ONE-CANT
032000                 MOVE PRM0-VAL-NOMBRE-HERR TO
032100                      WS-REQUIRE-ONE-LIST (WS-REQUIRE-ONE-CANT)
032200              END-IF
032300         WHEN OTHER
032400              CONTINUE
032500     END-EVALUATE.
032600
032700 1110-PROCESA-TARJETA-EXIT.
032800     EXIT.
032900
033000*****************************************************************
033100*                     1200-CARGA-ACTIVO                         *
033200*****************************************************************
033300 1200-CARGA-ACTIVO.
033400
033500     READ ASSETMST
033600          AT END
033700             SET SW-88-FIN-ASSETMST TO TRUE
033800          NOT AT END
033900             ADD 1                       TO ACTB-CANTIDAD
034000             MOVE ACT0-ASSET-ID OF REG-ASSETMST TO
034100                  ACTB-ASSET-ID (ACTB-CANTIDAD)
034200             MOVE ACT0-HOSTNAME OF REG-ASSETMST TO
034300                  ACTB-HOSTNAME (ACTB-CANTIDAD)
034400             MOVE ACT0-STATUS OF REG-ASSETMST TO
034500                  ACTB-STATUS (ACTB-CANTIDAD)
034600             MOVE ACT0-INSERT-DATE OF REG-ASSETMST TO
034700                  ACTB-INSERT-DATE (ACTB-CANTIDAD)
034800             MOVE ACT0-LAST-OBSERVED OF REG-ASSETMST TO
034900                  ACTB-LAST-OBSERVED (ACTB-CANTIDAD)
035000     END-READ.
035100
035200 1200-CARGA-ACTIVO-EXIT.
035300     EXIT.
035400
035500*****************************************************************
035600*                    1300-CARGA-ATRIBUTO                        *
035700*****************************************************************
035800 1300-CARGA-ATRIBUTO.
035900
036000     READ ATRIBUTOS
036100          AT END
036200             SET SW-88-FIN-ATRIBUTOS TO TRUE
036300          NOT AT END
036400             ADD 1                       TO ATTB-CANTIDAD
036500             MOVE ATB0-ATTR-ID           TO
036600                  ATTB-ATTR-ID (ATTB-CANTIDAD)
036700             MOVE ATB0-ASSET-ID          TO
036800                  ATTB-ASSET-ID (ATTB-CANTIDAD)
036900             MOVE ATB0-ATTR-NAME         TO
037000                  ATTB-ATTR-NAME (ATTB-CANTIDAD)
037100             MOVE ATB0-LAST-OBSERVED     TO
037200                  ATTB-LAST-OBSERVED (ATTB-CANTIDAD)
037300             MOVE ATB0-DETAIL            TO
037400                  ATTB-DETAIL (ATTB-CANTIDAD)
037500             MOVE ATB0-ATTR-STATUS       TO
037600                  ATTB-ATTR-STATUS (ATTB-CANTIDAD)
037700     END-READ.
037800
037900 1300-CARGA-ATRIBUTO-EXIT.
038000     EXIT.
038100
038200*****************************************************************
038300*                      1400-LEE-EVENTO                          *
038400*****************************************************************
038500 1400-LEE-EVENTO.
038600
038700     READ EVENTOS
038800          AT END
038900             SET SW-88-FIN-EVENTOS TO TRUE
039000          NOT AT END
039100             ADD 1 TO CNT0-EVENTOS-LEIDOS
039200     END-READ.
039300
039400 1400-LEE-EVENTO-EXIT.
039500     EXIT.
039600
039700*****************************************************************
039800*                        2000-PROCESO                           *
039900*   RESUELVE Y VALIDA EL EVENTO, PUBLICA ALTA/CAMBIO DE ACTIVO Y *
040000*   ATRIBUTO, Y REEVALUA EL ACTIVO TOCADO (ENVEJECIMIENTO DE     *
040100*   ATRIBUTOS APAGADO -- SOLO CORRE EN LA BARRIDA NEACSWP0).     *
040200*****************************************************************
040300 2000-PROCESO.
040400
040500     SET SW-88-SIN-RECHAZO           TO TRUE
040600
040700     PERFORM 2110-RESUELVE-SOURCE
040800        THRU 2110-RESUELVE-SOURCE-EXIT
040900     IF NOT SW-88-SIN-RECHAZO
041000        GO TO 2000-REGISTRA-RECHAZO
041100     END-IF
041200
041300     PERFORM 2120-RESUELVE-HOSTNAME
041400        THRU 2120-RESUELVE-HOSTNAME-EXIT
041500     IF NOT SW-88-SIN-RECHAZO
041600        GO TO 2000-REGISTRA-RECHAZO
041700     END-IF
041800
041900     PERFORM 2130-RESUELVE-FECHA-HORA
042000        THRU 2130-RESUELVE-FECHA-HORA-EXIT
042100     IF NOT SW-88-SIN-RECHAZO
042200        GO TO 2000-REGISTRA-RECHAZO
042300     END-IF
042400
042500     PERFORM 2140-RESUELVE-DETALLE
042600        THRU 2140-RESUELVE-DETALLE-EXIT
042700
042800     PERFORM 2200-LOCALIZA-O-CREA-ASSET
042900        THRU 2200-LOCALIZA-O-CREA-ASSET-EXIT
043000
043100     PERFORM 2300-ACTUALIZA-LAST-OBSERVED
043200        THRU 2300-ACTUALIZA-LAST-OBSERVED-EXIT
043300
043400     PERFORM 2400-LOCALIZA-O-ACTUALIZA-ATRIB
043500        THRU 2400-LOCALIZA-O-ACTUALIZA-ATRIB-EXIT
043600
043700     IF SW-88-ATRIB-ES-NUEVO OR SW-88-ATRIB-ACTUALIZADO
043800        PERFORM 2500-REEVALUA-ASSET
043900           THRU 2500-REEVALUA-ASSET-EXIT
044000     END-IF
044100
044200     GO TO 2000-SIGUIENTE-EVENTO.
044300
044400 2000-REGISTRA-RECHAZO.
044500
044600     ADD 1 TO CNT0-EVENTOS-RECHAZADOS
044700     EVALUATE TRUE
044800         WHEN SW-88-RECHAZO-SIN-FUENTE
044900              ADD 1 TO CNT0-RECHAZO-SIN-FUENTE
045000         WHEN SW-88-RECHAZO-SIN-HOST
045100              ADD 1 TO CNT0-RECHAZO-SIN-HOST
045200         WHEN SW-88-RECHAZO-SIN-FECHA
045300              ADD 1 TO CNT0-RECHAZO-SIN-FECHA
045400     END-EVALUATE.
045500
045600 2000-SIGUIENTE-EVENTO.
045700
045800     PERFORM 1400-LEE-EVENTO
045900        THRU 1400-LEE-EVENTO-EXIT.
046000
046100 2000-PROCESO-EXIT.
046200     EXIT.
046300
046400*****************************************************************
046500*                  2110-RESUELVE-SOURCE                         *
046600*   CAMPO PROPIO DEL EVENTO, SI NO, LA FUENTE DE CORRIDA DE LA   *
046700*   TARJETA 03; SI NINGUNA ESTA PRESENTE, SE RECHAZA EL EVENTO.  *
046800*****************************************************************
046900 2110-RESUELVE-SOURCE.
047000
047100     IF EVT0-SOURCE NOT EQUAL SPACES
047200        MOVE EVT0-SOURCE           TO WS-SOURCE-RESUELTO
047300     ELSE
047400        IF WS-FUENTE-CORRIDA NOT EQUAL SPACES
047500           MOVE WS-FUENTE-CORRIDA  TO WS-SOURCE-RESUELTO
047600        ELSE
047700           SET SW-88-RECHAZO-SIN-FUENTE TO TRUE
047800           GO TO 2110-RESUELVE-SOURCE-EXIT
047900        END-IF
048000     END-IF
048100
048200     MOVE WS-SOURCE-RESUELTO       TO WS-SOURCE-MAYUSC
048300     INSPECT WS-SOURCE-MAYUSC
048400             CONVERTING CT-ALFA-MINUSCULA TO CT-ALFA-MAYUSCULA.
048500
048600 2110-RESUELVE-SOURCE-EXIT.
048700     EXIT.
048800
048900*****************************************************************
049000*                 2120-RESUELVE-HOSTNAME                        *
049100*   SE CONSERVA SOLO EL TEXTO POSTERIOR AL ULTIMO '\' (PREFIJO   *
049200*   DE DOMINIO TIPO DOMAIN\HOST) Y SE GUARDA EN MAYUSCULAS.      *
049300*****************************************************************
049400 2120-RESUELVE-HOSTNAME.
049500
049600     MOVE ZEROES                   TO WS-POS-BACKSLASH
049700     PERFORM 2121-BUSCA-BACKSLASH
049800        THRU 2121-BUSCA-BACKSLASH-EXIT
049900        VARYING WS-IX-SCAN FROM 30 BY -1
050000           UNTIL WS-IX-SCAN LESS THAN 1
050100           OR    WS-POS-BACKSLASH GREATER THAN ZEROES
050200
050300     MOVE SPACES                   TO WS-HOSTNAME-RESUELTO
050400     IF WS-POS-BACKSLASH EQUAL ZEROES
050500        MOVE EVT0-HOSTNAME         TO WS-HOSTNAME-RESUELTO
050600     ELSE
050700        IF WS-POS-BACKSLASH LESS THAN 30
050800           MOVE EVT0-HOSTNAME (WS-POS-BACKSLASH + 1 : ) TO
050900                WS-HOSTNAME-RESUELTO
051000        END-IF
051100     END-IF
051200
051300     IF WS-HOSTNAME-RESUELTO EQUAL SPACES
051400        SET SW-88-RECHAZO-SIN-HOST TO TRUE
051500        GO TO 2120-RESUELVE-HOSTNAME-EXIT
051600     END-IF
051700
051800     MOVE WS-HOSTNAME-RESUELTO     TO WS-HOSTNAME-MAYUSC
051900     INSPECT WS-HOSTNAME-MAYUSC
052000             CONVERTING CT-ALFA-MINUSCULA TO CT-ALFA-MAYUSCULA.
052100
052200 2120-RESUELVE-HOSTNAME-EXIT.
052300     EXIT.
052400
052500 2121-BUSCA-BACKSLASH.
052600
052700     IF EVT0-HOSTNAME (WS-IX-SCAN : 1) EQUAL '\'
052800        MOVE WS-IX-SCAN             TO WS-POS-BACKSLASH
052900     END-IF.
053000
053100 2121-BUSCA-BACKSLASH-EXIT.
053200     EXIT.
053300
053400*****************************************************************
053500*               2130-RESUELVE-FECHA-HORA                        *
053600*   VALIDA EL FORMATO YYYY-MM-DD HH:MM:SS (SE ACEPTA 'T' COMO    *
053700*   SEPARADOR, SE NORMALIZA A BLANCO).  NO HAY FUNCTIONS DE      *
053800*   FECHA INTRINSECAS EN ESTE SHOP PARA VALIDAR EL FORMATO.      *
053900*****************************************************************
054000 2130-RESUELVE-FECHA-HORA.
054100
054200     IF EVT0-TIME EQUAL SPACES
054300        SET SW-88-RECHAZO-SIN-FECHA TO TRUE
054400        GO TO 2130-RESUELVE-FECHA-HORA-EXIT
054500     END-IF
054600
054700     MOVE EVT0-TIME                 TO WS-FECHA-EVENTO
054800     IF WS-FECHA-EVENTO (11 : 1) EQUAL 'T'
054900        MOVE ' '                    TO WS-FECHA-EVENTO (11 : 1)
055000     END-IF
055100
055200     IF WS-FECHA-EVENTO (1 : 4)  NOT NUMERIC
055300     OR WS-FECHA-EVENTO (6 : 2)  NOT NUMERIC
055400     OR WS-FECHA-EVENTO (9 : 2)  NOT NUMERIC
055500     OR WS-FECHA-EVENTO (12 : 2) NOT NUMERIC
055600     OR WS-FECHA-EVENTO (15 : 2) NOT NUMERIC
055700     OR WS-FECHA-EVENTO (18 : 2) NOT NUMERIC
055800     OR WS-FECHA-EVENTO (5 : 1)  NOT EQUAL '-'
055900     OR WS-FECHA-EVENTO (8 : 1)  NOT EQUAL '-'
056000     OR WS-FECHA-EVENTO (11 : 1) NOT EQUAL ' '
056100     OR WS-FECHA-EVENTO (14 : 1) NOT EQUAL ':'
056200     OR WS-FECHA-EVENTO (17 : 1) NOT EQUAL ':'
056300        SET SW-88-RECHAZO-SIN-FECHA TO TRUE
056400     END-IF.
056500
056600 2130-RESUELVE-FECHA-HORA-EXIT.
056700     EXIT.
056800
056900*****************************************************************
057000*                 2140-RESUELVE-DETALLE                         *
057100*   SI EL EVENTO NO TRAE DETALLE SE SINTETIZA UNO A PARTIR DE    *
057200*   LA FUENTE, EL HOSTNAME Y LA FECHA-HORA RESUELTOS.            *
057300*****************************************************************
057400 2140-RESUELVE-DETALLE.
057500
057600     IF EVT0-DETAIL NOT EQUAL SPACES
057700        MOVE EVT0-DETAIL            TO WS-DETALLE-RESUELTO
057800     ELSE
057900        MOVE SPACES                 TO WS-DETALLE-RESUELTO
058000        STRING WS-SOURCE-MAYUSC     DELIMITED BY SPACE
058100               ' ON '               DELIMITED BY SIZE
058200               WS-HOSTNAME-MAYUSC   DELIMITED BY SPACE
058300               ' AT '               DELIMITED BY SIZE
058400               WS-FECHA-EVENTO      DELIMITED BY SIZE
058500               INTO WS-DETALLE-RESUELTO
058600        END-STRING
058700     END-IF.
058800
058900 2140-RESUELVE-DETALLE-EXIT.
059000     EXIT.
059100
059200*****************************************************************
059300*              2200-LOCALIZA-O-CREA-ASSET                       *
059400*   BUSCA EL ACTIVO POR HOSTNAME; SI NO EXISTE LO DA DE ALTA EN  *
059500*   ESTADO UNKNOWN, CON FECHA DE ALTA Y ULTIMA OBSERVACION       *
059600*   IGUALES A LA FECHA DEL EVENTO.                               *
059700*****************************************************************
059800 2200-LOCALIZA-O-CREA-ASSET.
059900
060000     SET SW-88-ASSET-ES-NUEVO NOT TO TRUE
060100     MOVE 'N'                      TO SW-ASSET-ES-NUEVO
060200
060300     INITIALIZE WS-NECRAST0
060400     SET CAS0-88-READ              TO TRUE
060500     MOVE ZEROES                   TO CAS0-ASSET-ID
060600     MOVE WS-HOSTNAME-MAYUSC       TO CAS0-HOSTNAME
060700
060800     CALL 'NEACCRD0' USING WS-NECRAST0
060900                            WS-NEACRET0
061000                            WS-TABLA-ACTIVOS
061100                            WS-TABLA-ATRIBUTOS
061200
061300     IF CAS0-88-ENCONTRADO
061400        GO TO 2200-LOCALIZA-O-CREA-ASSET-EXIT
061500     END-IF
061600
061700     INITIALIZE WS-NECRAST0
061800     SET CAS0-88-CREATE            TO TRUE
061900     MOVE WS-HOSTNAME-MAYUSC       TO CAS0-HOSTNAME
062000     MOVE 'UNKNOWN'                TO CAS0-STATUS
062100     MOVE WS-RUN-DATE-TIME         TO CAS0-INSERT-DATE
062200     MOVE WS-FECHA-EVENTO          TO CAS0-LAST-OBSERVED
062300
062400     CALL 'NEACCRD0' USING WS-NECRAST0
062500                            WS-NEACRET0
062600                            WS-TABLA-ACTIVOS
062700                            WS-TABLA-ATRIBUTOS
062800
062900     SET SW-88-ASSET-ES-NUEVO      TO TRUE
063000     ADD 1 TO CNT0-ASSETS-CREADOS.
063100
063200 2200-LOCALIZA-O-CREA-ASSET-EXIT.
063300     EXIT.
063400
063500*****************************************************************
063600*            2300-ACTUALIZA-LAST-OBSERVED                       *
063700*   "EL QUE LLEGA MAS NUEVO GANA": SOLO SE PISA LA ULTIMA        *
063800*   OBSERVACION DEL ACTIVO SI EL EVENTO ES ESTRICTAMENTE MAS     *
063900*   NUEVO (O SI EL ACTIVO AUN NO TENIA NINGUNA).                 *
064000*****************************************************************
064100 2300-ACTUALIZA-LAST-OBSERVED.
064200
064300     IF SW-88-ASSET-ES-NUEVO
064400        GO TO 2300-ACTUALIZA-LAST-OBSERVED-EXIT
064500     END-IF
064600
064700     IF CAS0-LAST-OBSERVED EQUAL SPACES
064800     OR WS-FECHA-EVENTO GREATER THAN CAS0-LAST-OBSERVED
064900        MOVE WS-FECHA-EVENTO        TO CAS0-LAST-OBSERVED
065000        SET CAS0-88-UPDATE          TO TRUE
065100
065200        CALL 'NEACCRD0' USING WS-NECRAST0
065300                               WS-NEACRET0
065400                               WS-TABLA-ACTIVOS
065500                               WS-TABLA-ATRIBUTOS
065600
065700        ADD 1 TO CNT0-ASSETS-ACTUALIZADOS
065800     END-IF.
065900
066000 2300-ACTUALIZA-LAST-OBSERVED-EXIT.
066100     EXIT.
066200
066300*****************************************************************
066400*          2400-LOCALIZA-O-ACTUALIZA-ATRIB                      *
066500*   BUSCA EL ATRIBUTO POR (ASSET-ID, SOURCE).  SI NO EXISTE SE   *
066600*   DA DE ALTA EN GOOD; SI EXISTE SOLO SE ACTUALIZA CUANDO EL    *
066700*   EVENTO ES ESTRICTAMENTE MAS NUEVO (SI NO, QUEDA SIN TOCAR).  *
066800*****************************************************************
066900 2400-LOCALIZA-O-ACTUALIZA-ATRIB.
067000
067100     SET SW-ATRIB-ES-NUEVO NOT TO TRUE
067200     MOVE 'N'                      TO SW-ATRIB-ES-NUEVO
067300                                       SW-ATRIB-ACTUALIZADO
067400
067500     INITIALIZE WS-NECRATR0
067600     SET CAT0-88-READ              TO TRUE
067700     MOVE CAS0-ASSET-ID            TO CAT0-ASSET-ID
067800     MOVE WS-SOURCE-MAYUSC         TO CAT0-ATTR-NAME
067900
068000     CALL 'NEATCRD0' USING WS-NECRATR0
068100                            WS-NEACRET0
068200                            WS-TABLA-ATRIBUTOS
068300
068400     IF CAT0-88-NO-ENCONTRADO
068500        INITIALIZE WS-NECRATR0
068600        SET CAT0-88-CREATE         TO TRUE
068700        MOVE CAS0-ASSET-ID         TO CAT0-ASSET-ID
068800        MOVE WS-SOURCE-MAYUSC      TO CAT0-ATTR-NAME
068900        MOVE WS-FECHA-EVENTO       TO CAT0-LAST-OBSERVED
069000        MOVE WS-DETALLE-RESUELTO   TO CAT0-DETAIL
069100
069200        CALL 'NEATCRD0' USING WS-NECRATR0
069300                               WS-NEACRET0
069400                               WS-TABLA-ATRIBUTOS
069500
069600        SET SW-88-ATRIB-ES-NUEVO   TO TRUE
069700        ADD 1 TO CNT0-ATRIB-CREADOS
069800        GO TO 2400-LOCALIZA-O-ACTUALIZA-ATRIB-EXIT
069900     END-IF
070000
070100     IF WS-FECHA-EVENTO GREATER THAN CAT0-LAST-OBSERVED
070200        MOVE WS-FECHA-EVENTO       TO CAT0-LAST-OBSERVED
070300        MOVE WS-DETALLE-RESUELTO   TO CAT0-DETAIL
070400        SET CAT0-88-UPDATE         TO TRUE
070500
070600        CALL 'NEATCRD0' USING WS-NECRATR0
070700                               WS-NEACRET0
070800                               WS-TABLA-ATRIBUTOS
070900
071000        SET SW-88-ATRIB-ACTUALIZADO TO TRUE
071100        ADD 1 TO CNT0-ATRIB-ACTUALIZADOS
071200     ELSE
071300        ADD 1 TO CNT0-ATRIB-OBSOLETOS
071400     END-IF.
071500
071600 2400-LOCALIZA-O-ACTUALIZA-ATRIB-EXIT.
071700     EXIT.
071800
071900*****************************************************************
072000*                2500-REEVALUA-ASSET                             *
072100*   UBICA EL TRAMO DE ATRIBUTOS DEL ACTIVO EN LA TABLA (ORDENADA *
072200*   POR ASSET-ID/ATTR-NAME, ASI QUE EL TRAMO ES CONTIGUO) Y      *
072300*   LLAMA AL MOTOR DE EVALUACION CON ENVEJECIMIENTO DE           *
072400*   ATRIBUTOS APAGADO.                                          *
072500*****************************************************************
072600 2500-REEVALUA-ASSET.
072700
072800     PERFORM 2210-BUSCA-POR-ASSET-ID-ACTIVO
072900        THRU 2210-BUSCA-POR-ASSET-ID-ACTIVO-EXIT
073000
073100     MOVE ZEROES                   TO WS-ATTR-INICIO
073200                                       WS-ATTR-CANTIDAD-ASSET
073300
073400     IF ATTB-CANTIDAD GREATER THAN ZEROES
073500        PERFORM 2510-MARCA-TRAMO-ATRIB
073600           THRU 2510-MARCA-TRAMO-ATRIB-EXIT
073700           VARYING WS-IX-ATR FROM 1 BY 1
073800              UNTIL WS-IX-ATR GREATER THAN ATTB-CANTIDAD
073900     END-IF
074000
074100     MOVE CAS0-ASSET-ID            TO ACT0-ASSET-ID OF
074200                                       WS-ACTIVO-EVAL
074300     MOVE CAS0-HOSTNAME            TO ACT0-HOSTNAME OF
074400                                       WS-ACTIVO-EVAL
074500     MOVE CAS0-STATUS              TO ACT0-STATUS OF
074600                                       WS-ACTIVO-EVAL
074700     MOVE CAS0-INSERT-DATE         TO ACT0-INSERT-DATE OF
074800                                       WS-ACTIVO-EVAL
074900     MOVE CAS0-LAST-OBSERVED       TO ACT0-LAST-OBSERVED OF
075000                                       WS-ACTIVO-EVAL
075100
075200     MOVE WS-ATTR-INICIO           TO EVL0-ATTR-INICIO
075300     MOVE WS-ATTR-CANTIDAD-ASSET   TO EVL0-ATTR-CANTIDAD
075400     MOVE WS-RUN-DATE-TIME         TO EVL0-RUN-DATE-TIME
075500     MOVE WS-MAX-ATTR-ABSENCE      TO EVL0-MAX-ATTR-ABSENCE
075600     MOVE WS-MAX-ASSET-ABSENCE     TO EVL0-MAX-ASSET-ABSENCE
075700     SET EVL0-88-AGING-OFF         TO TRUE
075800     MOVE WS-REQUIRE-ALL-CANT      TO EVL0-REQUIRE-ALL-CANT
075900     MOVE WS-REQUIRE-ALL-LIST      TO EVL0-REQUIRE-ALL-LIST
076000     MOVE WS-REQUIRE-ONE-CANT      TO EVL0-REQUIRE-ONE-CANT
076100     MOVE WS-REQUIRE-ONE-LIST      TO EVL0-REQUIRE-ONE-LIST
076200
076300     CALL 'NEACEVL0' USING WS-ACTIVO-EVAL
076400                            WS-TABLA-ATRIBUTOS
076500                            WS-PARAMETROS-EVL0
076600
076700     INITIALIZE WS-NECRAST0
076800     SET CAS0-88-UPDATE            TO TRUE
076900     MOVE ACT0-ASSET-ID OF
077000          WS-ACTIVO-EVAL           TO CAS0-ASSET-ID
077100     MOVE ACT0-STATUS OF
077200          WS-ACTIVO-EVAL           TO CAS0-STATUS
077300     MOVE ACT0-LAST-OBSERVED OF
077400          WS-ACTIVO-EVAL           TO CAS0-LAST-OBSERVED
077500
077600     CALL 'NEACCRD0' USING WS-NECRAST0
077700                            WS-NEACRET0
077800                            WS-TABLA-ACTIVOS
077900                            WS-TABLA-ATRIBUTOS.
078000
078100 2500-REEVALUA-ASSET-EXIT.
078200     EXIT.
078300
078400 2210-BUSCA-POR-ASSET-ID-ACTIVO.
078500
078600     SET ACTB-IX                   TO 1
078700     SEARCH ALL ACTB-FILA
078800        WHEN ACTB-ASSET-ID (ACTB-IX) EQUAL CAS0-ASSET-ID
078900             CONTINUE
079000     END-SEARCH.
079100
079200 2210-BUSCA-POR-ASSET-ID-ACTIVO-EXIT.
079300     EXIT.
079400
079500 2510-MARCA-TRAMO-ATRIB.
079600
079700     IF ATTB-ASSET-ID (WS-IX-ATR) EQUAL CAS0-ASSET-ID
079800        IF WS-ATTR-INICIO EQUAL ZEROES
079900           MOVE WS-IX-ATR           TO WS-ATTR-INICIO
080000        END-IF
080100        ADD 1 TO WS-ATTR-CANTIDAD-ASSET
080200     END-IF.
080300
080400 2510-MARCA-TRAMO-ATRIB-EXIT.
080500     EXIT.
080600
080700*****************************************************************
080800*                           3000-FIN                            *
080900*   REGRABA LOS MAESTROS EN MEMORIA A SUS ARCHIVOS SECUENCIALES  *
081000*   Y ESCRIBE LA BITACORA DE TOTALES DE LA CORRIDA.              *
081100*****************************************************************
081200 3000-FIN.
081300
081400     CLOSE EVENTOS
081500
081600     OPEN OUTPUT ASSETMST
081700     IF ACTB-CANTIDAD GREATER THAN ZEROES
081800        PERFORM 3010-GRABA-ACTIVO
081900           THRU 3010-GRABA-ACTIVO-EXIT
082000           VARYING ACTB-IX FROM 1 BY 1
082100              UNTIL ACTB-IX GREATER THAN ACTB-CANTIDAD
082200     END-IF
082300     CLOSE ASSETMST
082400
082500     OPEN OUTPUT ATRIBUTOS
082600     IF ATTB-CANTIDAD GREATER THAN ZEROES
082700        PERFORM 3020-GRABA-ATRIBUTO
082800           THRU 3020-GRABA-ATRIBUTO-EXIT
082900           VARYING ATTB-IX FROM 1 BY 1
083000              UNTIL ATTB-IX GREATER THAN ATTB-CANTIDAD
083100     END-IF
083200     CLOSE ATRIBUTOS
083300
083400     OPEN OUTPUT BITACORA
083500     PERFORM 3100-ESCRIBE-BITACORA
083600        THRU 3100-ESCRIBE-BITACORA-EXIT
083700     CLOSE BITACORA
083800
083900     STOP RUN.
084000
084100 3010-GRABA-ACTIVO.
084200
084300     MOVE ACTB-ASSET-ID (ACTB-IX)      TO
084400          ACT0-ASSET-ID OF REG-ASSETMST
084500     MOVE ACTB-HOSTNAME (ACTB-IX)      TO
084600          ACT0-HOSTNAME OF REG-ASSETMST
084700     MOVE ACTB-STATUS (ACTB-IX)        TO
084800          ACT0-STATUS OF REG-ASSETMST
084900     MOVE ACTB-INSERT-DATE (ACTB-IX)   TO
085000          ACT0-INSERT-DATE OF REG-ASSETMST
085100     MOVE ACTB-LAST-OBSERVED (ACTB-IX) TO
085200          ACT0-LAST-OBSERVED OF REG-ASSETMST
085300     WRITE REG-ASSETMST.
085400
085500 3010-GRABA-ACTIVO-EXIT.
085600     EXIT.
085700
085800 3020-GRABA-ATRIBUTO.
085900
086000     MOVE ATTB-ATTR-ID (ATTB-IX)        TO ATB0-ATTR-ID
086100     MOVE ATTB-ASSET-ID (ATTB-IX)       TO ATB0-ASSET-ID
086200     MOVE ATTB-ATTR-NAME (ATTB-IX)      TO ATB0-ATTR-NAME
086300     MOVE ATTB-LAST-OBSERVED (ATTB-IX)  TO ATB0-LAST-OBSERVED
086400     MOVE ATTB-DETAIL (ATTB-IX)         TO ATB0-DETAIL
086500     MOVE ATTB-ATTR-STATUS (ATTB-IX)    TO ATB0-ATTR-STATUS
086600     WRITE REG-ATRIBUTOS.
086700
086800 3020-GRABA-ATRIBUTO-EXIT.
086900     EXIT.
087000
087100 3100-ESCRIBE-BITACORA.
087200
087300     MOVE SPACES                   TO REG-BITACORA
087400     STRING 'NEACING0 - EVENTOS LEIDOS......: '
087500                 DELIMITED BY SIZE
087600            CNT0-EVENTOS-LEIDOS    DELIMITED BY SIZE
087700            INTO REG-BITACORA
087800     WRITE REG-BITACORA
087900
088000     MOVE SPACES                   TO REG-BITACORA
088100     STRING 'NEACING0 - EVENTOS RECHAZADOS..: '
088200                 DELIMITED BY SIZE
088300            CNT0-EVENTOS-RECHAZADOS DELIMITED BY SIZE
088400            INTO REG-BITACORA
088500     WRITE REG-BITACORA
088600
088700     MOVE SPACES                   TO REG-BITACORA
088800     STRING '   SIN FUENTE.................: '
088900                 DELIMITED BY SIZE
089000            CNT0-RECHAZO-SIN-FUENTE DELIMITED BY SIZE
089100            INTO REG-BITACORA
089200     WRITE REG-BITACORA
089300
089400     MOVE SPACES                   TO REG-BITACORA
089500     STRING '   SIN HOSTNAME...............: '
089600                 DELIMITED BY SIZE
089700            CNT0-RECHAZO-SIN-HOST  DELIMITED BY SIZE
089800            INTO REG-BITACORA
089900     WRITE REG-BITACORA
090000
090100     MOVE SPACES                   TO REG-BITACORA
090200     STRING '   SIN FECHA..................: '
090300                 DELIMITED BY SIZE
090400            CNT0-RECHAZO-SIN-FECHA DELIMITED BY SIZE
090500            INTO REG-BITACORA
090600     WRITE REG-BITACORA
090700
090800     MOVE SPACES                   TO REG-BITACORA
090900     STRING 'NEACING0 - ACTIVOS CREADOS.....: '
091000                 DELIMITED BY SIZE
091100            CNT0-ASSETS-CREADOS    DELIMITED BY SIZE
091200            INTO REG-BITACORA
091300     WRITE REG-BITACORA
091400
091500     MOVE SPACES                   TO REG-BITACORA
091600     STRING 'NEACING0 - ACTIVOS ACTUALIZADOS: '
091700                 DELIMITED BY SIZE
091800            CNT0-ASSETS-ACTUALIZADOS DELIMITED BY SIZE
091900            INTO REG-BITACORA
092000     WRITE REG-BITACORA
092100
092200     MOVE SPACES                   TO REG-BITACORA
092300     STRING 'NEACING0 - ATRIBUTOS CREADOS...: '
092400                 DELIMITED BY SIZE
092500            CNT0-ATRIB-CREADOS     DELIMITED BY SIZE
092600            INTO REG-BITACORA
092700     WRITE REG-BITACORA
092800
092900     MOVE SPACES                   TO REG-BITACORA
093000     STRING 'NEACING0 - ATRIBUTOS ACTUALIZ..: '
093100                 DELIMITED BY SIZE
093200            CNT0-ATRIB-ACTUALIZADOS DELIMITED BY SIZE
093300            INTO REG-BITACORA
093400     WRITE REG-BITACORA
093500
093600     MOVE SPACES                   TO REG-BITACORA
093700     STRING 'NEACING0 - ATRIBUTOS OBSOLETOS.: '
093800                 DELIMITED BY SIZE
093900            CNT0-ATRIB-OBSOLETOS   DELIMITED BY SIZE
094000            INTO REG-BITACORA
094100     WRITE REG-BITACORA.
094200
094300 3100-ESCRIBE-BITACORA-EXIT.
094400     EXIT.
