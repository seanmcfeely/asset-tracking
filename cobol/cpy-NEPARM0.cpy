000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEPARM0                                   *
000400*                                                                *
000500* DESCRIPCION:  TARJETA DE PARAMETROS DE CORRIDA (CONTROL CARD). *
000600*               UNA TARJETA POR PARAMETRO; EL CAMPO PRM0-TIPO-   *
000700*               TARJETA DETERMINA COMO SE INTERPRETA EL RESTO.   *
000800*               LAS TARJETAS 04/05 (REQUIERE-TODOS / REQUIERE-   *
000900*               UNO) Y 06/07/08/09 (FILTER) PUEDEN REPETIRSE     *
001000*               HASTA 5 VECES CADA UNA.                          *
001100*                                                                *
001200* -------------------------------------------------------------- *
001300*                                                                *
001400*           LONGITUD : 080 POSICIONES (IMAGEN DE TARJETA).       *
001500*           PREFIJO  : PRM0.                                     *
001600*                                                                *
001700* Maintenence Log                                                *
001800* Date       Author        Maintenance Requirement.              *
001900* ---------- ------------  -------------------------------------*
002000* 14/02/2024 MIBARRA       VERSION INICIAL.                      *
002100* 21/05/2024 GFORRICH      AGREGA TARJETAS 06-10 PARA EL FILTRO  *
002200*                          DE LISTADO (CR-4402).                 *
002300******************************************************************
002400     05  NEPARM0.
002500         10  PRM0-TIPO-TARJETA              PIC X(02).
002600             88  PRM0-88-UMBRALES                VALUE '01'.
002700             88  PRM0-88-FECHA-CORRIDA           VALUE '02'.
002800             88  PRM0-88-FUENTE-CORRIDA          VALUE '03'.
002900             88  PRM0-88-REQUIERE-TODOS          VALUE '04'.
003000             88  PRM0-88-REQUIERE-UNO            VALUE '05'.
003100             88  PRM0-88-INCLUYE-ESTADO          VALUE '06'.
003200             88  PRM0-88-EXCLUYE-ESTADO          VALUE '07'.
003300             88  PRM0-88-INCLUYE-ATRIB           VALUE '08'.
003400             88  PRM0-88-EXCLUYE-ATRIB           VALUE '09'.
003500             88  PRM0-88-ENRIQUECE               VALUE '10'.
003600         10  PRM0-VALOR-TARJETA.
003700             15  PRM0-VAL-UMBRAL-ATRIB      PIC 9(03).
003800             15  PRM0-VAL-UMBRAL-ASSET      PIC 9(03).
003900             15  FILLER                     PIC X(68).
004000         10  PRM0-VAL-FECHA REDEFINES
004100             PRM0-VALOR-TARJETA.
004200             15  PRM0-VAL-RUN-DATETIME      PIC X(19).
004300             15  FILLER                     PIC X(55).
004400         10  PRM0-VAL-NOMBRE REDEFINES
004500             PRM0-VALOR-TARJETA.
004600             15  PRM0-VAL-NOMBRE-HERR       PIC X(20).
004700             15  FILLER                     PIC X(54).
004800         10  PRM0-VAL-ESTADO REDEFINES
004900             PRM0-VALOR-TARJETA.
005000             15  PRM0-VAL-NOMBRE-ESTADO     PIC X(13).
005100             15  FILLER                     PIC X(61).
005200         10  PRM0-VAL-ENRIQUECE REDEFINES
005300             PRM0-VALOR-TARJETA.
005400             15  PRM0-VAL-ENRIQUECE-SW      PIC X(01).
005500             15  FILLER                     PIC X(73).
005600         10  FILLER                         PIC X(04).
