000100*****************************************************************
000200* PROGRAM NAME:    NEATCRD0.                                    *
000300* ORIGINAL AUTHOR: MIBARRA.                                     *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 14/02/2024 MARIO IBARRA  VERSION INICIAL.  ALTA / BAJA /      *
000800*                          CAMBIO / CONSULTA DE ATRIBUTOS CONTRA*
000900*                          LA TABLA EN MEMORIA NEATTBL, ORDENADA*
001000*                          POR (ASSET-ID, ATTR-NAME).            *
001100* 17/09/2024 MIBARRA       AGREGA OPCION 'T' PARA LA BAJA EN    * CR-4488 
001200*                          CASCADA QUE INVOCA NEACCRD0 CUANDO   * CR-4488 
001300*                          SE ELIMINA UN ACTIVO (CR-4488).       *CR-4488 
001400*****************************************************************
001500*                                                               *
001600*          I D E N T I F I C A T I O N  D I V I S I O N         *
001700*                                                               *
001800*****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  NEATCRD0.
002100 AUTHOR. MARIO IBARRA.
002200 INSTALLATION. IBM Z/OS.
002300 DATE-WRITTEN. FEBRERO 1994.
002400 DATE-COMPILED. FEBRERO 1994.
002500 SECURITY. CONFIDENTIAL.
002600*****************************************************************
002700*                                                               *
002800*             E N V I R O N M E N T   D I V I S I O N           *
002900*                                                               *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500        C01 IS TOP-OF-FORM.
003600
003700*****************************************************************
003800*                                                               *
003900*                      D A T A   D I V I S I O N                *
004000*                                                               *
004100*****************************************************************
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400
004500*****************************************************************
004600*                    DEFINICION DE CONSTANTES                   *
004700*****************************************************************
004800 01  CT-CONSTANTES.
004900     05 CT-RUTINA                  PIC X(08) VALUE 'NEATCRD0'.
005000     05 CT-CAMPO-ATTR-NAME         PIC X(08) VALUE 'ATTRNAME'.
005100
005200*****************************************************************
005300*                     DEFINICION DE AVISOS                      *
005400*****************************************************************
005500 01  MA-AVISOS.
005600     05 MA-YA-EXISTE               PIC X(07) VALUE 'NEA0001'.
005700     05 MA-NO-EXISTE               PIC X(07) VALUE 'NEA0002'.
005800 01  ME-MENSAJES.
005900     05 ME-OPCION-INVALIDA         PIC X(07) VALUE 'NEE2100'.
006000
006100*****************************************************************
006200*                    DEFINICION DE SWITCHES                     *
006300*****************************************************************
006400 01  SW-SWITCHES.
006500     05 SW-ENCONTRADO              PIC X(01).
006600        88 SW-88-ENCONTRADO                  VALUE 'S'.
006700        88 SW-88-NO-ENCONTRADO               VALUE 'N'.
006800
006900*****************************************************************
007000*                     DEFINICION DE VARIABLES                   *
007100*****************************************************************
007200 01  WS-VARIABLES.
007300     05 WS-IX-BUSCA                PIC 9(05) COMP.
007400     05 WS-IX-INSERTA              PIC 9(05) COMP.
007500     05 WS-IX-MUEVE                PIC 9(05) COMP.
007600     05 WS-IX-PRIMERO              PIC 9(05) COMP.
007700     05 WS-IX-ULTIMO               PIC 9(05) COMP.
007800     05 WS-IX-TOPE                 PIC 9(05) COMP.
007900     05 WS-CANT-BORRADAS           PIC 9(05) COMP.
008000     05 WS-PROX-ATTR-ID            PIC 9(06).
008100     05 WS-CLAVE-NUEVA.
008200        10 WS-CLAVE-ASSET-ID       PIC 9(06).
008300        10 WS-CLAVE-ATTR-NAME      PIC X(20).
008400     05 WS-CLAVE-TABLA REDEFINES WS-CLAVE-NUEVA.
008500        10 FILLER                  PIC X(26).
008600
008700*****************************************************************
008800*                     DEFINICION DE LINKAGE                     *
008900*****************************************************************
009000 LINKAGE SECTION.
009100 01  LK-NECRATR0.
009200     COPY NECRATR0.
009300 01  LK-NEACRET0.
009400     COPY NEACRET0.
009500 01  LK-TABLA-ATRIBUTOS.
009600     COPY NEATTBL.
009700
009800*****************************************************************
009900*                                                               *
010000*              P R O C E D U R E   D I V I S I O N              *
010100*                                                               *
010200*****************************************************************
010300 PROCEDURE DIVISION USING LK-NECRATR0
010400                           LK-NEACRET0
010500                           LK-TABLA-ATRIBUTOS.
010600
010700*****************************************************************
010800*                        0000-MAINLINE                          *
010900*****************************************************************
011000 0000-MAINLINE.
011100
011200     PERFORM 1000-INICIO
011300        THRU 1000-INICIO-EXIT
011400
011500     PERFORM 2000-PROCESO
011600        THRU 2000-PROCESO-EXIT
011700
011800     PERFORM 3000-FIN.
011900
012000*****************************************************************
012100*                         1000-INICIO                           *
012200*****************************************************************
012300 1000-INICIO.
012400
012500     INITIALIZE LK-NEACRET0
012600     SET RET0-88-OK                TO TRUE
012700     MOVE 'N'                      TO CAT0-FOUND-SW.
012800
012900 1000-INICIO-EXIT.
013000     EXIT.
013100
013200*****************************************************************
013300*                         2000-PROCESO                          *
013400*****************************************************************
013500 2000-PROCESO.
013600
013700     EVALUATE TRUE
013800         WHEN CAT0-88-CREATE
013900              PERFORM 2100-CREATE-ATRIB
014000                 THRU 2100-CREATE-ATRIB-EXIT
014100         WHEN CAT0-88-READ
014200              PERFORM 2200-READ-ATRIB
014300                 THRU 2200-READ-ATRIB-EXIT
014400         WHEN CAT0-88-UPDATE
014500              PERFORM 2300-UPDATE-ATRIB
014600                 THRU 2300-UPDATE-ATRIB-EXIT
014700         WHEN CAT0-88-DELETE
014800              PERFORM 2400-DELETE-ATRIB
014900                 THRU 2400-DELETE-ATRIB-EXIT
015000         WHEN CAT0-88-DELETE-TODOS
015100              PERFORM 2500-DELETE-TODOS-DEL-ASSET
015200                 THRU 2500-DELETE-TODOS-DEL-ASSET-EXIT
015300         WHEN OTHER
015400              SET RET0-88-COD-ERROR      TO TRUE
015500              MOVE CT-RUTINA             TO RET0-RUTINA
015600              MOVE ME-OPCION-INVALIDA    TO RET0-COD-ERROR
015700     END-EVALUATE.
015800
015900 2000-PROCESO-EXIT.
016000     EXIT.
016100
016200*****************************************************************
016300*                      2100-CREATE-ATRIB                        *
016400*   LA TABLA ESTA ORDENADA POR (ASSET-ID, ATTR-NAME) ASCENDENTE; *
016500*   SE BUSCA EL PUNTO DE INSERCION CON 2510-UBICA-PUNTO Y SE     *
016600*   CORRE LA COLA DE LA TABLA UN LUGAR HACIA ABAJO.             *
016700*****************************************************************
016800 2100-CREATE-ATRIB.
016900
017000     MOVE CAT0-ASSET-ID            TO WS-CLAVE-ASSET-ID
017100     MOVE CAT0-ATTR-NAME           TO WS-CLAVE-ATTR-NAME
017200
017300     PERFORM 2110-BUSCA-POR-CLAVE
017400        THRU 2110-BUSCA-POR-CLAVE-EXIT
017500
017600     IF SW-88-ENCONTRADO
017700        SET RET0-88-COD-AVISO      TO TRUE
017800        MOVE CT-RUTINA             TO RET0-RUTINA
017900        MOVE MA-YA-EXISTE          TO RET0-COD-ERROR
018000        MOVE CT-CAMPO-ATTR-NAME    TO RET0-VAR1-ERROR
018100        GO TO 2100-CREATE-ATRIB-EXIT
018200     END-IF
018300
018400     PERFORM 2120-UBICA-PUNTO-INSERCION
018500        THRU 2120-UBICA-PUNTO-INSERCION-EXIT
018600
018700     IF ATTB-CANTIDAD GREATER THAN ZEROES
018800        PERFORM 2130-ABRE-LUGAR
018900           THRU 2130-ABRE-LUGAR-EXIT
019000           VARYING WS-IX-MUEVE FROM ATTB-CANTIDAD BY -1
019100              UNTIL WS-IX-MUEVE LESS THAN WS-IX-INSERTA
019200     END-IF
019300
019400     ADD 1                         TO ATTB-CANTIDAD
019500
019600     IF ATTB-CANTIDAD EQUAL ZEROES
019700        COMPUTE WS-PROX-ATTR-ID = 1
019800     ELSE
019900        COMPUTE WS-PROX-ATTR-ID = ATTB-CANTIDAD
020000     END-IF
020100
020200     MOVE WS-PROX-ATTR-ID          TO ATTB-ATTR-ID (WS-IX-INSERTA)
020300     MOVE CAT0-ASSET-ID            TO
020400                           ATTB-ASSET-ID (WS-IX-INSERTA)
020500     MOVE CAT0-ATTR-NAME           TO
020600                           ATTB-ATTR-NAME (WS-IX-INSERTA)
020700     MOVE CAT0-LAST-OBSERVED       TO
020800                           ATTB-LAST-OBSERVED (WS-IX-INSERTA)
020900     MOVE CAT0-DETAIL              TO ATTB-DETAIL (WS-IX-INSERTA)
021000     MOVE 'GOOD'                   TO
021100                           ATTB-ATTR-STATUS (WS-IX-INSERTA)
021200
021300     MOVE WS-PROX-ATTR-ID          TO CAT0-ATTR-ID
021400     SET CAT0-88-ENCONTRADO        TO TRUE.
021500
021600 2100-CREATE-ATRIB-EXIT.
021700     EXIT.
021800
021900 2130-ABRE-LUGAR.
022000
022100     MOVE ATTB-FILA (WS-IX-MUEVE) TO ATTB-FILA (WS-IX-MUEVE + 1).
022200
022300 2130-ABRE-LUGAR-EXIT.
022400     EXIT.
022500
022600*****************************************************************
022700*                       2200-READ-ATRIB                         *
022800*****************************************************************
022900 2200-READ-ATRIB.
023000
023100     MOVE CAT0-ASSET-ID            TO WS-CLAVE-ASSET-ID
023200     MOVE CAT0-ATTR-NAME           TO WS-CLAVE-ATTR-NAME
023300
023400     PERFORM 2110-BUSCA-POR-CLAVE
023500        THRU 2110-BUSCA-POR-CLAVE-EXIT
023600
023700     IF SW-88-NO-ENCONTRADO
023800        SET RET0-88-COD-AVISO      TO TRUE
023900        MOVE CT-RUTINA             TO RET0-RUTINA
024000        MOVE MA-NO-EXISTE          TO RET0-COD-ERROR
024100        SET CAT0-88-NO-ENCONTRADO  TO TRUE
024200        GO TO 2200-READ-ATRIB-EXIT
024300     END-IF
024400
024500     MOVE ATTB-ATTR-ID (WS-IX-BUSCA)       TO CAT0-ATTR-ID
024600     MOVE ATTB-LAST-OBSERVED (WS-IX-BUSCA) TO CAT0-LAST-OBSERVED
024700     MOVE ATTB-DETAIL (WS-IX-BUSCA)        TO CAT0-DETAIL
024800     MOVE ATTB-ATTR-STATUS (WS-IX-BUSCA)   TO CAT0-ATTR-STATUS
024900     SET CAT0-88-ENCONTRADO                TO TRUE.
025000
025100 2200-READ-ATRIB-EXIT.
025200     EXIT.
025300
025400*****************************************************************
025500*                      2300-UPDATE-ATRIB                        *
025600*   "EL QUE LLEGA MAS NUEVO GANA": EL LLAMADOR (NEACING0) YA     *
025700*   VALIDO QUE EL EVENTO ES ESTRICTAMENTE MAS NUEVO ANTES DE     *
025800*   INVOCAR ESTA OPCION.                                         *
025900*****************************************************************
026000 2300-UPDATE-ATRIB.
026100
026200     MOVE CAT0-ASSET-ID            TO WS-CLAVE-ASSET-ID
026300     MOVE CAT0-ATTR-NAME           TO WS-CLAVE-ATTR-NAME
026400
026500     PERFORM 2110-BUSCA-POR-CLAVE
026600        THRU 2110-BUSCA-POR-CLAVE-EXIT
026700
026800     IF SW-88-NO-ENCONTRADO
026900        SET RET0-88-COD-AVISO      TO TRUE
027000        MOVE CT-RUTINA             TO RET0-RUTINA
027100        MOVE MA-NO-EXISTE          TO RET0-COD-ERROR
027200        SET CAT0-88-NO-ENCONTRADO  TO TRUE
027300        GO TO 2300-UPDATE-ATRIB-EXIT
027400     END-IF
027500
027600     MOVE CAT0-LAST-OBSERVED       TO
027700                          ATTB-LAST-OBSERVED (WS-IX-BUSCA)
027800     MOVE CAT0-DETAIL              TO ATTB-DETAIL (WS-IX-BUSCA)
027900     SET CAT0-88-ENCONTRADO        TO TRUE.
028000
028100 2300-UPDATE-ATRIB-EXIT.
028200     EXIT.
028300
028400*****************************************************************
028500*                      2400-DELETE-ATRIB                        *
028600*****************************************************************
028700 2400-DELETE-ATRIB.
028800
028900     MOVE CAT0-ASSET-ID            TO WS-CLAVE-ASSET-ID
029000     MOVE CAT0-ATTR-NAME           TO WS-CLAVE-ATTR-NAME
029100
029200     PERFORM 2110-BUSCA-POR-CLAVE
029300        THRU 2110-BUSCA-POR-CLAVE-EXIT
029400
029500     IF SW-88-NO-ENCONTRADO
029600        SET RET0-88-COD-AVISO      TO TRUE
029700        MOVE CT-RUTINA             TO RET0-RUTINA
029800        MOVE MA-NO-EXISTE          TO RET0-COD-ERROR
029900        SET CAT0-88-NO-ENCONTRADO  TO TRUE
030000        GO TO 2400-DELETE-ATRIB-EXIT
030100     END-IF
030200
030300     IF WS-IX-BUSCA LESS THAN ATTB-CANTIDAD
030400        PERFORM 2410-CIERRA-HUECO
030500           THRU 2410-CIERRA-HUECO-EXIT
030600           VARYING WS-IX-MUEVE FROM WS-IX-BUSCA BY 1
030700              UNTIL WS-IX-MUEVE GREATER THAN ATTB-CANTIDAD - 1
030800     END-IF
030900
031000     SUBTRACT 1 FROM ATTB-CANTIDAD
031100     SET CAT0-88-ENCONTRADO        TO TRUE.
031200
031300 2400-DELETE-ATRIB-EXIT.
031400     EXIT.
031500
031600 2410-CIERRA-HUECO.
031700
031800     MOVE ATTB-FILA (WS-IX-MUEVE + 1)
031900                              TO ATTB-FILA (WS-IX-MUEVE).
032000
032100 2410-CIERRA-HUECO-EXIT.
032200     EXIT.
032300
032400*****************************************************************
032500*             2500-DELETE-TODOS-DEL-ASSET                       *
032600*   BAJA EN CASCADA USADA POR NEACCRD0 AL ELIMINAR UN ACTIVO.    *
032700*   COMO LA TABLA ESTA ORDENADA POR ASSET-ID, LAS FILAS DEL      *
032800*   ACTIVO FORMAN UN TRAMO CONTIGUO QUE SE ELIMINA DE UNA SOLA   *
032900*   VEZ CORRIENDO EL RESTO DE LA TABLA.                          *
033000*****************************************************************
033100 2500-DELETE-TODOS-DEL-ASSET.
033200
033300     SET SW-88-NO-ENCONTRADO       TO TRUE
033400     MOVE ZEROES                   TO WS-IX-PRIMERO WS-IX-ULTIMO
033500
033600     IF ATTB-CANTIDAD GREATER THAN ZEROES
033700        PERFORM 2510-MARCA-TRAMO
033800           THRU 2510-MARCA-TRAMO-EXIT
033900           VARYING WS-IX-BUSCA FROM 1 BY 1
034000              UNTIL WS-IX-BUSCA GREATER THAN ATTB-CANTIDAD
034100     END-IF
034200
034300     IF WS-IX-PRIMERO EQUAL ZEROES
034400        SET CAT0-88-NO-ENCONTRADO  TO TRUE
034500        GO TO 2500-DELETE-TODOS-DEL-ASSET-EXIT
034600     END-IF
034700
034800     COMPUTE WS-CANT-BORRADAS = WS-IX-ULTIMO - WS-IX-PRIMERO + 1
034900
035000     IF WS-IX-ULTIMO LESS THAN ATTB-CANTIDAD
035100        COMPUTE WS-IX-TOPE = ATTB-CANTIDAD - WS-CANT-BORRADAS
035200        PERFORM 2520-CIERRA-TRAMO
035300           THRU 2520-CIERRA-TRAMO-EXIT
035400           VARYING WS-IX-MUEVE FROM WS-IX-PRIMERO BY 1
035500              UNTIL WS-IX-MUEVE GREATER THAN WS-IX-TOPE
035600     END-IF
035700
035800     SUBTRACT WS-CANT-BORRADAS FROM ATTB-CANTIDAD
035900     SET CAT0-88-ENCONTRADO        TO TRUE.
036000
036100 2500-DELETE-TODOS-DEL-ASSET-EXIT.
036200     EXIT.
036300
036400 2510-MARCA-TRAMO.
036500
036600     IF ATTB-ASSET-ID (WS-IX-BUSCA) EQUAL CAT0-ASSET-ID
036700        IF WS-IX-PRIMERO EQUAL ZEROES
036800           MOVE WS-IX-BUSCA        TO WS-IX-PRIMERO
036900        END-IF
037000        MOVE WS-IX-BUSCA           TO WS-IX-ULTIMO
037100     END-IF.
037200
037300 2510-MARCA-TRAMO-EXIT.
037400     EXIT.
037500
037600 2520-CIERRA-TRAMO.
037700
037800     MOVE ATTB-FILA (WS-IX-MUEVE + WS-CANT-BORRADAS)
037900                              TO ATTB-FILA (WS-IX-MUEVE).
038000
038100 2520-CIERRA-TRAMO-EXIT.
038200     EXIT.
038300
038400*****************************************************************
038500*                2110-BUSCA-POR-CLAVE                           *
038600*   BUSQUEDA BINARIA POR LA CLAVE COMPUESTA (ASSET-ID,           *
038700*   ATTR-NAME), QUE ES LA CLAVE DE ORDEN DE LA TABLA.          *
038800*****************************************************************
038900 2110-BUSCA-POR-CLAVE.
039000
039100     SET SW-88-NO-ENCONTRADO       TO TRUE
039200
039300     IF ATTB-CANTIDAD EQUAL ZEROES
039400        GO TO 2110-BUSCA-POR-CLAVE-EXIT
039500     END-IF
039600
039700     SET ATTB-IX                   TO 1
039800     SEARCH ALL ATTB-FILA
039900        WHEN ATTB-ASSET-ID (ATTB-IX) EQUAL WS-CLAVE-ASSET-ID
040000         AND ATTB-ATTR-NAME (ATTB-IX) EQUAL WS-CLAVE-ATTR-NAME
040100             MOVE ATTB-IX          TO WS-IX-BUSCA
040200             SET SW-88-ENCONTRADO  TO TRUE
040300     END-SEARCH.
040400
040500 2110-BUSCA-POR-CLAVE-EXIT.
040600     EXIT.
040700
040800*****************************************************************
040900*             2120-UBICA-PUNTO-INSERCION                        *
041000*   RECORRE LA TABLA Y DEVUELVE EN WS-IX-INSERTA LA PRIMERA      *
041100*   POSICION CUYA CLAVE ES MAYOR QUE LA CLAVE NUEVA (O           *
041200*   CANTIDAD+1 SI LA CLAVE NUEVA VA AL FINAL).                   *
041300*****************************************************************
041400 2120-UBICA-PUNTO-INSERCION.
041500
041600     COMPUTE WS-IX-INSERTA = ATTB-CANTIDAD + 1
041700
041800     IF ATTB-CANTIDAD GREATER THAN ZEROES
041900        PERFORM 2121-COMPARA-CLAVE-TABLA
042000           THRU 2121-COMPARA-CLAVE-TABLA-EXIT
042100           VARYING WS-IX-BUSCA FROM 1 BY 1
042200              UNTIL WS-IX-BUSCA GREATER THAN ATTB-CANTIDAD
042300              OR    WS-IX-INSERTA NOT EQUAL ATTB-CANTIDAD + 1
042400     END-IF.
042500
042600 2120-UBICA-PUNTO-INSERCION-EXIT.
042700     EXIT.
042800
042900 2121-COMPARA-CLAVE-TABLA.
043000
043100     IF ATTB-ASSET-ID (WS-IX-BUSCA) GREATER THAN
043200                                       WS-CLAVE-ASSET-ID
043300        MOVE WS-IX-BUSCA           TO WS-IX-INSERTA
043400     ELSE
043500        IF ATTB-ASSET-ID (WS-IX-BUSCA) EQUAL WS-CLAVE-ASSET-ID
043600           AND ATTB-ATTR-NAME (WS-IX-BUSCA) GREATER THAN
043700                                       WS-CLAVE-ATTR-NAME
043800           MOVE WS-IX-BUSCA        TO WS-IX-INSERTA
043900        END-IF
044000     END-IF.
044100
044200 2121-COMPARA-CLAVE-TABLA-EXIT.
044300     EXIT.
044400
044500*****************************************************************
044600*                           3000-FIN                            *
044700*****************************************************************
044800 3000-FIN.
044900
045000     GOBACK.
