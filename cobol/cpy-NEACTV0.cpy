000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEACTV0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL MAESTRO DE ACTIVOS (ASSET MASTER).    *
000600*               UN REGISTRO POR DISPOSITIVO DETECTADO POR LAS    *
000700*               FUENTES DE SEGURIDAD / DIRECTORIO.               *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 087 POSICIONES.                           *
001200*           PREFIJO  : ACT0.                                     *
001300*                                                                *
001400* Maintenence Log                                                *
001500* Date       Author        Maintenance Requirement.              *
001600* ---------- ------------  -------------------------------------*
001700* 14/02/2024 MIBARRA       VERSION INICIAL.                      *
001800* 03/06/2024 GFORRICH      AGREGA 88-LEVELS DE ESTADO (CR-4471). *
001900******************************************************************
002000     05  NEACTV0.
002100         10  ACT0-ASSET-ID                  PIC 9(06).
002200         10  ACT0-HOSTNAME                  PIC X(30).
002300         10  ACT0-STATUS                    PIC X(13).
002400             88  ACT0-88-COMPLIANT
002500                                              VALUE 'COMPLIANT'.
002600             88  ACT0-88-NON-COMPLIANT           VALUE
002700                                              'NON-COMPLIANT'.
002800             88  ACT0-88-UNKNOWN                 VALUE 'UNKNOWN'.
002900             88  ACT0-88-ROGUE                   VALUE 'ROGUE'.
003000         10  ACT0-INSERT-DATE               PIC X(19).
003100         10  ACT0-LAST-OBSERVED             PIC X(19).
003200* VISTA ALTERNA DE SOLO-FILLER: SE USA PARA INICIALIZAR A BLANCO
003300* EL REGISTRO COMPLETO DE UN SOLO GOLPE (MOVE SPACES) SIN TOCAR
003400* LOS 88-LEVELS ANTERIORES.
003500     05  FILLER REDEFINES NEACTV0            PIC X(87).
