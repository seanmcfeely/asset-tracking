000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEEVNT0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL ARCHIVO DE EVENTOS DE OBSERVACION     *
000600*               (OBSERVATION EVENT) QUE ALIMENTA LA CORRIDA DE   *
000700*               INGESTA.  LLEGAN EN EL ORDEN QUE LOS GENERO LA   *
000800*               HERRAMIENTA DE ORIGEN, SIN ORDENAR.              *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 149 POSICIONES.                           *
001300*           PREFIJO  : EVT0.                                     *
001400*                                                                *
001500* Maintenence Log                                                *
001600* Date       Author        Maintenance Requirement.              *
001700* ---------- ------------  -------------------------------------*
001800* 14/02/2024 MIBARRA       VERSION INICIAL.                      *
001900******************************************************************
002000     05  NEEVNT0.
002100         10  EVT0-SOURCE                    PIC X(20).
002200         10  EVT0-HOSTNAME                  PIC X(30).
002300         10  EVT0-TIME                      PIC X(19).
002400         10  EVT0-DETAIL                    PIC X(80).
002500* VISTA ALTERNA DE SOLO-FILLER: PERMITE COMPARAR O LIMPIAR EL
002600* REGISTRO DE EVENTO COMO UN UNICO CAMPO ALFANUMERICO.
002700     05  FILLER REDEFINES NEEVNT0            PIC X(149).
