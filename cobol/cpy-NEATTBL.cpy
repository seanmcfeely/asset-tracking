000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEATTBL                                   *
000400*                                                                *
000500* DESCRIPCION:  TABLA EN MEMORIA DEL ARCHIVO DE ATRIBUTOS.  SE   *
000600*               CARGA COMPLETA DESDE ATTRIBUTE-FILE AL INICIO DE *
000700*               LA CORRIDA Y SE VUELVE A GRABAR COMPLETA AL      *
000800*               FINAL.  LA CLAVE COMPUESTA (ASSET-ID, ATTR-NAME) *
000900*               SE RESUELVE CON SEARCH DESDE LAS RUTINAS CRUD.   *
001000*                                                                *
001100* -------------------------------------------------------------- *
001200*                                                                *
001300*           PREFIJO  : ATTB.                                     *
001400*                                                                *
001500* Maintenence Log                                                *
001600* Date       Author        Maintenance Requirement.              *
001700* ---------- ------------  -------------------------------------*
001800* 14/02/2024 MIBARRA       VERSION INICIAL.                      *
001900******************************************************************
002000     01  NEATTBL.
002100         05  ATTB-CANTIDAD                  PIC 9(05) COMP.
002200         05  FILLER                         PIC X(03).
002300         05  ATTB-FILA OCCURS 1 TO 99999 TIMES
002400                 DEPENDING ON ATTB-CANTIDAD
002500                 ASCENDING KEY IS ATTB-ASSET-ID ATTB-ATTR-NAME
002600                 INDEXED BY ATTB-IX.
002700             10  ATTB-ATTR-ID               PIC 9(06).
002800             10  ATTB-ASSET-ID              PIC 9(06).
002900             10  ATTB-ATTR-NAME             PIC X(20).
003000             10  ATTB-LAST-OBSERVED         PIC X(19).
003100             10  ATTB-DETAIL                PIC X(80).
003200             10  ATTB-ATTR-STATUS           PIC X(07).
