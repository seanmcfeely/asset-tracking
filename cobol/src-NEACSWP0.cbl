000100*****************************************************************
000200* PROGRAM NAME:    NEACSWP0.                                    *
000300* ORIGINAL AUTHOR: MIBARRA.                                     *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 16/06/2024 MARIO IBARRA  VERSION INICIAL.  BARRIDA PERIODICA  *
000800*                          QUE REEVALUA TODOS LOS ACTIVOS DEL   *
000900*                          MAESTRO, CON ENVEJECIMIENTO DE       *
001000*                          ATRIBUTOS Y DE ACTIVOS ENCENDIDO     *
001100*                          (NO HACE FALTA UN EVENTO NUEVO PARA  *
001200*                          QUE UN ACTIVO SE VUELVA UNKNOWN O    *
001300*                          PIERDA UNA HERRAMIENTA).              *
001400* 09/07/2024 GFORRICH      LA BARRIDA PASA A TRABAJAR SOBRE LAS * CR-4471 
001500*                          TABLAS EN MEMORIA (NEACTBL/NEATTBL), * CR-4471 
001600*                          YA NO HAY VSAM EN ESTE SISTEMA       * CR-4471 
001700*                          (CR-4471).                           * CR-4471 
001800*****************************************************************
001900*                                                               *
002000*          I D E N T I F I C A T I O N  D I V I S I O N         *
002100*                                                               *
002200*****************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  NEACSWP0.
002500 AUTHOR. MARIO IBARRA.
002600 INSTALLATION. IBM Z/OS.
002700 DATE-WRITTEN. FEBRERO 1994.
002800 DATE-COMPILED. FEBRERO 1994.
002900 SECURITY. CONFIDENTIAL.
003000*****************************************************************
003100*                                                               *
003200*             E N V I R O N M E N T   D I V I S I O N           *
003300*                                                               *
003400*****************************************************************
003500 ENVIRONMENT DIVISION.
003600
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900        C01 IS TOP-OF-FORM.
004000
004100 INPUT-OUTPUT SECTION.
004200
004300*****************************************************************
004400*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
004500*****************************************************************
004600 FILE-CONTROL.
004700
004800     SELECT TARJETAS     ASSIGN       TO TARJETAS
004900                          ORGANIZATION IS LINE SEQUENTIAL
005000                          FILE STATUS  IS SW-FILE-STATUS.
005100
005200     SELECT ASSETMST     ASSIGN       TO ASSETMST
005300                          FILE STATUS  IS SW-FILE-STATUS.
005400
005500     SELECT ATRIBUTOS    ASSIGN       TO ATRIBUTOS
005600                          FILE STATUS  IS SW-FILE-STATUS.
005700
005800     SELECT BITACORA     ASSIGN       TO BITACORA
005900                          ORGANIZATION IS LINE SEQUENTIAL
006000                          FILE STATUS  IS SW-FILE-STATUS.
006100
006200*****************************************************************
006300*                                                               *
006400*                      D A T A   D I V I S I O N                *
006500*                                                               *
006600*****************************************************************
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 FD  TARJETAS
007100     RECORDING MODE IS F
007200     RECORD CONTAINS 80 CHARACTERS.
007300 01  REG-TARJETAS.
007400     COPY NEPARM0.
007500
007600 FD  ASSETMST
007700     RECORDING MODE IS F
007800     RECORD CONTAINS 87 CHARACTERS.
007900 01  REG-ASSETMST.
008000     COPY NEACTV0.
008100
008200 FD  ATRIBUTOS
008300     RECORDING MODE IS F
008400     RECORD CONTAINS 151 CHARACTERS.
008500 01  REG-ATRIBUTOS.
008600     COPY NEATRB0.
008700
008800 FD  BITACORA
008900     RECORDING MODE IS F
009000     RECORD CONTAINS 132 CHARACTERS.
009100 01  REG-BITACORA                   PIC X(132).
009200
009300 WORKING-STORAGE SECTION.
009400
009500*****************************************************************
009600*                    DEFINICION DE CONTADORES                   *
009700*****************************************************************
009800 01  WS-CONTADORES.
009900     COPY NETOTL0.
010000
010100*****************************************************************
010200*                    DEFINICION DE SWITCHES                     *
010300*****************************************************************
010400 01  SW-SWITCHES.
010500     05 SW-FILE-STATUS                 PIC X(02) VALUE SPACES.
010600     05 SW-FIN-TARJETAS                PIC X(01) VALUE 'N'.
010700        88 SW-88-FIN-TARJETAS                      VALUE 'S'.
010800     05 SW-FIN-ASSETMST                PIC X(01) VALUE 'N'.
010900        88 SW-88-FIN-ASSETMST                      VALUE 'S'.
011000     05 SW-FIN-ATRIBUTOS               PIC X(01) VALUE 'N'.
011100        88 SW-88-FIN-ATRIBUTOS                     VALUE 'S'.
011200
011300*****************************************************************
011400*         DEFINICION DEL AREA DE PARAMETROS DE CORRIDA          *
011500*   EN LA BARRIDA SOLO TIENEN SENTIDO LAS TARJETAS 01/02/04/05   *
011600*   (UMBRALES, FECHA DE CORRIDA Y REQUISITOS DE HERRAMIENTAS);   *
011700*   LA TARJETA 03 (FUENTE) ES PROPIA DE LA INGESTA.              *
011800*****************************************************************
011900 01  WS-PARAMETROS.
012000     05 WS-MAX-ATTR-ABSENCE            PIC 9(03) VALUE ZEROES.
012100     05 WS-MAX-ASSET-ABSENCE           PIC 9(03) VALUE ZEROES.
012200     05 WS-RUN-DATE-TIME               PIC X(19) VALUE SPACES.
012300     05 WS-REQUIRE-ALL-CANT            PIC 9(01) COMP VALUE 0.
012400     05 WS-REQUIRE-ALL-LIST OCCURS 5 TIMES        PIC X(20).
012500     05 WS-REQUIRE-ONE-CANT            PIC 9(01) COMP VALUE 0.
012600     05 WS-REQUIRE-ONE-LIST OCCURS 5 TIMES        PIC X(20).
012700
012800*****************************************************************
012900*      AREA DE ACTIVO PARA LA LLAMADA AL MOTOR DE EVALUACION    *
013000*****************************************************************
013100 01  WS-ACTIVO-EVAL.
013200     COPY NEACTV0.
013300
013400*****************************************************************
013500*       AREA DE COMUNICACION CON EL MOTOR DE EVALUACION         *
013600*****************************************************************
013700 01  WS-PARAMETROS-EVL0.
013800     05 EVL0-ATTR-INICIO               PIC 9(05) COMP.
013900     05 EVL0-ATTR-CANTIDAD             PIC 9(05) COMP.
014000     05 EVL0-RUN-DATE-TIME             PIC X(19).
014100     05 EVL0-MAX-ATTR-ABSENCE          PIC 9(03).
014200     05 EVL0-MAX-ASSET-ABSENCE         PIC 9(03).
014300     05 EVL0-AGING-SWITCH              PIC X(01).
014400        88 EVL0-88-AGING-ON                      VALUE 'S'.
014500        88 EVL0-88-AGING-OFF                      VALUE 'N'.
014600     05 EVL0-REQUIRE-ALL-CANT          PIC 9(01) COMP.
014700     05 EVL0-REQUIRE-ALL-LIST OCCURS 5 TIMES      PIC X(20).
014800     05 EVL0-REQUIRE-ONE-CANT          PIC 9(01) COMP.
014900     05 EVL0-REQUIRE-ONE-LIST OCCURS 5 TIMES      PIC X(20).
015000     05 EVL0-CNT-ATRIB-MISSING         PIC 9(05) COMP.
015100     05 EVL0-CNT-ATRIB-RESTAURADOS     PIC 9(05) COMP.
015200
015300*****************************************************************
015400*                     DEFINICION DE VARIABLES                   *
015500*****************************************************************
015600 01  WS-VARIABLES.
015700     05 WS-IX-ASSET                    PIC 9(05) COMP.
015800     05 WS-IX-ATR                      PIC 9(05) COMP.
015900     05 WS-ATTR-INICIO                 PIC 9(05) COMP.
016000     05 WS-ATTR-CANTIDAD-ASSET         PIC 9(05) COMP.
016100     05 WS-STATUS-ANTERIOR             PIC X(13) VALUE SPACES.
016200
016300*****************************************************************
016400*    TABLAS EN MEMORIA DEL MAESTRO DE ACTIVOS Y DE ATRIBUTOS    *
016500*****************************************************************
016600 01  WS-TABLA-ACTIVOS.
016700     COPY NEACTBL.
016800 01  WS-TABLA-ATRIBUTOS.
016900     COPY NEATTBL.
017000
017100*****************************************************************
017200*                                                               *
017300*              P R O C E D U R E   D I V I S I O N              *
017400*                                                               *
017500*****************************************************************
017600 PROCEDURE DIVISION.
017700
017800*****************************************************************
017900*                        0000-MAINLINE                          *
018000*****************************************************************
018100 0000-MAINLINE.
018200
018300     PERFORM 1000-INICIO
018400        THRU 1000-INICIO-EXIT
018500
018600     IF ACTB-CANTIDAD GREATER THAN ZEROES
018700        PERFORM 2000-PROCESO
018800           THRU 2000-PROCESO-EXIT
018900           VARYING WS-IX-ASSET FROM 1 BY 1
019000              UNTIL WS-IX-ASSET GREATER THAN ACTB-CANTIDAD
019100     END-IF
019200
019300     PERFORM 3000-FIN.
019400
019500*****************************************************************
019600*                         1000-INICIO                           *
019700*****************************************************************
019800 1000-INICIO.
019900
020000     INITIALIZE WS-CONTADORES WS-PARAMETROS
020100                WS-TABLA-ACTIVOS WS-TABLA-ATRIBUTOS
020200
020300     OPEN INPUT TARJETAS
020400     PERFORM 1100-LEE-TARJETA
020500        THRU 1100-LEE-TARJETA-EXIT
020600        UNTIL SW-88-FIN-TARJETAS
020700     CLOSE TARJETAS
020800
020900     OPEN INPUT ASSETMST
021000     PERFORM 1200-CARGA-ACTIVO
021100        THRU 1200-CARGA-ACTIVO-EXIT
021200        UNTIL SW-88-FIN-ASSETMST
021300     CLOSE ASSETMST
021400
021500     OPEN INPUT ATRIBUTOS
021600     PERFORM 1300-CARGA-ATRIBUTO
021700        THRU 1300-CARGA-ATRIBUTO-EXIT
021800        UNTIL SW-88-FIN-ATRIBUTOS
021900     CLOSE ATRIBUTOS
022000
022100     MOVE ACTB-CANTIDAD           TO CNT0-ASSETS-EXAMINADOS.
022200
022300 1000-INICIO-EXIT.
022400     EXIT.
022500
022600*****************************************************************
022700*                       1100-LEE-TARJETA                        *
022800*****************************************************************
022900 1100-LEE-TARJETA.
023000
023100     READ TARJETAS
023200          AT END
023300             SET SW-88-FIN-TARJETAS TO TRUE
023400          NOT AT END
023500             PERFORM 1110-PROCESA-TARJETA
023600                THRU 1110-PROCESA-TARJETA-EXIT
023700     END-READ.
023800
023900 1100-LEE-TARJETA-EXIT.
024000     EXIT.
024100
024200*****************************************************************
024300*                    1110-PROCESA-TARJETA                       *
024400*   SOLO SE RECONOCEN LAS TARJETAS 01/02/04/05; CUALQUIER OTRA  *
024500*   (PROPIAS DE LA INGESTA O DEL FILTRO) SE IGNORA EN SILENCIO. *
024600*****************************************************************
024700 1110-PROCESA-TARJETA.
024800
024900     EVALUATE TRUE
025000         WHEN PRM0-88-UMBRALES
025100              MOVE PRM0-VAL-UMBRAL-ATRIB TO WS-MAX-ATTR-ABSENCE
025200              MOVE PRM0-VAL-UMBRAL-ASSET TO WS-MAX-ASSET-ABSENCE
025300         WHEN PRM0-88-FECHA-CORRIDA
025400              MOVE PRM0-VAL-RUN-DATETIME TO WS-RUN-DATE-TIME
025500         WHEN PRM0-88-REQUIERE-TODOS
025600              IF WS-REQUIRE-ALL-CANT LESS THAN 5
025700                 ADD 1 TO WS-REQUIRE-ALL-CANT
025800                 MOVE PRM0-VAL-NOMBRE-HERR TO
025900                      WS-REQUIRE-ALL-LIST (WS-REQUIRE-ALL-CANT)
026000              END-IF
026100         WHEN PRM0-88-REQUIERE-UNO
026200              IF WS-REQUIRE-ONE-CANT LESS THAN 5
026300                 ADD 1 TO WS-REQUIRE-ONE-CANT
026400                 MOVE PRM0-VAL-NOMBRE-HERR TO
026500                      WS-REQUIRE-ONE-LIST (WS-REQUIRE-ONE-CANT)
026600              END-IF
026700         WHEN OTHER
026800              CONTINUE
026900     END-EVALUATE.
027000
027100 1110-PROCESA-TARJETA-EXIT.
027200     EXIT.
027300
027400*****************************************************************
027500*                     1200-CARGA-ACTIVO                         *
027600*****************************************************************
027700 1200-CARGA-ACTIVO.
027800
027900     READ ASSETMST
028000          AT END
028100             SET SW-88-FIN-ASSETMST TO TRUE
028200          NOT AT END
028300             ADD 1                       TO ACTB-CANTIDAD
028400             MOVE ACT0-ASSET-ID OF REG-ASSETMST TO
028500                  ACTB-ASSET-ID (ACTB-CANTIDAD)
028600             MOVE ACT0-HOSTNAME OF REG-ASSETMST TO
028700                  ACTB-HOSTNAME (ACTB-CANTIDAD)
028800             MOVE ACT0-STATUS OF REG-ASSETMST TO
028900                  ACTB-STATUS (ACTB-CANTIDAD)
029000             MOVE ACT0-INSERT-DATE OF REG-ASSETMST TO
029100                  ACTB-INSERT-DATE (ACTB-CANTIDAD)
029200             MOVE ACT0-LAST-OBSERVED OF REG-ASSETMST TO
029300                  ACTB-LAST-OBSERVED (ACTB-CANTIDAD)
029400     END-READ.
029500
029600 1200-CARGA-ACTIVO-EXIT.
029700     EXIT.
029800
029900*****************************************************************
030000*                    1300-CARGA-ATRIBUTO                        *
030100*****************************************************************
030200 1300-CARGA-ATRIBUTO.
030300
030400     READ ATRIBUTOS
030500          AT END
030600             SET SW-88-FIN-ATRIBUTOS TO TRUE
030700          NOT AT END
030800             ADD 1                       TO ATTB-CANTIDAD
030900             MOVE ATB0-ATTR-ID           TO
031000                  ATTB-ATTR-ID (ATTB-CANTIDAD)
031100             MOVE ATB0-ASSET-ID          TO
031200                  ATTB-ASSET-ID (ATTB-CANTIDAD)
031300             MOVE ATB0-ATTR-NAME         TO
031400                  ATTB-ATTR-NAME (ATTB-CANTIDAD)
031500             MOVE ATB0-LAST-OBSERVED     TO
031600                  ATTB-LAST-OBSERVED (ATTB-CANTIDAD)
031700             MOVE ATB0-DETAIL            TO
031800                  ATTB-DETAIL (ATTB-CANTIDAD)
031900             MOVE ATB0-ATTR-STATUS       TO
032000                  ATTB-ATTR-STATUS (ATTB-CANTIDAD)
032100     END-READ.
032200
032300 1300-CARGA-ATRIBUTO-EXIT.
032400     EXIT.
032500
032600*****************************************************************
032700*                        2000-PROCESO                           *
032800*   REEVALUA UN ACTIVO DE LA TABLA (INDICE WS-IX-ASSET) CON      *
032900*   ENVEJECIMIENTO ENCENDIDO, UBICANDO PRIMERO SU TRAMO DE       *
033000*   ATRIBUTOS EN LA TABLA ORDENADA.                              *
033100*****************************************************************
033200 2000-PROCESO.
033300
033400     MOVE ACTB-STATUS (WS-IX-ASSET)   TO WS-STATUS-ANTERIOR
033500
033600     MOVE ZEROES                      TO WS-ATTR-INICIO
033700                                          WS-ATTR-CANTIDAD-ASSET
033800
033900     IF ATTB-CANTIDAD GREATER THAN ZEROES
034000        PERFORM 2110-MARCA-TRAMO-ATRIB
034100           THRU 2110-MARCA-TRAMO-ATRIB-EXIT
034200           VARYING WS-IX-ATR FROM 1 BY 1
034300              UNTIL WS-IX-ATR GREATER THAN ATTB-CANTIDAD
034400     END-IF
034500
034600     MOVE ACTB-ASSET-ID (WS-IX-ASSET)      TO
034700          ACT0-ASSET-ID OF WS-ACTIVO-EVAL
034800     MOVE ACTB-HOSTNAME (WS-IX-ASSET)      TO
034900          ACT0-HOSTNAME OF WS-ACTIVO-EVAL
035000     MOVE ACTB-STATUS (WS-IX-ASSET)        TO
035100          ACT0-STATUS OF WS-ACTIVO-EVAL
035200     MOVE ACTB-INSERT-DATE (WS-IX-ASSET)   TO
035300          ACT0-INSERT-DATE OF WS-ACTIVO-EVAL
035400     MOVE ACTB-LAST-OBSERVED (WS-IX-ASSET) TO
035500          ACT0-LAST-OBSERVED OF WS-ACTIVO-EVAL
035600
035700     MOVE WS-ATTR-INICIO           TO EVL0-ATTR-INICIO
035800     MOVE WS-ATTR-CANTIDAD-ASSET   TO EVL0-ATTR-CANTIDAD
035900     MOVE WS-RUN-DATE-TIME         TO EVL0-RUN-DATE-TIME
036000     MOVE WS-MAX-ATTR-ABSENCE      TO EVL0-MAX-ATTR-ABSENCE
036100     MOVE WS-MAX-ASSET-ABSENCE     TO EVL0-MAX-ASSET-ABSENCE
036200     SET EVL0-88-AGING-ON          TO TRUE
036300     MOVE WS-REQUIRE-ALL-CANT      TO EVL0-REQUIRE-ALL-CANT
036400     MOVE WS-REQUIRE-ALL-LIST      TO EVL0-REQUIRE-ALL-LIST
036500     MOVE WS-REQUIRE-ONE-CANT      TO EVL0-REQUIRE-ONE-CANT
036600     MOVE WS-REQUIRE-ONE-LIST      TO EVL0-REQUIRE-ONE-LIST
036700
036800     CALL 'NEACEVL0' USING WS-ACTIVO-EVAL
036900                            WS-TABLA-ATRIBUTOS
037000                            WS-PARAMETROS-EVL0
037100
037200     MOVE ACT0-STATUS OF WS-ACTIVO-EVAL TO
037300          ACTB-STATUS (WS-IX-ASSET)
037400
037500     ADD EVL0-CNT-ATRIB-MISSING     TO CNT0-ATRIB-MARC-MISSING
037600     ADD EVL0-CNT-ATRIB-RESTAURADOS TO CNT0-ATRIB-RESTAURADOS
037700
037800     PERFORM 2200-ACTUALIZA-CONTADORES
037900        THRU 2200-ACTUALIZA-CONTADORES-EXIT.
038000
038100 2000-PROCESO-EXIT.
038200     EXIT.
038300
038400 2110-MARCA-TRAMO-ATRIB.
038500
038600     IF ATTB-ASSET-ID (WS-IX-ATR) EQUAL
038700        ACTB-ASSET-ID (WS-IX-ASSET)
038800        IF WS-ATTR-INICIO EQUAL ZEROES
038900           MOVE WS-IX-ATR           TO WS-ATTR-INICIO
039000        END-IF
039100        ADD 1 TO WS-ATTR-CANTIDAD-ASSET
039200     END-IF.
039300
039400 2110-MARCA-TRAMO-ATRIB-EXIT.
039500     EXIT.
039600
039700*****************************************************************
039800*               2200-ACTUALIZA-CONTADORES                       *
039900*   LLEVA LA CUENTA DE ACTIVOS POR ESTADO FINAL, SIN IMPORTAR SI *
040000*   CAMBIARON DE ESTADO EN ESTA CORRIDA O YA VENIAN ASI.         *
040100*****************************************************************
040200 2200-ACTUALIZA-CONTADORES.
040300
040400     EVALUATE TRUE
040500         WHEN ACT0-88-COMPLIANT OF WS-ACTIVO-EVAL
040600              ADD 1 TO CNT0-ASSETS-COMPLIANT
040700         WHEN ACT0-88-NON-COMPLIANT OF WS-ACTIVO-EVAL
040800              ADD 1 TO CNT0-ASSETS-NONCOMPLIANT
040900         WHEN ACT0-88-UNKNOWN OF WS-ACTIVO-EVAL
041000              ADD 1 TO CNT0-ASSETS-UNKNOWN
041100         WHEN ACT0-88-ROGUE OF WS-ACTIVO-EVAL
041200              ADD 1 TO CNT0-ASSETS-ROGUE
041300     END-EVALUATE.
041400
041500 2200-ACTUALIZA-CONTADORES-EXIT.
041600     EXIT.
041700
041800*****************************************************************
041900*                           3000-FIN                            *
042000*****************************************************************
042100 3000-FIN.
042200
042300     OPEN OUTPUT ASSETMST
042400     IF ACTB-CANTIDAD GREATER THAN ZEROES
042500        PERFORM 3010-GRABA-ACTIVO
042600           THRU 3010-GRABA-ACTIVO-EXIT
042700           VARYING ACTB-IX FROM 1 BY 1
042800              UNTIL ACTB-IX GREATER THAN ACTB-CANTIDAD
042900     END-IF
043000     CLOSE ASSETMST
043100
043200     OPEN OUTPUT ATRIBUTOS
043300     IF ATTB-CANTIDAD GREATER THAN ZEROES
043400        PERFORM 3020-GRABA-ATRIBUTO
043500           THRU 3020-GRABA-ATRIBUTO-EXIT
043600           VARYING ATTB-IX FROM 1 BY 1
043700              UNTIL ATTB-IX GREATER THAN ATTB-CANTIDAD
043800     END-IF
043900     CLOSE ATRIBUTOS
044000
044100     OPEN OUTPUT BITACORA
044200     PERFORM 3100-ESCRIBE-BITACORA
044300        THRU 3100-ESCRIBE-BITACORA-EXIT
044400     CLOSE BITACORA
044500
044600     STOP RUN.
044700
044800 3010-GRABA-ACTIVO.
044900
045000     MOVE ACTB-ASSET-ID (ACTB-IX)      TO
045100          ACT0-ASSET-ID OF REG-ASSETMST
045200     MOVE ACTB-HOSTNAME (ACTB-IX)      TO
045300          ACT0-HOSTNAME OF REG-ASSETMST
045400     MOVE ACTB-STATUS (ACTB-IX)        TO
045500          ACT0-STATUS OF REG-ASSETMST
045600     MOVE ACTB-INSERT-DATE (ACTB-IX)   TO
045700          ACT0-INSERT-DATE OF REG-ASSETMST
045800     MOVE ACTB-LAST-OBSERVED (ACTB-IX) TO
045900          ACT0-LAST-OBSERVED OF REG-ASSETMST
046000     WRITE REG-ASSETMST.
046100
046200 3010-GRABA-ACTIVO-EXIT.
046300     EXIT.
046400
046500 3020-GRABA-ATRIBUTO.
046600
046700     MOVE ATTB-ATTR-ID (ATTB-IX)        TO ATB0-ATTR-ID
046800     MOVE ATTB-ASSET-ID (ATTB-IX)       TO ATB0-ASSET-ID
046900     MOVE ATTB-ATTR-NAME (ATTB-IX)      TO ATB0-ATTR-NAME
047000     MOVE ATTB-LAST-OBSERVED (ATTB-IX)  TO ATB0-LAST-OBSERVED
047100     MOVE ATTB-DETAIL (ATTB-IX)         TO ATB0-DETAIL
047200     MOVE ATTB-ATTR-STATUS (ATTB-IX)    TO ATB0-ATTR-STATUS
047300     WRITE REG-ATRIBUTOS.
047400
047500 3020-GRABA-ATRIBUTO-EXIT.
047600     EXIT.
047700
047800 3100-ESCRIBE-BITACORA.
047900
048000     MOVE SPACES                   TO REG-BITACORA
048100     STRING 'NEACSWP0 - ACTIVOS EXAMINADOS..: '
048200                 DELIMITED BY SIZE
048300            CNT0-ASSETS-EXAMINADOS DELIMITED BY SIZE
048400            INTO REG-BITACORA
048500     WRITE REG-BITACORA
048600
048700     MOVE SPACES                   TO REG-BITACORA
048800     STRING 'NEACSWP0 - COMPLIANT...........: '
048900                 DELIMITED BY SIZE
049000            CNT0-ASSETS-COMPLIANT  DELIMITED BY SIZE
049100            INTO REG-BITACORA
049200     WRITE REG-BITACORA
049300
049400     MOVE SPACES                   TO REG-BITACORA
049500     STRING 'NEACSWP0 - NON-COMPLIANT........: '
049600                 DELIMITED BY SIZE
049700            CNT0-ASSETS-NONCOMPLIANT DELIMITED BY SIZE
049800            INTO REG-BITACORA
049900     WRITE REG-BITACORA
050000
050100     MOVE SPACES                   TO REG-BITACORA
050200     STRING 'NEACSWP0 - UNKNOWN..............: '
050300                 DELIMITED BY SIZE
050400            CNT0-ASSETS-UNKNOWN    DELIMITED BY SIZE
050500            INTO REG-BITACORA
050600     WRITE REG-BITACORA
050700
050800     MOVE SPACES                   TO REG-BITACORA
050900     STRING 'NEACSWP0 - ROGUE................: '
051000                 DELIMITED BY SIZE
051100            CNT0-ASSETS-ROGUE      DELIMITED BY SIZE
051200            INTO REG-BITACORA
051300     WRITE REG-BITACORA
051400
051500     MOVE SPACES                   TO REG-BITACORA
051600     STRING 'NEACSWP0 - ATRIBUTOS MARCADOS MISSING..: '
051700                 DELIMITED BY SIZE
051800            CNT0-ATRIB-MARC-MISSING DELIMITED BY SIZE
051900            INTO REG-BITACORA
052000     WRITE REG-BITACORA
052100
052200     MOVE SPACES                   TO REG-BITACORA
052300     STRING 'NEACSWP0 - ATRIBUTOS RESTAURADOS A GOOD: '
052400                 DELIMITED BY SIZE
052500            CNT0-ATRIB-RESTAURADOS DELIMITED BY SIZE
052600            INTO REG-BITACORA
052700     WRITE REG-BITACORA.
052800
052900 3100-ESCRIBE-BITACORA-EXIT.
053000     EXIT.
