000100*****************************************************************
000200* PROGRAM NAME:    NEACRPT0.                                    *
000300* ORIGINAL AUTHOR: MIBARRA.                                     *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 16/06/2024 MARIO IBARRA  VERSION INICIAL.  REPORTE DE          *
000800*                          CUMPLIMIENTO DE ACTIVOS.  DE PASO,    *
000900*                          DEPURA LAS CUENTAS DE MAQUINA (HOST-  *
001000*                          NAME TERMINADO EN '$') QUE NO DEBEN   *
001100*                          QUEDAR EN EL MAESTRO.                 *
001200* 09/07/2024 GFORRICH      EL REPORTE PASA A TRABAJAR SOBRE LAS * CR-4471
001300*                          TABLAS EN MEMORIA Y LA BAJA DE LAS   * CR-4471
001400*                          CUENTAS DE MAQUINA SE HACE LLAMANDO  * CR-4471
001500*                          A NEACCRD0 EN LUGAR DE BORRAR VSAM    *CR-4471
001600*                          (CR-4471).                            *CR-4471
001700* 22/08/2024 GFORRICH      LA TABLA DE NOMBRES DE ATRIBUTO      * CR-4502
001800*                          SOLO ADMITIA 2 NOMBRES DISTINTOS Y   * CR-4502
001900*                          EL RESTO QUEDABA FUERA DEL IMPRESO.  * CR-4502
002000*                          SE AMPLIA LA TABLA A 20 NOMBRES Y SE * CR-4502
002100*                          AGREGAN LINEAS DE CONTINUACION EN EL * CR-4502
002200*                          ENCABEZADO Y EL DETALLE PARA QUE     * CR-4502
002300*                          NINGUN ATRIBUTO QUEDE SIN IMPRIMIR   * CR-4502
002400*                          (CR-4502, RECLAMO DE AUDITORIA).      *CR-4502
002500*****************************************************************
002600*                                                               *
002700*          I D E N T I F I C A T I O N  D I V I S I O N         *
002800*                                                               *
002900*****************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  NEACRPT0.
003200 AUTHOR. MARIO IBARRA.
003300 INSTALLATION. IBM Z/OS.
003400 DATE-WRITTEN. FEBRERO 1994.
003500 DATE-COMPILED. FEBRERO 1994.
003600 SECURITY. CONFIDENTIAL.
003700*****************************************************************
003800*                                                               *
003900*             E N V I R O N M E N T   D I V I S I O N           *
004000*                                                               *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600        C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900
005000*****************************************************************
005100*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
005200*****************************************************************
005300 FILE-CONTROL.
005400
005500     SELECT TARJETAS     ASSIGN       TO TARJETAS
005600                          ORGANIZATION IS LINE SEQUENTIAL
005700                          FILE STATUS  IS SW-FILE-STATUS.
005800
005900     SELECT ASSETMST     ASSIGN       TO ASSETMST
006000                          FILE STATUS  IS SW-FILE-STATUS.
006100
006200     SELECT ATRIBUTOS    ASSIGN       TO ATRIBUTOS
006300                          FILE STATUS  IS SW-FILE-STATUS.
006400
006500     SELECT REPORTE      ASSIGN       TO REPORTE
006600                          ORGANIZATION IS LINE SEQUENTIAL
006700                          FILE STATUS  IS SW-FILE-STATUS.
006800
006900*****************************************************************
007000*                                                               *
007100*                      D A T A   D I V I S I O N                *
007200*                                                               *
007300*****************************************************************
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  TARJETAS
007800     RECORDING MODE IS F
007900     RECORD CONTAINS 80 CHARACTERS.
008000 01  REG-TARJETAS.
008100     COPY NEPARM0.
008200
008300 FD  ASSETMST
008400     RECORDING MODE IS F
008500     RECORD CONTAINS 87 CHARACTERS.
008600 01  REG-ASSETMST.
008700     COPY NEACTV0.
008800
008900 FD  ATRIBUTOS
009000     RECORDING MODE IS F
009100     RECORD CONTAINS 151 CHARACTERS.
009200 01  REG-ATRIBUTOS.
009300     COPY NEATRB0.
009400
009500 FD  REPORTE
009600     RECORDING MODE IS F
009700     RECORD CONTAINS 132 CHARACTERS.
009800 01  REG-REPORTE                    PIC X(132).
009900
010000 WORKING-STORAGE SECTION.
010100
010200*****************************************************************
010300*                    DEFINICION DE CONTADORES                   *
010400*****************************************************************
010500 01  WS-CONTADORES.
010600     COPY NETOTL0.
010700
010800*****************************************************************
010900*                    DEFINICION DE SWITCHES                     *
011000*****************************************************************
011100 01  SW-SWITCHES.
011200     05 SW-FILE-STATUS                 PIC X(02) VALUE SPACES.
011300     05 SW-FIN-TARJETAS                PIC X(01) VALUE 'N'.
011400        88 SW-88-FIN-TARJETAS                      VALUE 'S'.
011500     05 SW-FIN-ASSETMST                PIC X(01) VALUE 'N'.
011600        88 SW-88-FIN-ASSETMST                      VALUE 'S'.
011700     05 SW-FIN-ATRIBUTOS               PIC X(01) VALUE 'N'.
011800        88 SW-88-FIN-ATRIBUTOS                     VALUE 'S'.
011900     05 SW-ATRNOM-ENCONTRADO           PIC X(01) VALUE 'N'.
012000        88 SW-88-ATRNOM-ENCONTRADO                 VALUE 'S'.
012100
012200*****************************************************************
012300*          DEFINICION DEL AREA DE PARAMETROS DE CORRIDA         *
012400*   EL REPORTE SOLO LEE LA TARJETA 02 (FECHA DE CORRIDA), PARA   *
012500*   ESTAMPARLA EN EL ENCABEZADO.                                 *
012600*****************************************************************
012700 01  WS-PARAMETROS.
012800     05 WS-RUN-DATE-TIME               PIC X(19) VALUE SPACES.
012900
013000*****************************************************************
013100*    NOMBRES DE ATRIBUTO DISTINTOS HALLADOS EN EL DEPOSITO;      *
013200*    FORMAN LAS COLUMNAS VARIABLES DEL REPORTE.  LA LINEA        *
013300*    IMPRESA DE 132 COLUMNAS SOLO ALCANZA PARA DOS COLUMNAS DE   *
013400*    ATRIBUTO POR VEZ (CADA UNA CON SU FECHA DE 19 POSICIONES),  *
013500*    ASI QUE EL ENCABEZADO Y EL DETALLE DE CADA ACTIVO SE        *
013600*    REPITEN EN TANTAS LINEAS DE CONTINUACION COMO HAGAN FALTA   *
013700*    (DE A DOS NOMBRES POR LINEA) HASTA CUBRIR TODOS LOS         *
013800*    NOMBRES DE ATRIBUTO DISTINTOS -- NINGUNO QUEDA SIN          *
013900*    IMPRIMIRSE (CR-4502).  LA TABLA ADMITE HASTA 20 NOMBRES     *
014000*    DE ATRIBUTO DISTINTOS, MARGEN HOLGADO PARA LAS FUENTES DE   *
014100*    OBSERVACION QUE ALIMENTAN HOY EL DEPOSITO.                  *
014200*****************************************************************
014300 01  WS-TABLA-ATRNOM.
014400     05 WS-ATRNOM-CANT                 PIC 9(02) COMP VALUE 0.
014500     05 WS-ATRNOM-GRUPOS               PIC 9(02) COMP VALUE 0.
014600     05 WS-ATRNOM-FILA OCCURS 20 TIMES PIC X(20) VALUE SPACES.
014700
014800*****************************************************************
014900*            LINEAS DE ENCABEZADO Y COLUMNAS DEL REPORTE        *
015000*****************************************************************
015100 01  WS-LINEA-TITULO.
015200     05 FILLER                         PIC X(40) VALUE
015300        'REPORTE DE CUMPLIMIENTO DE ACTIVOS'.
015400     05 FILLER                         PIC X(12) VALUE
015500        'FECHA CORR: '.
015600     05 TIT-FECHA-CORRIDA              PIC X(19).
015700     05 FILLER                         PIC X(61) VALUE SPACES.
015800
015900 01  WS-LINEA-COLUMNAS.
016000     05 CAB-LBL-ID                     PIC X(06).
016100     05 FILLER                         PIC X(01) VALUE SPACE.
016200     05 CAB-LBL-HOSTNAME               PIC X(30).
016300     05 FILLER                         PIC X(01) VALUE SPACE.
016400     05 CAB-LBL-STATUS                 PIC X(13).
016500     05 FILLER                         PIC X(01) VALUE SPACE.
016600     05 CAB-LBL-INSDATE                PIC X(19).
016700     05 FILLER                         PIC X(01) VALUE SPACE.
016800     05 CAB-LBL-LASTOBS                PIC X(19).
016900     05 FILLER                         PIC X(01) VALUE SPACE.
017000     05 COL-ATRIB-CAB OCCURS 2 TIMES   PIC X(19).
017100     05 FILLER                         PIC X(02) VALUE SPACES.
017200
017300 01  WS-LINEA-DETALLE.
017400     05 DET-ASSET-ID                   PIC 9(06).
017500     05 FILLER                         PIC X(01) VALUE SPACE.
017600     05 DET-HOSTNAME                   PIC X(30).
017700     05 FILLER                         PIC X(01) VALUE SPACE.
017800     05 DET-STATUS                     PIC X(13).
017900     05 FILLER                         PIC X(01) VALUE SPACE.
018000     05 DET-INSERT-DATE                PIC X(19).
018100     05 FILLER                         PIC X(01) VALUE SPACE.
018200     05 DET-LAST-OBSERVED              PIC X(19).
018300     05 FILLER                         PIC X(01) VALUE SPACE.
018400     05 DET-ATRIB-COL OCCURS 2 TIMES   PIC X(19).
018500     05 FILLER                         PIC X(02) VALUE SPACES.
018600
018700*****************************************************************
018800*      AREAS DE COMUNICACION CON NEACCRD0 (BAJA EN CASCADA)     *
018900*****************************************************************
019000 01  WS-NECRAST0.
019100     COPY NECRAST0.
019200 01  WS-NEACRET0.
019300     COPY NEACRET0.
019400
019500*****************************************************************
019600*                     DEFINICION DE VARIABLES                   *
019700*****************************************************************
019800 01  WS-VARIABLES.
019900     05 WS-IX-ASSET                    PIC 9(05) COMP.
020000     05 WS-IX-ATR                      PIC 9(05) COMP.
020100     05 WS-IX-COL                      PIC 9(02) COMP.
020200     05 WS-IX-POS                      PIC 9(02) COMP.
020300     05 WS-IX-GRUPO                    PIC 9(02) COMP.
020400     05 WS-IX-ATR-BASE                 PIC 9(02) COMP.
020500     05 WS-IX-ATR-REAL                 PIC 9(02) COMP.
020600     05 WS-ULTIMO-CARACTER             PIC X(01) VALUE SPACE.
020700
020800*****************************************************************
020900*    TABLAS EN MEMORIA DEL MAESTRO DE ACTIVOS Y DE ATRIBUTOS    *
021000*****************************************************************
021100 01  WS-TABLA-ACTIVOS.
021200     COPY NEACTBL.
021300 01  WS-TABLA-ATRIBUTOS.
021400     COPY NEATTBL.
021500
021600*****************************************************************
021700*                                                               *
021800*              P R O C E D U R E   D I V I S I O N              *
021900*                                                               *
022000*****************************************************************
022100 PROCEDURE DIVISION.
022200
022300*****************************************************************
022400*                        0000-MAINLINE                          *
022500*****************************************************************
022600 0000-MAINLINE.
022700
022800     PERFORM 1000-INICIO
022900        THRU 1000-INICIO-EXIT
023000
023100     PERFORM 2000-PROCESO
023200        THRU 2000-PROCESO-EXIT
023300        UNTIL WS-IX-ASSET GREATER THAN ACTB-CANTIDAD
023400
023500     PERFORM 3000-FIN.
023600
023700*****************************************************************
023800*                         1000-INICIO                           *
023900*****************************************************************
024000 1000-INICIO.
024100
024200     INITIALIZE WS-CONTADORES WS-PARAMETROS WS-TABLA-ATRNOM
024300                WS-TABLA-ACTIVOS WS-TABLA-ATRIBUTOS
024400
024500     OPEN INPUT TARJETAS
024600     PERFORM 1100-LEE-TARJETA
024700        THRU 1100-LEE-TARJETA-EXIT
024800        UNTIL SW-88-FIN-TARJETAS
024900     CLOSE TARJETAS
025000
025100     OPEN INPUT ASSETMST
025200     PERFORM 1200-CARGA-ACTIVO
025300        THRU 1200-CARGA-ACTIVO-EXIT
025400        UNTIL SW-88-FIN-ASSETMST
025500     CLOSE ASSETMST
025600
025700     OPEN INPUT ATRIBUTOS
025800     PERFORM 1300-CARGA-ATRIBUTO
025900        THRU 1300-CARGA-ATRIBUTO-EXIT
026000        UNTIL SW-88-FIN-ATRIBUTOS
026100     CLOSE ATRIBUTOS
026200
026300     IF ATTB-CANTIDAD GREATER THAN ZEROES
026400        PERFORM 1400-COLECTA-ATRNOM
026500           THRU 1400-COLECTA-ATRNOM-EXIT
026600           VARYING WS-IX-ATR FROM 1 BY 1
026700              UNTIL WS-IX-ATR GREATER THAN ATTB-CANTIDAD
026800     END-IF
026900
027000     IF WS-ATRNOM-CANT EQUAL ZEROES
027100        MOVE 1                        TO WS-ATRNOM-GRUPOS
027200     ELSE
027300        COMPUTE WS-ATRNOM-GRUPOS = (WS-ATRNOM-CANT + 1) / 2
027400     END-IF
027500
027600     MOVE 1                        TO WS-IX-ASSET
027700
027800     OPEN OUTPUT REPORTE
027900     PERFORM 1500-ESCRIBE-CABECERA
028000        THRU 1500-ESCRIBE-CABECERA-EXIT.
028100
028200 1000-INICIO-EXIT.
028300     EXIT.
028400
028500*****************************************************************
028600*                       1100-LEE-TARJETA                        *
028700*****************************************************************
028800 1100-LEE-TARJETA.
028900
029000     READ TARJETAS
029100          AT END
029200             SET SW-88-FIN-TARJETAS TO TRUE
029300          NOT AT END
029400             IF PRM0-88-FECHA-CORRIDA
029500                MOVE PRM0-VAL-RUN-DATETIME TO WS-RUN-DATE-TIME
029600             END-IF
029700     END-READ.
029800
029900 1100-LEE-TARJETA-EXIT.
030000     EXIT.
030100
030200*****************************************************************
030300*                     1200-CARGA-ACTIVO                         *
030400*****************************************************************
030500 1200-CARGA-ACTIVO.
030600
030700     READ ASSETMST
030800          AT END
030900             SET SW-88-FIN-ASSETMST TO TRUE
031000          NOT AT END
031100             ADD 1                       TO ACTB-CANTIDAD
031200             MOVE ACT0-ASSET-ID OF REG-ASSETMST TO
031300                  ACTB-ASSET-ID (ACTB-CANTIDAD)
031400             MOVE ACT0-HOSTNAME OF REG-ASSETMST TO
031500                  ACTB-HOSTNAME (ACTB-CANTIDAD)
031600             MOVE ACT0-STATUS OF REG-ASSETMST TO
031700                  ACTB-STATUS (ACTB-CANTIDAD)
031800             MOVE ACT0-INSERT-DATE OF REG-ASSETMST TO
031900                  ACTB-INSERT-DATE (ACTB-CANTIDAD)
032000             MOVE ACT0-LAST-OBSERVED OF REG-ASSETMST TO
032100                  ACTB-LAST-OBSERVED (ACTB-CANTIDAD)
032200     END-READ.
032300
032400 1200-CARGA-ACTIVO-EXIT.
032500     EXIT.
032600
032700*****************************************************************
032800*                    1300-CARGA-ATRIBUTO                        *
032900*****************************************************************
033000 1300-CARGA-ATRIBUTO.
033100
033200     READ ATRIBUTOS
033300          AT END
033400             SET SW-88-FIN-ATRIBUTOS TO TRUE
033500          NOT AT END
033600             ADD 1                       TO ATTB-CANTIDAD
033700             MOVE ATB0-ATTR-ID           TO
033800                  ATTB-ATTR-ID (ATTB-CANTIDAD)
033900             MOVE ATB0-ASSET-ID          TO
034000                  ATTB-ASSET-ID (ATTB-CANTIDAD)
034100             MOVE ATB0-ATTR-NAME         TO
034200                  ATTB-ATTR-NAME (ATTB-CANTIDAD)
034300             MOVE ATB0-LAST-OBSERVED     TO
034400                  ATTB-LAST-OBSERVED (ATTB-CANTIDAD)
034500             MOVE ATB0-DETAIL            TO
034600                  ATTB-DETAIL (ATTB-CANTIDAD)
034700             MOVE ATB0-ATTR-STATUS       TO
034800                  ATTB-ATTR-STATUS (ATTB-CANTIDAD)
034900     END-READ.
035000
035100 1300-CARGA-ATRIBUTO-EXIT.
035200     EXIT.
035300
035400*****************************************************************
035500*                  1400-COLECTA-ATRNOM                          *
035600*   ARMA LA LISTA DE NOMBRES DE ATRIBUTO DISTINTOS HALLADOS EN   *
035700*   EL DEPOSITO (HASTA 20, VER BANNER ARRIBA).  NINGUN NOMBRE    *
035800*   SE DESCARTA POR FALTA DE LUGAR EN LA TABLA -- CR-4502.       *
035900*****************************************************************
036000 1400-COLECTA-ATRNOM.
036100
036200     SET SW-88-ATRNOM-ENCONTRADO      TO FALSE
036300
036400     IF WS-ATRNOM-CANT GREATER THAN ZEROES
036500        PERFORM 1410-BUSCA-ATRNOM
036600           THRU 1410-BUSCA-ATRNOM-EXIT
036700           VARYING WS-IX-COL FROM 1 BY 1
036800              UNTIL WS-IX-COL GREATER THAN WS-ATRNOM-CANT
036900     END-IF
037000
037100     IF NOT SW-88-ATRNOM-ENCONTRADO
037200        AND WS-ATRNOM-CANT LESS THAN 20
037300        ADD 1                          TO WS-ATRNOM-CANT
037400        MOVE ATTB-ATTR-NAME (WS-IX-ATR) TO
037500             WS-ATRNOM-FILA (WS-ATRNOM-CANT)
037600     END-IF.
037700
037800 1400-COLECTA-ATRNOM-EXIT.
037900     EXIT.
038000
038100 1410-BUSCA-ATRNOM.
038200
038300     IF WS-ATRNOM-FILA (WS-IX-COL) EQUAL
038400        ATTB-ATTR-NAME (WS-IX-ATR)
038500        SET SW-88-ATRNOM-ENCONTRADO   TO TRUE
038600     END-IF.
038700
038800 1410-BUSCA-ATRNOM-EXIT.
038900     EXIT.
039000
039100*****************************************************************
039200*                   1500-ESCRIBE-CABECERA                       *
039300*   EMITE LA LINEA DE TITULO Y TANTAS LINEAS DE COLUMNAS COMO    *
039400*   GRUPOS DE ATRIBUTO HAYA (WS-ATRNOM-GRUPOS); SOLO LA PRIMERA  *
039500*   LLEVA LOS ENCABEZADOS FIJOS (ID, HOSTNAME, ETC) -- CR-4502.  *
039600*****************************************************************
039700 1500-ESCRIBE-CABECERA.
039800
039900     MOVE WS-RUN-DATE-TIME            TO TIT-FECHA-CORRIDA
040000     WRITE REG-REPORTE FROM WS-LINEA-TITULO
040100           AFTER ADVANCING C01
040200
040300     PERFORM 1510-ESCRIBE-GRUPO-CAB
040400        THRU 1510-ESCRIBE-GRUPO-CAB-EXIT
040500        VARYING WS-IX-GRUPO FROM 1 BY 1
040600           UNTIL WS-IX-GRUPO GREATER THAN WS-ATRNOM-GRUPOS.
040700
040800 1500-ESCRIBE-CABECERA-EXIT.
040900     EXIT.
041000
041100 1510-ESCRIBE-GRUPO-CAB.
041200
041300     MOVE SPACES                      TO WS-LINEA-COLUMNAS
041400
041500     IF WS-IX-GRUPO EQUAL 1
041600        MOVE 'ID'                     TO CAB-LBL-ID
041700        MOVE 'HOSTNAME'               TO CAB-LBL-HOSTNAME
041800        MOVE 'STATUS'                 TO CAB-LBL-STATUS
041900        MOVE 'INSERT DATE'            TO CAB-LBL-INSDATE
042000        MOVE 'LAST OBSERVED'          TO CAB-LBL-LASTOBS
042100     END-IF
042200
042300     COMPUTE WS-IX-ATR-BASE = (WS-IX-GRUPO - 1) * 2
042400
042500     PERFORM 1520-ARMA-COLUMNA-CAB
042600        THRU 1520-ARMA-COLUMNA-CAB-EXIT
042700        VARYING WS-IX-COL FROM 1 BY 1
042800           UNTIL WS-IX-COL GREATER THAN 2
042900
043000     WRITE REG-REPORTE FROM WS-LINEA-COLUMNAS
043100           AFTER ADVANCING 1.
043200
043300 1510-ESCRIBE-GRUPO-CAB-EXIT.
043400     EXIT.
043500
043600 1520-ARMA-COLUMNA-CAB.
043700
043800     COMPUTE WS-IX-ATR-REAL = WS-IX-ATR-BASE + WS-IX-COL
043900
044000     IF WS-IX-ATR-REAL LESS THAN OR EQUAL WS-ATRNOM-CANT
044100        MOVE WS-ATRNOM-FILA (WS-IX-ATR-REAL) TO
044200             COL-ATRIB-CAB (WS-IX-COL)
044300     END-IF.
044400
044500 1520-ARMA-COLUMNA-CAB-EXIT.
044600     EXIT.
044700
044800*****************************************************************
044900*                        2000-PROCESO                           *
045000*   RECORRE LA TABLA DE ACTIVOS.  SI EL HOSTNAME TERMINA EN '$' *
045100*   (CUENTA DE MAQUINA), SE DA DE BAJA EN CASCADA Y NO SE       *
045200*   IMPRIME -- LA BAJA CIERRA EL HUECO, ASI QUE EL INDICE NO    *
045300*   AVANZA EN ESA VUELTA (EL SIGUIENTE ACTIVO QUEDO EN EL       *
045400*   MISMO LUGAR).  SI NO ES CUENTA DE MAQUINA SE IMPRIME Y      *
045500*   RECIEN AHI SE AVANZA AL SIGUIENTE.                          *
045600*****************************************************************
045700 2000-PROCESO.
045800
045900     PERFORM 2100-VERIFICA-CUENTA-MAQUINA
046000        THRU 2100-VERIFICA-CUENTA-MAQUINA-EXIT
046100
046200     IF WS-ULTIMO-CARACTER EQUAL '$'
046300        PERFORM 2300-PURGA-ASSET
046400           THRU 2300-PURGA-ASSET-EXIT
046500     ELSE
046600        PERFORM 2200-ESCRIBE-DETALLE
046700           THRU 2200-ESCRIBE-DETALLE-EXIT
046800        ADD 1                          TO WS-IX-ASSET
046900     END-IF.
047000
047100 2000-PROCESO-EXIT.
047200     EXIT.
047300
047400*****************************************************************
047500*              2100-VERIFICA-CUENTA-MAQUINA                     *
047600*   BUSCA DE DERECHA A IZQUIERDA EL ULTIMO CARACTER NO-BLANCO    *
047700*   DEL HOSTNAME PARA SABER SI TERMINA EN '$'.                  *
047800*****************************************************************
047900 2100-VERIFICA-CUENTA-MAQUINA.
048000
048100     MOVE SPACE                       TO WS-ULTIMO-CARACTER
048200     MOVE 30                          TO WS-IX-POS
048300
048400     PERFORM 2110-RETROCEDE-POSICION
048500        THRU 2110-RETROCEDE-POSICION-EXIT
048600        UNTIL WS-IX-POS EQUAL ZEROES
048700           OR WS-ULTIMO-CARACTER NOT EQUAL SPACE.
048800
048900 2100-VERIFICA-CUENTA-MAQUINA-EXIT.
049000     EXIT.
049100
049200 2110-RETROCEDE-POSICION.
049300
049400     MOVE ACTB-HOSTNAME (WS-IX-ASSET) (WS-IX-POS:1) TO
049500          WS-ULTIMO-CARACTER
049600     IF WS-ULTIMO-CARACTER EQUAL SPACE
049700        SUBTRACT 1 FROM WS-IX-POS
049800     END-IF.
049900
050000 2110-RETROCEDE-POSICION-EXIT.
050100     EXIT.
050200
050300*****************************************************************
050400*                    2200-ESCRIBE-DETALLE                       *
050500*   EMITE LA LINEA PRINCIPAL DEL ACTIVO MAS TANTAS LINEAS DE     *
050600*   CONTINUACION COMO GRUPOS DE ATRIBUTO HAYA (WS-ATRNOM-GRUPOS) *
050700*   -- CR-4502.  LOS DATOS FIJOS DEL ACTIVO SOLO VAN EN LA       *
050800*   PRIMERA LINEA; LAS DE CONTINUACION LLEVAN ESA PARTE EN       *
050900*   BLANCO.                                                     *
051000*****************************************************************
051100 2200-ESCRIBE-DETALLE.
051200
051300     PERFORM 2205-ESCRIBE-GRUPO-DET
051400        THRU 2205-ESCRIBE-GRUPO-DET-EXIT
051500        VARYING WS-IX-GRUPO FROM 1 BY 1
051600           UNTIL WS-IX-GRUPO GREATER THAN WS-ATRNOM-GRUPOS
051700
051800     PERFORM 2220-ACUMULA-ESTADO
051900        THRU 2220-ACUMULA-ESTADO-EXIT
052000
052100     ADD 1                             TO CNT0-ASSETS-REPORTADOS.
052200
052300 2200-ESCRIBE-DETALLE-EXIT.
052400     EXIT.
052500
052600 2205-ESCRIBE-GRUPO-DET.
052700
052800     MOVE SPACES                        TO WS-LINEA-DETALLE
052900
053000     IF WS-IX-GRUPO EQUAL 1
053100        MOVE ACTB-ASSET-ID (WS-IX-ASSET)   TO DET-ASSET-ID
053200        MOVE ACTB-HOSTNAME (WS-IX-ASSET)   TO DET-HOSTNAME
053300        MOVE ACTB-STATUS (WS-IX-ASSET)     TO DET-STATUS
053400        MOVE ACTB-INSERT-DATE (WS-IX-ASSET) TO DET-INSERT-DATE
053500        MOVE ACTB-LAST-OBSERVED (WS-IX-ASSET) TO
053600             DET-LAST-OBSERVED
053700     END-IF
053800
053900     COMPUTE WS-IX-ATR-BASE = (WS-IX-GRUPO - 1) * 2
054000
054100     IF WS-ATRNOM-CANT GREATER THAN ZEROES
054200        PERFORM 2210-BUSCA-COLUMNA-ATRIB
054300           THRU 2210-BUSCA-COLUMNA-ATRIB-EXIT
054400           VARYING WS-IX-COL FROM 1 BY 1
054500              UNTIL WS-IX-COL GREATER THAN 2
054600     END-IF
054700
054800     WRITE REG-REPORTE FROM WS-LINEA-DETALLE
054900           AFTER ADVANCING 1.
055000
055100 2205-ESCRIBE-GRUPO-DET-EXIT.
055200     EXIT.
055300
055400*****************************************************************
055500*                 2210-BUSCA-COLUMNA-ATRIB                      *
055600*   UBICA, SI EXISTE, EL ATRIBUTO DEL ACTIVO ACTUAL CUYO NOMBRE  *
055700*   COINCIDE CON EL NOMBRE DE ATRIBUTO REAL DE ESTA COLUMNA      *
055800*   (WS-IX-ATR-BASE + WS-IX-COL), Y COPIA SU ULTIMA OBSERVACION  *
055900*   A LA LINEA DE DETALLE.  SI EL GRUPO NO TIENE NOMBRE EN ESA   *
056000*   POSICION (GRUPO INCOMPLETO) LA COLUMNA QUEDA EN BLANCO.      *
056100*****************************************************************
056200 2210-BUSCA-COLUMNA-ATRIB.
056300
056400     MOVE SPACES TO DET-ATRIB-COL (WS-IX-COL)
056500     COMPUTE WS-IX-ATR-REAL = WS-IX-ATR-BASE + WS-IX-COL
056600
056700     IF WS-IX-ATR-REAL LESS THAN OR EQUAL WS-ATRNOM-CANT
056800        AND ATTB-CANTIDAD GREATER THAN ZEROES
056900        PERFORM 2211-COMPARA-ATRIB
057000           THRU 2211-COMPARA-ATRIB-EXIT
057100           VARYING WS-IX-ATR FROM 1 BY 1
057200              UNTIL WS-IX-ATR GREATER THAN ATTB-CANTIDAD
057300     END-IF.
057400
057500 2210-BUSCA-COLUMNA-ATRIB-EXIT.
057600     EXIT.
057700
057800 2211-COMPARA-ATRIB.
057900
058000     IF ATTB-ASSET-ID (WS-IX-ATR) EQUAL
058100        ACTB-ASSET-ID (WS-IX-ASSET)
058200        AND ATTB-ATTR-NAME (WS-IX-ATR) EQUAL
058300            WS-ATRNOM-FILA (WS-IX-ATR-REAL)
058400        MOVE ATTB-LAST-OBSERVED (WS-IX-ATR) TO
058500             DET-ATRIB-COL (WS-IX-COL)
058600     END-IF.
058700
058800 2211-COMPARA-ATRIB-EXIT.
058900     EXIT.
059000
059100*****************************************************************
059200*                   2220-ACUMULA-ESTADO                         *
059300*****************************************************************
059400 2220-ACUMULA-ESTADO.
059500
059600     EVALUATE ACTB-STATUS (WS-IX-ASSET)
059700         WHEN 'COMPLIANT'
059800              ADD 1 TO CNT0-ASSETS-COMPLIANT
059900         WHEN 'NON-COMPLIANT'
060000              ADD 1 TO CNT0-ASSETS-NONCOMPLIANT
060100         WHEN 'UNKNOWN'
060200              ADD 1 TO CNT0-ASSETS-UNKNOWN
060300         WHEN 'ROGUE'
060400              ADD 1 TO CNT0-ASSETS-ROGUE
060500     END-EVALUATE.
060600
060700 2220-ACUMULA-ESTADO-EXIT.
060800     EXIT.
060900
061000*****************************************************************
061100*                     2300-PURGA-ASSET                          *
061200*   LLAMA A NEACCRD0 PARA DAR DE BAJA AL ACTIVO (Y, EN          *
061300*   CASCADA, A TODOS SUS ATRIBUTOS) POR SER UNA CUENTA DE       *
061400*   MAQUINA.                                                    *
061500*****************************************************************
061600 2300-PURGA-ASSET.
061700
061800     INITIALIZE WS-NECRAST0 WS-NEACRET0
061900     SET CAS0-88-DELETE                TO TRUE
062000     MOVE ACTB-ASSET-ID (WS-IX-ASSET)  TO CAS0-ASSET-ID
062100
062200     CALL 'NEACCRD0' USING WS-NECRAST0
062300                            WS-NEACRET0
062400                            WS-TABLA-ACTIVOS
062500                            WS-TABLA-ATRIBUTOS
062600
062700     ADD 1                             TO CNT0-ASSETS-PURGADOS.
062800
062900 2300-PURGA-ASSET-EXIT.
063000     EXIT.
063100
063200*****************************************************************
063300*                           3000-FIN                            *
063400*****************************************************************
063500 3000-FIN.
063600
063700     OPEN OUTPUT ASSETMST
063800     IF ACTB-CANTIDAD GREATER THAN ZEROES
063900        PERFORM 3010-GRABA-ACTIVO
064000           THRU 3010-GRABA-ACTIVO-EXIT
064100           VARYING ACTB-IX FROM 1 BY 1
064200              UNTIL ACTB-IX GREATER THAN ACTB-CANTIDAD
064300     END-IF
064400     CLOSE ASSETMST
064500
064600     OPEN OUTPUT ATRIBUTOS
064700     IF ATTB-CANTIDAD GREATER THAN ZEROES
064800        PERFORM 3020-GRABA-ATRIBUTO
064900           THRU 3020-GRABA-ATRIBUTO-EXIT
065000           VARYING ATTB-IX FROM 1 BY 1
065100              UNTIL ATTB-IX GREATER THAN ATTB-CANTIDAD
065200     END-IF
065300     CLOSE ATRIBUTOS
065400
065500     PERFORM 3100-ESCRIBE-TRAILER
065600        THRU 3100-ESCRIBE-TRAILER-EXIT
065700     CLOSE REPORTE
065800
065900     STOP RUN.
066000
066100 3010-GRABA-ACTIVO.
066200
066300     MOVE ACTB-ASSET-ID (ACTB-IX)      TO
066400          ACT0-ASSET-ID OF REG-ASSETMST
066500     MOVE ACTB-HOSTNAME (ACTB-IX)      TO
066600          ACT0-HOSTNAME OF REG-ASSETMST
066700     MOVE ACTB-STATUS (ACTB-IX)        TO
066800          ACT0-STATUS OF REG-ASSETMST
066900     MOVE ACTB-INSERT-DATE (ACTB-IX)   TO
067000          ACT0-INSERT-DATE OF REG-ASSETMST
067100     MOVE ACTB-LAST-OBSERVED (ACTB-IX) TO
067200          ACT0-LAST-OBSERVED OF REG-ASSETMST
067300     WRITE REG-ASSETMST.
067400
067500 3010-GRABA-ACTIVO-EXIT.
067600     EXIT.
067700
067800 3020-GRABA-ATRIBUTO.
067900
068000     MOVE ATTB-ATTR-ID (ATTB-IX)        TO ATB0-ATTR-ID
068100     MOVE ATTB-ASSET-ID (ATTB-IX)       TO ATB0-ASSET-ID
068200     MOVE ATTB-ATTR-NAME (ATTB-IX)      TO ATB0-ATTR-NAME
068300     MOVE ATTB-LAST-OBSERVED (ATTB-IX)  TO ATB0-LAST-OBSERVED
068400     MOVE ATTB-DETAIL (ATTB-IX)         TO ATB0-DETAIL
068500     MOVE ATTB-ATTR-STATUS (ATTB-IX)    TO ATB0-ATTR-STATUS
068600     WRITE REG-ATRIBUTOS.
068700
068800 3020-GRABA-ATRIBUTO-EXIT.
068900     EXIT.
069000
069100 3100-ESCRIBE-TRAILER.
069200
069300     MOVE SPACES                   TO REG-REPORTE
069400     STRING 'TOTAL ASSETS REPORTADOS....: '
069500                 DELIMITED BY SIZE
069600            CNT0-ASSETS-REPORTADOS DELIMITED BY SIZE
069700            INTO REG-REPORTE
069800     WRITE REG-REPORTE AFTER ADVANCING 2
069900
070000     MOVE SPACES                   TO REG-REPORTE
070100     STRING 'TOTAL ASSETS PURGADOS (CTA MAQUINA): '
070200                 DELIMITED BY SIZE
070300            CNT0-ASSETS-PURGADOS   DELIMITED BY SIZE
070400            INTO REG-REPORTE
070500     WRITE REG-REPORTE AFTER ADVANCING 1
070600
070700     MOVE SPACES                   TO REG-REPORTE
070800     STRING 'COMPLIANT..................: '
070900                 DELIMITED BY SIZE
071000            CNT0-ASSETS-COMPLIANT  DELIMITED BY SIZE
071100            INTO REG-REPORTE
071200     WRITE REG-REPORTE AFTER ADVANCING 1
071300
071400     MOVE SPACES                   TO REG-REPORTE
071500     STRING 'NON-COMPLIANT..............: '
071600                 DELIMITED BY SIZE
071700            CNT0-ASSETS-NONCOMPLIANT DELIMITED BY SIZE
071800            INTO REG-REPORTE
071900     WRITE REG-REPORTE AFTER ADVANCING 1
072000
072100     MOVE SPACES                   TO REG-REPORTE
072200     STRING 'UNKNOWN....................: '
072300                 DELIMITED BY SIZE
072400            CNT0-ASSETS-UNKNOWN    DELIMITED BY SIZE
072500            INTO REG-REPORTE
072600     WRITE REG-REPORTE AFTER ADVANCING 1
072700
072800     MOVE SPACES                   TO REG-REPORTE
072900     STRING 'ROGUE......................: '
073000                 DELIMITED BY SIZE
073100            CNT0-ASSETS-ROGUE      DELIMITED BY SIZE
073200            INTO REG-REPORTE
073300     WRITE REG-REPORTE AFTER ADVANCING 1.
073400
073500 3100-ESCRIBE-TRAILER-EXIT.
073600     EXIT.
