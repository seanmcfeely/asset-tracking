000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NECRATR0                                  *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA LA RUTINA DE ALTA /    *
000600*               BAJA / CAMBIO / CONSULTA (CRUD) DE ATRIBUTOS     *
000700*               CONTRA LA TABLA EN MEMORIA NEATTBL.              *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 150 POSICIONES.                           *
001200*           PREFIJO  : CAT0.                                     *
001300*                                                                *
001400* Maintenence Log                                                *
001500* Date       Author        Maintenance Requirement.              *
001600* ---------- ------------  -------------------------------------*
001700* 14/02/2024 MIBARRA       VERSION INICIAL (ADAPTADA DE          *
001800*                          NEEC0001).                            *
001900* 17/09/2024 MIBARRA       AGREGA OPCION 'T' (BAJA EN CASCADA DE *
002000*                          TODOS LOS ATRIBUTOS DE UN ACTIVO, A   *
002100*                          PEDIDO DE NEACCRD0) (CR-4488).        *
002150* 22/08/2024 GFORRICH      AGREGA VISTA FILLER DE SOLO-BLANCO    *
002160*                          PARA INICIALIZAR EL AREA COMPLETA DE  *
002170*                          UN SOLO GOLPE (CR-4502).              *
002200******************************************************************
002300     05  NECRATR0.
002400         10  CAT0-OPCION                    PIC X(01).
002500             88  CAT0-88-CREATE                  VALUE 'C'.
002600             88  CAT0-88-READ                    VALUE 'R'.
002700             88  CAT0-88-UPDATE                  VALUE 'U'.
002800             88  CAT0-88-DELETE                  VALUE 'D'.
002900             88  CAT0-88-DELETE-TODOS            VALUE 'T'.
003000         10  CAT0-ATTR-ID                   PIC 9(06).
003100         10  CAT0-ASSET-ID                  PIC 9(06).
003200         10  CAT0-ATTR-NAME                 PIC X(20).
003300         10  CAT0-LAST-OBSERVED             PIC X(19).
003400         10  CAT0-DETAIL                    PIC X(80).
003500         10  CAT0-ATTR-STATUS               PIC X(07).
003600         10  CAT0-FOUND-SW                  PIC X(01).
003700             88  CAT0-88-ENCONTRADO              VALUE 'S'.
003800             88  CAT0-88-NO-ENCONTRADO           VALUE 'N'.
003900         10  FILLER                         PIC X(10).
003950* VISTA ALTERNA DE SOLO-FILLER: SE USA PARA INICIALIZAR A BLANCO
003960* EL AREA COMPLETA DE UN SOLO GOLPE (MOVE SPACES) SIN TOCAR LOS
003970* 88-LEVELS ANTERIORES (CR-4502).
004000     05  FILLER REDEFINES NECRATR0          PIC X(150).
