000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NETOTL0                                   *
000400*                                                                *
000500* DESCRIPCION:  CONTADORES DE CORRIDA COMPARTIDOS POR LA INGESTA *
000600*               (NEACING0) Y LA BARRIDA DE EVALUACION (NEACSWP0) *
000700*               PARA ARMAR LA BITACORA DE TOTALES.               *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           PREFIJO  : CNT0.                                     *
001200*                                                                *
001300* Maintenence Log                                                *
001400* Date       Author        Maintenance Requirement.              *
001500* ---------- ------------  -------------------------------------*
001600* 14/02/2024 MIBARRA       VERSION INICIAL (ESTILO TOMADO DE     *
001700*                          CN-CONTADORES DE DEMO00/NEO4VSAM).    *
001800******************************************************************
001900     01  NETOTL0.
002000         05  CNT0-EVENTOS-LEIDOS            PIC 9(07) COMP.
002100         05  CNT0-EVENTOS-RECHAZADOS        PIC 9(07) COMP.
002200         05  CNT0-RECHAZO-SIN-FUENTE        PIC 9(07) COMP.
002300         05  CNT0-RECHAZO-SIN-HOST          PIC 9(07) COMP.
002400         05  CNT0-RECHAZO-SIN-FECHA         PIC 9(07) COMP.
002500         05  CNT0-ASSETS-CREADOS            PIC 9(07) COMP.
002600         05  CNT0-ASSETS-ACTUALIZADOS       PIC 9(07) COMP.
002700         05  CNT0-ATRIB-CREADOS             PIC 9(07) COMP.
002800         05  CNT0-ATRIB-ACTUALIZADOS        PIC 9(07) COMP.
002900         05  CNT0-ATRIB-OBSOLETOS           PIC 9(07) COMP.
003000         05  CNT0-ASSETS-EXAMINADOS         PIC 9(07) COMP.
003100         05  CNT0-ASSETS-COMPLIANT          PIC 9(07) COMP.
003200         05  CNT0-ASSETS-NONCOMPLIANT       PIC 9(07) COMP.
003300         05  CNT0-ASSETS-UNKNOWN            PIC 9(07) COMP.
003400         05  CNT0-ASSETS-ROGUE              PIC 9(07) COMP.
003500         05  CNT0-ATRIB-MARC-MISSING        PIC 9(07) COMP.
003600         05  CNT0-ATRIB-RESTAURADOS         PIC 9(07) COMP.
003700         05  CNT0-ASSETS-REPORTADOS         PIC 9(07) COMP.
003800         05  CNT0-ASSETS-PURGADOS           PIC 9(07) COMP.
003900         05  FILLER                         PIC X(08).
