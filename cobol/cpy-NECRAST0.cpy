000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NECRAST0                                  *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA LA RUTINA DE ALTA /    *
000600*               BAJA / CAMBIO / CONSULTA (CRUD) DE ACTIVOS       *
000700*               CONTRA LA TABLA EN MEMORIA NEACTBL.              *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 100 POSICIONES.                           *
001200*           PREFIJO  : CAS0.                                     *
001300*                                                                *
001400* Maintenence Log                                                *
001500* Date       Author        Maintenance Requirement.              *
001600* ---------- ------------  -------------------------------------*
001700* 14/02/2024 MIBARRA       VERSION INICIAL (ADAPTADA DE          *
001800*                          NEECEMP0).                            *
001900* 09/07/2024 GFORRICH      AGREGA CAS0-ES-NUEVO PARA QUE EL      *
002000*                          LLAMADOR SEPA SI HUBO ALTA (CR-4471). *
002050* 22/08/2024 GFORRICH      AGREGA VISTA FILLER DE SOLO-BLANCO    *
002060*                          PARA INICIALIZAR EL AREA COMPLETA DE  *
002070*                          UN SOLO GOLPE (CR-4502).              *
002100******************************************************************
002200     05  NECRAST0.
002300         10  CAS0-OPCION                    PIC X(01).
002400             88  CAS0-88-CREATE                  VALUE 'C'.
002500             88  CAS0-88-READ                    VALUE 'R'.
002600             88  CAS0-88-UPDATE                  VALUE 'U'.
002700             88  CAS0-88-DELETE                  VALUE 'D'.
002800         10  CAS0-ASSET-ID                  PIC 9(06).
002900         10  CAS0-HOSTNAME                  PIC X(30).
003000         10  CAS0-STATUS                    PIC X(13).
003100         10  CAS0-INSERT-DATE               PIC X(19).
003200         10  CAS0-LAST-OBSERVED             PIC X(19).
003300         10  CAS0-FOUND-SW                  PIC X(01).
003400             88  CAS0-88-ENCONTRADO              VALUE 'S'.
003500             88  CAS0-88-NO-ENCONTRADO           VALUE 'N'.
003600         10  CAS0-ES-NUEVO                  PIC X(01).
003700             88  CAS0-88-ES-NUEVO                VALUE 'S'.
003800         10  FILLER                         PIC X(10).
003850* VISTA ALTERNA DE SOLO-FILLER: SE USA PARA INICIALIZAR A BLANCO
003860* EL AREA COMPLETA DE UN SOLO GOLPE (MOVE SPACES) SIN TOCAR LOS
003870* 88-LEVELS ANTERIORES (CR-4502).
003900     05  FILLER REDEFINES NECRAST0          PIC X(100).
