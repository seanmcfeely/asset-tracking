000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEACTBL                                   *
000400*                                                                *
000500* DESCRIPCION:  TABLA EN MEMORIA DEL MAESTRO DE ACTIVOS.  SE     *
000600*               CARGA COMPLETA DESDE ASSET-MASTER AL INICIO DE   *
000700*               LA CORRIDA, SE MANTIENE EN CORE Y SE VUELVE A    *
000800*               GRABAR COMPLETA AL FINAL (ESQUEMA DE MAESTRO-EN- *
000900*               CORE, YA QUE NO HAY ARCHIVO INDEXADO DISPONIBLE  *
001000*               PARA ESTE SISTEMA).  LA CLAVE PRINCIPAL ES       *
001100*               ACTB-ASSET-ID (POSICION, ASCENDENTE); EL ACCESO  *
001200*               POR ACTB-HOSTNAME SE RESUELVE CON SEARCH.        *
001300*                                                                *
001400* -------------------------------------------------------------- *
001500*                                                                *
001600*           PREFIJO  : ACTB.                                     *
001700*                                                                *
001800* Maintenence Log                                                *
001900* Date       Author        Maintenance Requirement.              *
002000* ---------- ------------  -------------------------------------*
002100* 14/02/2024 MIBARRA       VERSION INICIAL.                      *
002200******************************************************************
002300     01  NEACTBL.
002400         05  ACTB-CANTIDAD                  PIC 9(05) COMP.
002500         05  FILLER                         PIC X(03).
002600         05  ACTB-FILA OCCURS 1 TO 99999 TIMES
002700                 DEPENDING ON ACTB-CANTIDAD
002800                 ASCENDING KEY IS ACTB-ASSET-ID
002900                 INDEXED BY ACTB-IX.
003000             10  ACTB-ASSET-ID              PIC 9(06).
003100             10  ACTB-HOSTNAME              PIC X(30).
003200             10  ACTB-STATUS                PIC X(13).
003300             10  ACTB-INSERT-DATE           PIC X(19).
003400             10  ACTB-LAST-OBSERVED         PIC X(19).
