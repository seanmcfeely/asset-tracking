000100*****************************************************************
000200* PROGRAM NAME:    NEACEVL0.                                    *
000300* ORIGINAL AUTHOR: MIBARRA.                                     *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 14/02/2024 MARIO IBARRA  VERSION INICIAL.  MOTOR DE REGLAS DE *
000800*                          EVALUACION DE UN SOLO ACTIVO, LLAMADO*
000900*                          TANTO DESDE LA INGESTA (NEACING0, CON*
001000*                          ENVEJECIMIENTO DE ATRIBUTOS APAGADO) *
001100*                          COMO DESDE LA BARRIDA (NEACSWP0, CON *
001200*                          ENVEJECIMIENTO ENCENDIDO).            *
001210* 22/08/2024 GFORRICH      AGREGA VISTA FILLER DE SOLO-BLANCO    * CR-4502
001220*                          SOBRE SW-SWITCHES PARA PODER LIMPIAR  * CR-4502
001230*                          TODOS LOS INDICADORES DE UN SOLO      * CR-4502
001240*                          GOLPE (CR-4502).                      * CR-4502
001300* 03/06/2024 GFORRICH      AGREGA EL CORTE POR CERO-REQUISITOS  * CR-4471
001400*                          Y LA RETENCION DE ESTADO ROGUE        *CR-4471 
001500*                          (CR-4471).                            *CR-4471 
001600* 21/05/2024 GFORRICH      AGREGA CONTADORES DE SALIDA PARA QUE * CR-4402 
001700*                          EL LLAMADOR ARME LA BITACORA DE      * CR-4402 
001800*                          TOTALES SIN RELEER LA TABLA (CR-4402)* CR-4402 
001900* 19/11/1998 JCARRIZO      REVISION DE FIN DE SIGLO: SE PROBO EL* Y2K-0042
002000*                          CALCULO DE DIAS CON FECHAS 1999/2000 * Y2K-0042
002100*                          Y 2000/2001, SIN NOVEDAD.  NO REQUIERE*Y2K-0042
002200*                          CAMBIOS (EL CAMPO DE ANIO YA ES      * Y2K-0042
002300*                          PIC 9(04) DESDE LA VERSION INICIAL). * Y2K-0042
002400*****************************************************************
002500*                                                               *
002600*          I D E N T I F I C A T I O N  D I V I S I O N         *
002700*                                                               *
002800*****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  NEACEVL0.
003100 AUTHOR. MARIO IBARRA.
003200 INSTALLATION. IBM Z/OS.
003300 DATE-WRITTEN. FEBRERO 1994.
003400 DATE-COMPILED. FEBRERO 1994.
003500 SECURITY. CONFIDENTIAL.
003600*****************************************************************
003700*                                                               *
003800*             E N V I R O N M E N T   D I V I S I O N           *
003900*                                                               *
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500        C01 IS TOP-OF-FORM.
004600
004700*****************************************************************
004800*                                                               *
004900*                      D A T A   D I V I S I O N                *
005000*                                                               *
005100*****************************************************************
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400
005500*****************************************************************
005600*                    DEFINICION DE CONSTANTES                   *
005700*****************************************************************
005800 01  CT-CONSTANTES.
005900     05 CT-RUTINA                  PIC X(08) VALUE 'NEACEVL0'.
006000     05 CT-SEGUNDOS-DIA            PIC 9(05) COMP VALUE 86400.
006100     05 CT-DIAS-EPOCA-AJUSTE       PIC S9(07) COMP VALUE 719468.
006200     05 CT-ALFA-MINUSCULA
006300             PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
006400     05 CT-ALFA-MAYUSCULA
006500             PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
006600
006700*****************************************************************
006800*                    DEFINICION DE SWITCHES                     *
006900*****************************************************************
007000 01  SW-SWITCHES.
007100     05 SW-EVALUA-CONTINUA             PIC X(01) VALUE 'S'.
007200        88 SW-88-CONTINUA                         VALUE 'S'.
007300        88 SW-88-DETENIDO                         VALUE 'N'.
007400     05 SW-ENCONTRADO                  PIC X(01).
007500        88 SW-88-ENCONTRADO                       VALUE 'S'.
007600        88 SW-88-NO-ENCONTRADO                    VALUE 'N'.
007700     05 SW-CUMPLE-TODOS                PIC X(01).
007800        88 SW-88-CUMPLE-TODOS                     VALUE 'S'.
007900     05 SW-CUMPLE-UNO                  PIC X(01).
008000        88 SW-88-CUMPLE-UNO                       VALUE 'S'.
008100     05 SW-ES-COMPLIANT                PIC X(01).
008200        88 SW-88-ES-COMPLIANT                     VALUE 'S'.
008250* VISTA ALTERNA DE SOLO-FILLER: SE USA PARA INICIALIZAR A BLANCO
008260* TODOS LOS INDICADORES DE UN SOLO GOLPE (MOVE SPACES) SIN TOCAR
008270* LOS 88-LEVELS ANTERIORES (CR-4502).
008280     05 FILLER REDEFINES SW-SWITCHES   PIC X(05).
008300
008400*****************************************************************
008500*          DEFINICION DE VARIABLES PARA CALCULO DE FECHAS       *
008600*   (NO HAY SERVICIO DE FECHAS EN ESTE SHOP PARA BATCH;  SE     *
008700*    CALCULA EL NUMERO DE DIA JULIANO "CIVIL" A MANO, TOMADO    *
008800*    DEL MISMO METODO QUE USA EL MODULO DE NOMINA PARA LA       *
008900*    ANTIGUEDAD DE EMPLEADOS.)                                  *
009000*****************************************************************
009100 01  WS-VARIABLES-FECHA.
009200     05 WS-FECHA-ENTRADA               PIC X(19).
009300     05 WS-FECHA-PARTES REDEFINES WS-FECHA-ENTRADA.
009400        10 WS-ANIO                     PIC 9(04).
009500        10 FILLER                      PIC X(01).
009600        10 WS-MES                      PIC 9(02).
009700        10 FILLER                      PIC X(01).
009800        10 WS-DIA                      PIC 9(02).
009900        10 FILLER                      PIC X(01).
010000        10 WS-HORA                     PIC 9(02).
010100        10 FILLER                      PIC X(01).
010200        10 WS-MINUTO                   PIC 9(02).
010300        10 FILLER                      PIC X(01).
010400        10 WS-SEGUNDO                  PIC 9(02).
010500     05 WS-ANIO-AJUSTADO               PIC S9(07) COMP.
010600     05 WS-MES-AJUSTADO                PIC S9(07) COMP.
010700     05 WS-ERA                         PIC S9(07) COMP.
010800     05 WS-AOE                         PIC S9(07) COMP.
010900     05 WS-DOY                         PIC S9(07) COMP.
011000     05 WS-DOE                         PIC S9(07) COMP.
011100     05 WS-DIAS-EPOCA                  PIC S9(09) COMP.
011200     05 WS-SEGUNDOS-EPOCA              PIC S9(11) COMP.
011300     05 WS-SEGUNDOS-RUN                PIC S9(11) COMP.
011400     05 WS-SEGUNDOS-ELAPSED            PIC S9(11) COMP.
011500     05 WS-SEGUNDOS-UMBRAL             PIC S9(11) COMP.
011600
011700*****************************************************************
011800*                     DEFINICION DE VARIABLES                   *
011900*****************************************************************
012000 01  WS-VARIABLES.
012100     05 WS-IX-ATR                      PIC 9(05) COMP.
012200     05 WS-IX-ATR-FIN                  PIC 9(05) COMP.
012300     05 WS-IX-REQ                      PIC 9(02) COMP.
012400     05 WS-NOMBRE-ATRIB-MAY            PIC X(20).
012500     05 WS-NOMBRE-REQ-MAY              PIC X(20).
012600
012700*****************************************************************
012800*                     DEFINICION DE LINKAGE                     *
012900*****************************************************************
013000 LINKAGE SECTION.
013100
013200 01  LK-ACTIVO.
013300     COPY NEACTV0.
013400
013500 01  LK-TABLA-ATRIBUTOS.
013600     COPY NEATTBL.
013700
013800 01  LK-PARAMETROS-EVL0.
013900     05 EVL0-ATTR-INICIO               PIC 9(05) COMP.
014000     05 EVL0-ATTR-CANTIDAD             PIC 9(05) COMP.
014100     05 EVL0-RUN-DATE-TIME             PIC X(19).
014200     05 EVL0-MAX-ATTR-ABSENCE          PIC 9(03).
014300     05 EVL0-MAX-ASSET-ABSENCE         PIC 9(03).
014400     05 EVL0-AGING-SWITCH              PIC X(01).
014500        88 EVL0-88-AGING-ON                      VALUE 'S'.
014600        88 EVL0-88-AGING-OFF                      VALUE 'N'.
014700     05 EVL0-REQUIRE-ALL-CANT          PIC 9(01) COMP.
014800     05 EVL0-REQUIRE-ALL-LIST OCCURS 5 TIMES      PIC X(20).
014900     05 EVL0-REQUIRE-ONE-CANT          PIC 9(01) COMP.
015000     05 EVL0-REQUIRE-ONE-LIST OCCURS 5 TIMES      PIC X(20).
015100     05 EVL0-CNT-ATRIB-MISSING         PIC 9(05) COMP.
015200     05 EVL0-CNT-ATRIB-RESTAURADOS     PIC 9(05) COMP.
015300
015400*****************************************************************
015500*                                                               *
015600*              P R O C E D U R E   D I V I S I O N              *
015700*                                                               *
015800*****************************************************************
015900 PROCEDURE DIVISION USING LK-ACTIVO
016000                           LK-TABLA-ATRIBUTOS
016100                           LK-PARAMETROS-EVL0.
016200
016300*****************************************************************
016400*                        0000-MAINLINE                          *
016500*****************************************************************
016600 0000-MAINLINE.
016700
016800     PERFORM 1000-INICIO
016900        THRU 1000-INICIO-EXIT
017000
017100     PERFORM 2000-PROCESO
017200        THRU 2000-PROCESO-EXIT
017300
017400     PERFORM 3000-FIN.
017500
017600*****************************************************************
017700*                          1000-INICIO                          *
017800*****************************************************************
017900 1000-INICIO.
018000
018100     SET SW-88-CONTINUA          TO TRUE
018200     MOVE ZEROES                 TO EVL0-CNT-ATRIB-MISSING
018300                                     EVL0-CNT-ATRIB-RESTAURADOS.
018400
018500 1000-INICIO-EXIT.
018600     EXIT.
018700
018800*****************************************************************
018900*                         2000-PROCESO                          *
019000*   PASO 1 - ENVEJECIMIENTO DEL ACTIVO (SIEMPRE).                *
019100*   PASO 2 - ENVEJECIMIENTO DE ATRIBUTOS (SOLO BARRIDA).         *
019200*   PASO 3 - CORTE DE CERO-REQUISITOS / VERIFICA HERRAMIENTAS.   *
019300*   PASO 4 - FIJA EL ESTADO FINAL DEL ACTIVO.                    *
019400*****************************************************************
019500 2000-PROCESO.
019600
019700     PERFORM 2100-ENVEJECE-ASSET
019800        THRU 2100-ENVEJECE-ASSET-EXIT
019900
020000     IF SW-88-CONTINUA
020100        IF EVL0-88-AGING-ON
020200           PERFORM 2200-ENVEJECE-ATRIBUTOS
020300              THRU 2200-ENVEJECE-ATRIBUTOS-EXIT
020400        END-IF
020500
020600        PERFORM 2300-VERIFICA-HERRAMIENTAS
020700           THRU 2300-VERIFICA-HERRAMIENTAS-EXIT
020800
020900        PERFORM 2400-FIJA-ESTADO
021000           THRU 2400-FIJA-ESTADO-EXIT
021100     END-IF.
021200
021300 2000-PROCESO-EXIT.
021400     EXIT.
021500
021600*****************************************************************
021700*                    2100-ENVEJECE-ASSET                        *
021800*   SI EL ACTIVO LLEVA MAS DE EVL0-MAX-ASSET-ABSENCE DIAS SIN    *
021900*   SER OBSERVADO, PASA A UNKNOWN (SALVO QUE YA ESTE UNKNOWN O   *
022000*   ROGUE, CASO EN QUE SE DEJA COMO ESTA) Y SE DETIENE LA        *
022100*   EVALUACION DE ESTE ACTIVO.                                  *
022200*****************************************************************
022300 2100-ENVEJECE-ASSET.
022400
022500     MOVE ACT0-LAST-OBSERVED      TO WS-FECHA-ENTRADA
022600     PERFORM 9510-CALCULA-ELAPSED
022700        THRU 9510-CALCULA-ELAPSED-EXIT
022800
022900     COMPUTE WS-SEGUNDOS-UMBRAL =
023000             EVL0-MAX-ASSET-ABSENCE * CT-SEGUNDOS-DIA
023100
023200     IF WS-SEGUNDOS-ELAPSED GREATER THAN WS-SEGUNDOS-UMBRAL
023300        IF ACT0-88-UNKNOWN OR ACT0-88-ROGUE
023400           CONTINUE
023500        ELSE
023600           SET ACT0-88-UNKNOWN    TO TRUE
023700        END-IF
023800        SET SW-88-DETENIDO        TO TRUE
023900     ELSE
024000        SET SW-88-CONTINUA        TO TRUE
024100     END-IF.
024200
024300 2100-ENVEJECE-ASSET-EXIT.
024400     EXIT.
024500
024600*****************************************************************
024700*                 2200-ENVEJECE-ATRIBUTOS                       *
024800*   RECORRE SOLO EL TRAMO DE LA TABLA NEATTBL QUE PERTENECE A    *
024900*   ESTE ACTIVO (EVL0-ATTR-INICIO / EVL0-ATTR-CANTIDAD, ARMADO   *
025000*   POR EL LLAMADOR CON UN SEARCH ALL SOBRE LA CLAVE ASSET-ID).  *
025100*****************************************************************
025200 2200-ENVEJECE-ATRIBUTOS.
025300
025400     IF EVL0-ATTR-CANTIDAD EQUAL ZEROES
025500        GO TO 2200-ENVEJECE-ATRIBUTOS-EXIT
025600     END-IF
025700
025800     COMPUTE WS-IX-ATR-FIN =
025900             EVL0-ATTR-INICIO + EVL0-ATTR-CANTIDAD - 1
026000
026100     MOVE EVL0-ATTR-INICIO         TO WS-IX-ATR
026200
026300     PERFORM 2210-ENVEJECE-UN-ATRIBUTO
026400        THRU 2210-ENVEJECE-UN-ATRIBUTO-EXIT
026500        VARYING WS-IX-ATR FROM EVL0-ATTR-INICIO BY 1
026600           UNTIL WS-IX-ATR GREATER THAN WS-IX-ATR-FIN.
026700
026800 2200-ENVEJECE-ATRIBUTOS-EXIT.
026900     EXIT.
027000
027100*****************************************************************
027200*                2210-ENVEJECE-UN-ATRIBUTO                      *
027300*****************************************************************
027400 2210-ENVEJECE-UN-ATRIBUTO.
027500
027600     MOVE ATTB-LAST-OBSERVED (WS-IX-ATR)  TO WS-FECHA-ENTRADA
027700     PERFORM 9510-CALCULA-ELAPSED
027800        THRU 9510-CALCULA-ELAPSED-EXIT
027900
028000     COMPUTE WS-SEGUNDOS-UMBRAL =
028100             EVL0-MAX-ATTR-ABSENCE * CT-SEGUNDOS-DIA
028200
028300     IF WS-SEGUNDOS-ELAPSED GREATER THAN WS-SEGUNDOS-UMBRAL
028400        IF ATTB-ATTR-STATUS (WS-IX-ATR) NOT EQUAL 'MISSING'
028500           ADD 1 TO EVL0-CNT-ATRIB-MISSING
028600        END-IF
028700        MOVE 'MISSING'             TO ATTB-ATTR-STATUS (WS-IX-ATR)
028800     ELSE
028900        IF ATTB-ATTR-STATUS (WS-IX-ATR) EQUAL 'MISSING'
029000           MOVE 'GOOD'             TO ATTB-ATTR-STATUS (WS-IX-ATR)
029100           ADD 1 TO EVL0-CNT-ATRIB-RESTAURADOS
029200        END-IF
029300     END-IF.
029400
029500 2210-ENVEJECE-UN-ATRIBUTO-EXIT.
029600     EXIT.
029700
029800*****************************************************************
029900*               2300-VERIFICA-HERRAMIENTAS                      *
030000*   CORTE DE CERO-REQUISITOS: SI AMBAS LISTAS ESTAN VACIAS, EL   *
030100*   ACTIVO ES COMPLIANT SIN MIRAR ATRIBUTOS.  DE LO CONTRARIO SE *
030200*   ARMA HAS-ALL / HAS-ONE CONTRA LOS ATRIBUTOS EN ESTADO GOOD.  *
030300*****************************************************************
030400 2300-VERIFICA-HERRAMIENTAS.
030500
030600     MOVE 'N'                      TO SW-ES-COMPLIANT
030700
030800     IF EVL0-REQUIRE-ALL-CANT EQUAL ZEROES
030900        AND EVL0-REQUIRE-ONE-CANT EQUAL ZEROES
031000        SET SW-88-ES-COMPLIANT     TO TRUE
031100        GO TO 2300-VERIFICA-HERRAMIENTAS-EXIT
031200     END-IF
031300
031400     SET SW-88-CUMPLE-TODOS        TO TRUE
031500     IF EVL0-REQUIRE-ALL-CANT GREATER THAN ZEROES
031600        PERFORM 2310-VERIFICA-REQUIERE-TODOS
031700           THRU 2310-VERIFICA-REQUIERE-TODOS-EXIT
031800           VARYING WS-IX-REQ FROM 1 BY 1
031900              UNTIL WS-IX-REQ GREATER THAN EVL0-REQUIRE-ALL-CANT
032000     END-IF
032100
032200     MOVE 'N'                      TO SW-CUMPLE-UNO
032300     IF EVL0-REQUIRE-ONE-CANT EQUAL ZEROES
032400        SET SW-88-CUMPLE-UNO       TO TRUE
032500     ELSE
032600        PERFORM 2320-VERIFICA-REQUIERE-UNO
032700           THRU 2320-VERIFICA-REQUIERE-UNO-EXIT
032800           VARYING WS-IX-REQ FROM 1 BY 1
032900              UNTIL WS-IX-REQ GREATER THAN EVL0-REQUIRE-ONE-CANT
033000              OR    SW-88-CUMPLE-UNO
033100     END-IF
033200
033300     IF SW-88-CUMPLE-TODOS AND SW-88-CUMPLE-UNO
033400        SET SW-88-ES-COMPLIANT     TO TRUE
033500     END-IF.
033600
033700 2300-VERIFICA-HERRAMIENTAS-EXIT.
033800     EXIT.
033900
034000*****************************************************************
034100*            2310-VERIFICA-REQUIERE-TODOS                       *
034200*   SI ALGUNA HERRAMIENTA DE REQUIRE-ALL-LIST NO APARECE GOOD,   *
034300*   SE APAGA SW-88-CUMPLE-TODOS (NO SE REVIERTE DESPUES).        *
034400*****************************************************************
034500 2310-VERIFICA-REQUIERE-TODOS.
034600
034700     MOVE EVL0-REQUIRE-ALL-LIST (WS-IX-REQ) TO WS-NOMBRE-REQ-MAY
034800     INSPECT WS-NOMBRE-REQ-MAY
034900             CONVERTING CT-ALFA-MINUSCULA TO CT-ALFA-MAYUSCULA
035000
035100     PERFORM 2330-BUSCA-ATRIBUTO-GOOD
035200        THRU 2330-BUSCA-ATRIBUTO-GOOD-EXIT
035300
035400     IF SW-88-NO-ENCONTRADO
035500        MOVE 'N'                   TO SW-CUMPLE-TODOS
035600     END-IF.
035700
035800 2310-VERIFICA-REQUIERE-TODOS-EXIT.
035900     EXIT.
036000
036100*****************************************************************
036200*             2320-VERIFICA-REQUIERE-UNO                        *
036300*   APENAS APARECE GOOD UNA DE LAS HERRAMIENTAS DE REQUIRE-ONE-  *
036400*   LIST, SE ENCIENDE SW-88-CUMPLE-UNO Y EL PERFORM VARYING DEL  *
036500*   LLAMADOR CORTA EL RECORRIDO.                                 *
036600*****************************************************************
036700 2320-VERIFICA-REQUIERE-UNO.
036800
036900     MOVE EVL0-REQUIRE-ONE-LIST (WS-IX-REQ) TO WS-NOMBRE-REQ-MAY
037000     INSPECT WS-NOMBRE-REQ-MAY
037100             CONVERTING CT-ALFA-MINUSCULA TO CT-ALFA-MAYUSCULA
037200
037300     PERFORM 2330-BUSCA-ATRIBUTO-GOOD
037400        THRU 2330-BUSCA-ATRIBUTO-GOOD-EXIT
037500
037600     IF SW-88-ENCONTRADO
037700        SET SW-88-CUMPLE-UNO       TO TRUE
037800     END-IF.
037900
038000 2320-VERIFICA-REQUIERE-UNO-EXIT.
038100     EXIT.
038200
038300*****************************************************************
038400*          2330-BUSCA-ATRIBUTO-GOOD                              *
038500*   RECORRE EL TRAMO DE ATRIBUTOS DEL ACTIVO BUSCANDO UN NOMBRE  *
038600*   (YA EN MAYUSCULAS, EN WS-NOMBRE-REQ-MAY) EN ESTADO GOOD.     *
038700*   COMPARACION INSENSIBLE A MAYUSCULA/MINUSCULA VIA INSPECT     *
038800*   CONVERTING, NO HAY FUNCTIONS INTRINSECAS EN ESTE SHOP.       *
038900*****************************************************************
039000 2330-BUSCA-ATRIBUTO-GOOD.
039100
039200     SET SW-88-NO-ENCONTRADO       TO TRUE
039300
039400     IF EVL0-ATTR-CANTIDAD EQUAL ZEROES
039500        GO TO 2330-BUSCA-ATRIBUTO-GOOD-EXIT
039600     END-IF
039700
039800     COMPUTE WS-IX-ATR-FIN =
039900             EVL0-ATTR-INICIO + EVL0-ATTR-CANTIDAD - 1
040000
040100     PERFORM 2331-COMPARA-UN-ATRIBUTO
040200        THRU 2331-COMPARA-UN-ATRIBUTO-EXIT
040300        VARYING WS-IX-ATR FROM EVL0-ATTR-INICIO BY 1
040400           UNTIL WS-IX-ATR GREATER THAN WS-IX-ATR-FIN
040500           OR    SW-88-ENCONTRADO.
040600
040700 2330-BUSCA-ATRIBUTO-GOOD-EXIT.
040800     EXIT.
040900
041000 2331-COMPARA-UN-ATRIBUTO.
041100
041200     IF ATTB-ATTR-STATUS (WS-IX-ATR) EQUAL 'GOOD'
041300        MOVE ATTB-ATTR-NAME (WS-IX-ATR) TO WS-NOMBRE-ATRIB-MAY
041400        INSPECT WS-NOMBRE-ATRIB-MAY
041500                CONVERTING CT-ALFA-MINUSCULA TO CT-ALFA-MAYUSCULA
041600        IF WS-NOMBRE-ATRIB-MAY EQUAL WS-NOMBRE-REQ-MAY
041700           SET SW-88-ENCONTRADO    TO TRUE
041800        END-IF
041900     END-IF.
042000
042100 2331-COMPARA-UN-ATRIBUTO-EXIT.
042200     EXIT.
042300
042400*****************************************************************
042500*                   2400-FIJA-ESTADO                            *
042600*   COMPLIANT PISA CUALQUIER ESTADO ANTERIOR (INCLUSO ROGUE).    *
042700*   NO-COMPLIANT RETIENE ROGUE (ESCALAMIENTO DELIBERADO): UN     *
042800*   ACTIVO ROGUE QUE SIGUE SIN HERRAMIENTAS NO BAJA A NON-       *
042900*   COMPLIANT SOLO.                                              *
043000*****************************************************************
043100 2400-FIJA-ESTADO.
043200
043300     IF SW-88-ES-COMPLIANT
043400        SET ACT0-88-COMPLIANT      TO TRUE
043500     ELSE
043600        IF ACT0-88-ROGUE
043700           CONTINUE
043800        ELSE
043900           SET ACT0-88-NON-COMPLIANT TO TRUE
044000        END-IF
044100     END-IF.
044200
044300 2400-FIJA-ESTADO-EXIT.
044400     EXIT.
044500
044600*****************************************************************
044700*                           3000-FIN                            *
044800*****************************************************************
044900 3000-FIN.
045000
045100     GOBACK.
045200
045300*****************************************************************
045400*               9510-CALCULA-ELAPSED                            *
045500*   CALCULA WS-SEGUNDOS-ELAPSED = EVL0-RUN-DATE-TIME MENOS LA    *
045600*   FECHA EN WS-FECHA-ENTRADA.  UN CAMPO EN BLANCO SE TRATA      *
045700*   COMO ELAPSED = 0 (NUNCA SE CONSIDERA VENCIDO).               *
045800*****************************************************************
045900 9510-CALCULA-ELAPSED.
046000
046100     IF WS-FECHA-ENTRADA EQUAL SPACES
046200        MOVE ZEROES                TO WS-SEGUNDOS-ELAPSED
046300        GO TO 9510-CALCULA-ELAPSED-EXIT
046400     END-IF
046500
046600     PERFORM 9500-CALCULA-SEGUNDOS-EPOCA
046700        THRU 9500-CALCULA-SEGUNDOS-EPOCA-EXIT
046800     MOVE WS-SEGUNDOS-EPOCA          TO WS-SEGUNDOS-ELAPSED
046900
047000     MOVE EVL0-RUN-DATE-TIME         TO WS-FECHA-ENTRADA
047100     PERFORM 9500-CALCULA-SEGUNDOS-EPOCA
047200        THRU 9500-CALCULA-SEGUNDOS-EPOCA-EXIT
047300     MOVE WS-SEGUNDOS-EPOCA          TO WS-SEGUNDOS-RUN
047400
047500     COMPUTE WS-SEGUNDOS-ELAPSED =
047600             WS-SEGUNDOS-RUN - WS-SEGUNDOS-ELAPSED.
047700
047800 9510-CALCULA-ELAPSED-EXIT.
047900     EXIT.
048000
048100*****************************************************************
048200*            9500-CALCULA-SEGUNDOS-EPOCA                        *
048300*   CONVIERTE WS-FECHA-ENTRADA (YYYY-MM-DD HH:MM:SS) EN UN       *
048400*   NUMERO DE SEGUNDOS DESDE UNA EPOCA FIJA, USANDO EL METODO    *
048500*   CIVIL-A-DIAS DE CALENDARIO GREGORIANO (EL MISMO QUE USA EL   *
048600*   MODULO DE ANTIGUEDAD DE NOMINA PARA CALCULAR ANIOS DE        *
048700*   SERVICIO).  NO SE USAN FUNCTIONS INTRINSECAS.                *
048800*****************************************************************
048900 9500-CALCULA-SEGUNDOS-EPOCA.
049000
049100     IF WS-MES GREATER THAN 2
049200        MOVE WS-ANIO                 TO WS-ANIO-AJUSTADO
049300        COMPUTE WS-MES-AJUSTADO = WS-MES - 3
049400     ELSE
049500        COMPUTE WS-ANIO-AJUSTADO = WS-ANIO - 1
049600        COMPUTE WS-MES-AJUSTADO = WS-MES + 9
049700     END-IF
049800
049900     COMPUTE WS-ERA = WS-ANIO-AJUSTADO / 400
050000     COMPUTE WS-AOE = WS-ANIO-AJUSTADO - (WS-ERA * 400)
050100     COMPUTE WS-DOY =
050200             ((153 * WS-MES-AJUSTADO) + 2) / 5 + WS-DIA - 1
050300     COMPUTE WS-DOE =
050400             (WS-AOE * 365) + (WS-AOE / 4) - (WS-AOE / 100)
050500             + WS-DOY
050600     COMPUTE WS-DIAS-EPOCA =
050700             (WS-ERA * 146097) + WS-DOE - CT-DIAS-EPOCA-AJUSTE
050800
050900     COMPUTE WS-SEGUNDOS-EPOCA =
051000             (WS-DIAS-EPOCA * CT-SEGUNDOS-DIA)
051100             + (WS-HORA * 3600) + (WS-MINUTO * 60) + WS-SEGUNDO.
051200
051300 9500-CALCULA-SEGUNDOS-EPOCA-EXIT.
051400     EXIT.
