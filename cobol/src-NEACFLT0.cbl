000100*****************************************************************
000200* PROGRAM NAME:    NEACFLT0.                                    *
000300* ORIGINAL AUTHOR: MIBARRA.                                     *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 21/05/2024 MARIO IBARRA  VERSION INICIAL.  LISTADO DE ACTIVOS * CR-4402 
000800*                          FILTRADO POR ESTADO Y POR TENENCIA   * CR-4402 
000900*                          DE HERRAMIENTAS, A PEDIDO DEL AREA   * CR-4402 
001000*                          DE SEGURIDAD (CR-4402).               *CR-4402 
001100* 09/07/2024 GFORRICH      EL FILTRO PASA A LEER EL MAESTRO     * CR-4471 
001200*                          DESDE LAS TABLAS EN MEMORIA; ANTES    *CR-4471 
001300*                          CONSULTABA EL MAESTRO VIA DB2        * CR-4471 
001400*                          (CR-4471).                            *CR-4471 
001500*****************************************************************
001600*                                                               *
001700*          I D E N T I F I C A T I O N  D I V I S I O N         *
001800*                                                               *
001900*****************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID.  NEACFLT0.
002200 AUTHOR. MARIO IBARRA.
002300 INSTALLATION. IBM Z/OS.
002400 DATE-WRITTEN. FEBRERO 1994.
002500 DATE-COMPILED. FEBRERO 1994.
002600 SECURITY. CONFIDENTIAL.
002700*****************************************************************
002800*                                                               *
002900*             E N V I R O N M E N T   D I V I S I O N           *
003000*                                                               *
003100*****************************************************************
003200 ENVIRONMENT DIVISION.
003300
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600        C01 IS TOP-OF-FORM.
003700
003800 INPUT-OUTPUT SECTION.
003900
004000*****************************************************************
004100*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
004200*****************************************************************
004300 FILE-CONTROL.
004400
004500     SELECT TARJETAS     ASSIGN       TO TARJETAS
004600                          ORGANIZATION IS LINE SEQUENTIAL
004700                          FILE STATUS  IS SW-FILE-STATUS.
004800
004900     SELECT ASSETMST     ASSIGN       TO ASSETMST
005000                          FILE STATUS  IS SW-FILE-STATUS.
005100
005200     SELECT ATRIBUTOS    ASSIGN       TO ATRIBUTOS
005300                          FILE STATUS  IS SW-FILE-STATUS.
005400
005500     SELECT LISTADO      ASSIGN       TO LISTADO
005600                          ORGANIZATION IS LINE SEQUENTIAL
005700                          FILE STATUS  IS SW-FILE-STATUS.
005800
005900*****************************************************************
006000*                                                               *
006100*                      D A T A   D I V I S I O N                *
006200*                                                               *
006300*****************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 FD  TARJETAS
006800     RECORDING MODE IS F
006900     RECORD CONTAINS 80 CHARACTERS.
007000 01  REG-TARJETAS.
007100     COPY NEPARM0.
007200
007300 FD  ASSETMST
007400     RECORDING MODE IS F
007500     RECORD CONTAINS 87 CHARACTERS.
007600 01  REG-ASSETMST.
007700     COPY NEACTV0.
007800
007900 FD  ATRIBUTOS
008000     RECORDING MODE IS F
008100     RECORD CONTAINS 151 CHARACTERS.
008200 01  REG-ATRIBUTOS.
008300     COPY NEATRB0.
008400
008500 FD  LISTADO
008600     RECORDING MODE IS F
008700     RECORD CONTAINS 132 CHARACTERS.
008800 01  REG-LISTADO                    PIC X(132).
008900
009000 WORKING-STORAGE SECTION.
009100
009200*****************************************************************
009300*                    DEFINICION DE CONTADORES                   *
009400*****************************************************************
009500 01  WS-CONTADORES.
009600     05 CNT0-ASSETS-EXAMINADOS         PIC 9(07) COMP VALUE 0.
009700     05 CNT0-ASSETS-SELECCIONADOS      PIC 9(07) COMP VALUE 0.
009800
009900*****************************************************************
010000*                    DEFINICION DE SWITCHES                     *
010100*****************************************************************
010200 01  SW-SWITCHES.
010300     05 SW-FILE-STATUS                 PIC X(02) VALUE SPACES.
010400     05 SW-FIN-TARJETAS                PIC X(01) VALUE 'N'.
010500        88 SW-88-FIN-TARJETAS                      VALUE 'S'.
010600     05 SW-FIN-ASSETMST                PIC X(01) VALUE 'N'.
010700        88 SW-88-FIN-ASSETMST                      VALUE 'S'.
010800     05 SW-FIN-ATRIBUTOS               PIC X(01) VALUE 'N'.
010900        88 SW-88-FIN-ATRIBUTOS                     VALUE 'S'.
011000     05 SW-TIENE-ATRIBUTO              PIC X(01) VALUE 'N'.
011100        88 SW-88-TIENE-ATRIBUTO                    VALUE 'S'.
011200     05 SW-CUMPLE-INCLUYE-ESTADO       PIC X(01) VALUE 'N'.
011300        88 SW-88-CUMPLE-INCLUYE-ESTADO              VALUE 'S'.
011400     05 SW-CUMPLE-EXCLUYE-ESTADO       PIC X(01) VALUE 'N'.
011500        88 SW-88-CUMPLE-EXCLUYE-ESTADO              VALUE 'S'.
011600     05 SW-TIENE-TODOS-INCLUYE-ATRIB   PIC X(01) VALUE 'N'.
011700        88 SW-88-TIENE-TODOS-INCLUYE-ATRIB          VALUE 'S'.
011800     05 SW-TIENE-ALGUN-EXCLUYE-ATRIB   PIC X(01) VALUE 'N'.
011900        88 SW-88-TIENE-ALGUN-EXCLUYE-ATRIB          VALUE 'S'.
012000     05 SW-NOMBRE-ENCONTRADO           PIC X(01) VALUE 'N'.
012100        88 SW-88-NOMBRE-ENCONTRADO                  VALUE 'S'.
012200     05 SW-ASSET-SELECCIONADO          PIC X(01) VALUE 'N'.
012300        88 SW-88-ASSET-SELECCIONADO                 VALUE 'S'.
012400
012500*****************************************************************
012600*        DEFINICION DEL AREA DE PARAMETROS DE SELECCION         *
012700*   TARJETAS 06/07 (INCLUYE/EXCLUYE ESTADO), 08/09 (INCLUYE/    *
012800*   EXCLUYE ATRIBUTO) Y 10 (ENRIQUECE); HASTA 5 VALORES CADA    *
012900*   LISTA.  LISTA VACIA = SIN RESTRICCION PARA ESE CRITERIO.    *
013000*****************************************************************
013100 01  WS-PARAMETROS.
013200     05 WS-INCLUYE-ESTADO-CANT         PIC 9(01) COMP VALUE 0.
013300     05 WS-INCLUYE-ESTADO-LIST OCCURS 5 TIMES     PIC X(13).
013400     05 WS-EXCLUYE-ESTADO-CANT         PIC 9(01) COMP VALUE 0.
013500     05 WS-EXCLUYE-ESTADO-LIST OCCURS 5 TIMES     PIC X(13).
013600     05 WS-INCLUYE-ATRIB-CANT          PIC 9(01) COMP VALUE 0.
013700     05 WS-INCLUYE-ATRIB-LIST  OCCURS 5 TIMES     PIC X(20).
013800     05 WS-EXCLUYE-ATRIB-CANT          PIC 9(01) COMP VALUE 0.
013900     05 WS-EXCLUYE-ATRIB-LIST  OCCURS 5 TIMES     PIC X(20).
014000     05 WS-ENRIQUECE-SW                PIC X(01) VALUE 'N'.
014100        88 WS-88-ENRIQUECE                         VALUE 'S'.
014200
014300*****************************************************************
014400*            LINEAS DE IMPRESION DEL LISTADO (132 COL)          *
014500*****************************************************************
014600 01  WS-LINEA-ASSET.
014700     05 AST-ASSET-ID                   PIC 9(06).
014800     05 FILLER                         PIC X(01) VALUE SPACE.
014900     05 AST-HOSTNAME                   PIC X(30).
015000     05 FILLER                         PIC X(01) VALUE SPACE.
015100     05 AST-STATUS                     PIC X(13).
015200     05 FILLER                         PIC X(01) VALUE SPACE.
015300     05 AST-INSERT-DATE                PIC X(19).
015400     05 FILLER                         PIC X(01) VALUE SPACE.
015500     05 AST-LAST-OBSERVED              PIC X(19).
015600     05 FILLER                         PIC X(41) VALUE SPACES.
015700
015800 01  WS-LINEA-ATRIB.
015900     05 FILLER                         PIC X(03) VALUE SPACES.
016000     05 ATR-NOMBRE                     PIC X(20).
016100     05 FILLER                         PIC X(01) VALUE SPACE.
016200     05 ATR-ESTADO                     PIC X(07).
016300     05 FILLER                         PIC X(01) VALUE SPACE.
016400     05 ATR-LAST-OBSERVED              PIC X(19).
016500     05 FILLER                         PIC X(01) VALUE SPACE.
016600     05 ATR-DETALLE                    PIC X(80).
016700
016800*****************************************************************
016900*                     DEFINICION DE VARIABLES                   *
017000*****************************************************************
017100 01  WS-VARIABLES.
017200     05 WS-IX-ASSET                    PIC 9(05) COMP.
017300     05 WS-IX-ATR                      PIC 9(05) COMP.
017400     05 WS-IX-LIST                     PIC 9(01) COMP.
017500
017600*****************************************************************
017700*    TABLAS EN MEMORIA DEL MAESTRO DE ACTIVOS Y DE ATRIBUTOS    *
017800*    (SOLO LECTURA -- EL FILTRO NO MODIFICA EL DEPOSITO).       *
017900*****************************************************************
018000 01  WS-TABLA-ACTIVOS.
018100     COPY NEACTBL.
018200 01  WS-TABLA-ATRIBUTOS.
018300     COPY NEATTBL.
018400
018500*****************************************************************
018600*                                                               *
018700*              P R O C E D U R E   D I V I S I O N              *
018800*                                                               *
018900*****************************************************************
019000 PROCEDURE DIVISION.
019100
019200*****************************************************************
019300*                        0000-MAINLINE                          *
019400*****************************************************************
019500 0000-MAINLINE.
019600
019700     PERFORM 1000-INICIO
019800        THRU 1000-INICIO-EXIT
019900
020000     IF ACTB-CANTIDAD GREATER THAN ZEROES
020100        PERFORM 2000-PROCESO
020200           THRU 2000-PROCESO-EXIT
020300           VARYING WS-IX-ASSET FROM 1 BY 1
020400              UNTIL WS-IX-ASSET GREATER THAN ACTB-CANTIDAD
020500     END-IF
020600
020700     PERFORM 3000-FIN.
020800
020900*****************************************************************
021000*                         1000-INICIO                           *
021100*****************************************************************
021200 1000-INICIO.
021300
021400     INITIALIZE WS-CONTADORES WS-PARAMETROS
021500                WS-TABLA-ACTIVOS WS-TABLA-ATRIBUTOS
021600
021700     OPEN INPUT TARJETAS
021800     PERFORM 1100-LEE-TARJETA
021900        THRU 1100-LEE-TARJETA-EXIT
022000        UNTIL SW-88-FIN-TARJETAS
022100     CLOSE TARJETAS
022200
022300     OPEN INPUT ASSETMST
022400     PERFORM 1200-CARGA-ACTIVO
022500        THRU 1200-CARGA-ACTIVO-EXIT
022600        UNTIL SW-88-FIN-ASSETMST
022700     CLOSE ASSETMST
022800
022900     OPEN INPUT ATRIBUTOS
023000     PERFORM 1300-CARGA-ATRIBUTO
023100        THRU 1300-CARGA-ATRIBUTO-EXIT
023200        UNTIL SW-88-FIN-ATRIBUTOS
023300     CLOSE ATRIBUTOS
023400
023500     OPEN OUTPUT LISTADO.
023600
023700 1000-INICIO-EXIT.
023800     EXIT.
023900
024000*****************************************************************
024100*                       1100-LEE-TARJETA                        *
024200*****************************************************************
024300 1100-LEE-TARJETA.
024400
024500     READ TARJETAS
024600          AT END
024700             SET SW-88-FIN-TARJETAS TO TRUE
024800          NOT AT END
024900             PERFORM 1110-PROCESA-TARJETA
025000                THRU 1110-PROCESA-TARJETA-EXIT
025100     END-READ.
025200
025300 1100-LEE-TARJETA-EXIT.
025400     EXIT.
025500
025600*****************************************************************
025700*                    1110-PROCESA-TARJETA                       *
025800*****************************************************************
025900 1110-PROCESA-TARJETA.
026000
026100     EVALUATE TRUE
026200         WHEN PRM0-88-INCLUYE-ESTADO
026300              IF WS-INCLUYE-ESTADO-CANT LESS THAN 5
026400                 ADD 1 TO WS-INCLUYE-ESTADO-CANT
026500                 MOVE PRM0-VAL-NOMBRE-ESTADO
026600                   TO WS-INCLUYE-ESTADO-LIST
026700                      (WS-INCLUYE-ESTADO-CANT)
026800              END-IF
026900         WHEN PRM0-88-EXCLUYE-ESTADO
027000              IF WS-EXCLUYE-ESTADO-CANT LESS THAN 5
027100                 ADD 1 TO WS-EXCLUYE-ESTADO-CANT
027200                 MOVE PRM0-VAL-NOMBRE-ESTADO
027300                   TO WS-EXCLUYE-ESTADO-LIST
027400                      (WS-EXCLUYE-ESTADO-CANT)
027500              END-IF
027600         WHEN PRM0-88-INCLUYE-ATRIB
027700              IF WS-INCLUYE-ATRIB-CANT LESS THAN 5
027800                 ADD 1 TO WS-INCLUYE-ATRIB-CANT
027900                 MOVE PRM0-VAL-NOMBRE-HERR
028000                   TO WS-INCLUYE-ATRIB-LIST
028100                      (WS-INCLUYE-ATRIB-CANT)
028200              END-IF
028300         WHEN PRM0-88-EXCLUYE-ATRIB
028400              IF WS-EXCLUYE-ATRIB-CANT LESS THAN 5
028500                 ADD 1 TO WS-EXCLUYE-ATRIB-CANT
028600                 MOVE PRM0-VAL-NOMBRE-HERR
028700                   TO WS-EXCLUYE-ATRIB-LIST
028800                      (WS-EXCLUYE-ATRIB-CANT)
028900              END-IF
029000         WHEN PRM0-88-ENRIQUECE
029100              MOVE PRM0-VAL-ENRIQUECE-SW TO WS-ENRIQUECE-SW
029200         WHEN OTHER
029300              CONTINUE
029400     END-EVALUATE.
029500
029600 1110-PROCESA-TARJETA-EXIT.
029700     EXIT.
029800
029900*****************************************************************
030000*                     1200-CARGA-ACTIVO                         *
030100*****************************************************************
030200 1200-CARGA-ACTIVO.
030300
030400     READ ASSETMST
030500          AT END
030600             SET SW-88-FIN-ASSETMST TO TRUE
030700          NOT AT END
030800             ADD 1                       TO ACTB-CANTIDAD
030900             MOVE ACT0-ASSET-ID OF REG-ASSETMST TO
031000                  ACTB-ASSET-ID (ACTB-CANTIDAD)
031100             MOVE ACT0-HOSTNAME OF REG-ASSETMST TO
031200                  ACTB-HOSTNAME (ACTB-CANTIDAD)
031300             MOVE ACT0-STATUS OF REG-ASSETMST TO
031400                  ACTB-STATUS (ACTB-CANTIDAD)
031500             MOVE ACT0-INSERT-DATE OF REG-ASSETMST TO
031600                  ACTB-INSERT-DATE (ACTB-CANTIDAD)
031700             MOVE ACT0-LAST-OBSERVED OF REG-ASSETMST TO
031800                  ACTB-LAST-OBSERVED (ACTB-CANTIDAD)
031900     END-READ.
032000
032100 1200-CARGA-ACTIVO-EXIT.
032200     EXIT.
032300
032400*****************************************************************
032500*                    1300-CARGA-ATRIBUTO                        *
032600*****************************************************************
032700 1300-CARGA-ATRIBUTO.
032800
032900     READ ATRIBUTOS
033000          AT END
033100             SET SW-88-FIN-ATRIBUTOS TO TRUE
033200          NOT AT END
033300             ADD 1                       TO ATTB-CANTIDAD
033400             MOVE ATB0-ATTR-ID           TO
033500                  ATTB-ATTR-ID (ATTB-CANTIDAD)
033600             MOVE ATB0-ASSET-ID          TO
033700                  ATTB-ASSET-ID (ATTB-CANTIDAD)
033800             MOVE ATB0-ATTR-NAME         TO
033900                  ATTB-ATTR-NAME (ATTB-CANTIDAD)
034000             MOVE ATB0-LAST-OBSERVED     TO
034100                  ATTB-LAST-OBSERVED (ATTB-CANTIDAD)
034200             MOVE ATB0-DETAIL            TO
034300                  ATTB-DETAIL (ATTB-CANTIDAD)
034400             MOVE ATB0-ATTR-STATUS       TO
034500                  ATTB-ATTR-STATUS (ATTB-CANTIDAD)
034600     END-READ.
034700
034800 1300-CARGA-ATRIBUTO-EXIT.
034900     EXIT.
035000
035100*****************************************************************
035200*                        2000-PROCESO                           *
035300*   DECIDE SI EL ACTIVO DE TURNO (INDICE WS-IX-ASSET) ENTRA EN  *
035400*   EL LISTADO, SEGUN LOS CUATRO CRITERIOS DE LA TARJETA DE     *
035500*   SELECCION, Y LO IMPRIME (CON DETALLE DE ATRIBUTOS SI LA     *
035600*   CORRIDA PIDIO ENRIQUECER).                                  *
035700*****************************************************************
035800 2000-PROCESO.
035900
036000     ADD 1 TO CNT0-ASSETS-EXAMINADOS
036100
036200     PERFORM 2050-VERIFICA-TIENE-ATRIBUTO
036300        THRU 2050-VERIFICA-TIENE-ATRIBUTO-EXIT
036400
036500     SET SW-88-ASSET-SELECCIONADO     TO FALSE
036600
036700     IF SW-88-TIENE-ATRIBUTO
036800        PERFORM 2100-VERIFICA-INCLUYE-ESTADO
036900           THRU 2100-VERIFICA-INCLUYE-ESTADO-EXIT
037000        PERFORM 2200-VERIFICA-EXCLUYE-ESTADO
037100           THRU 2200-VERIFICA-EXCLUYE-ESTADO-EXIT
037200        PERFORM 2300-VERIFICA-INCLUYE-ATRIB
037300           THRU 2300-VERIFICA-INCLUYE-ATRIB-EXIT
037400        PERFORM 2400-VERIFICA-EXCLUYE-ATRIB
037500           THRU 2400-VERIFICA-EXCLUYE-ATRIB-EXIT
037600        IF SW-88-CUMPLE-INCLUYE-ESTADO
037700           AND SW-88-CUMPLE-EXCLUYE-ESTADO
037800           AND SW-88-TIENE-TODOS-INCLUYE-ATRIB
037900           AND NOT SW-88-TIENE-ALGUN-EXCLUYE-ATRIB
038000           SET SW-88-ASSET-SELECCIONADO TO TRUE
038100        END-IF
038200     END-IF
038300
038400     IF SW-88-ASSET-SELECCIONADO
038500        PERFORM 2500-IMPRIME-ASSET
038600           THRU 2500-IMPRIME-ASSET-EXIT
038700        ADD 1 TO CNT0-ASSETS-SELECCIONADOS
038800        IF WS-88-ENRIQUECE
038900           AND ATTB-CANTIDAD GREATER THAN ZEROES
039000           PERFORM 2600-IMPRIME-ATRIBUTOS
039100              THRU 2600-IMPRIME-ATRIBUTOS-EXIT
039200              VARYING WS-IX-ATR FROM 1 BY 1
039300                 UNTIL WS-IX-ATR GREATER THAN ATTB-CANTIDAD
039400        END-IF
039500     END-IF.
039600
039700 2000-PROCESO-EXIT.
039800     EXIT.
039900
040000*****************************************************************
040100*              2050-VERIFICA-TIENE-ATRIBUTO                     *
040200*****************************************************************
040300 2050-VERIFICA-TIENE-ATRIBUTO.
040400
040500     SET SW-88-TIENE-ATRIBUTO         TO FALSE
040600
040700     IF ATTB-CANTIDAD GREATER THAN ZEROES
040800        PERFORM 2051-COMPARA-ASSET-ID
040900           THRU 2051-COMPARA-ASSET-ID-EXIT
041000           VARYING WS-IX-ATR FROM 1 BY 1
041100              UNTIL WS-IX-ATR GREATER THAN ATTB-CANTIDAD
041200                 OR SW-88-TIENE-ATRIBUTO
041300     END-IF.
041400
041500 2050-VERIFICA-TIENE-ATRIBUTO-EXIT.
041600     EXIT.
041700
041800 2051-COMPARA-ASSET-ID.
041900
042000     IF ATTB-ASSET-ID (WS-IX-ATR) EQUAL
042100        ACTB-ASSET-ID (WS-IX-ASSET)
042200        SET SW-88-TIENE-ATRIBUTO      TO TRUE
042300     END-IF.
042400
042500 2051-COMPARA-ASSET-ID-EXIT.
042600     EXIT.
042700
042800*****************************************************************
042900*               2100-VERIFICA-INCLUYE-ESTADO                    *
043000*   LISTA VACIA = SIN RESTRICCION (CUMPLE SIEMPRE).              *
043100*****************************************************************
043200 2100-VERIFICA-INCLUYE-ESTADO.
043300
043400     IF WS-INCLUYE-ESTADO-CANT EQUAL ZEROES
043500        SET SW-88-CUMPLE-INCLUYE-ESTADO TO TRUE
043600     ELSE
043700        SET SW-88-NOMBRE-ENCONTRADO     TO FALSE
043800        PERFORM 2110-BUSCA-ESTADO-INCLUYE
043900           THRU 2110-BUSCA-ESTADO-INCLUYE-EXIT
044000           VARYING WS-IX-LIST FROM 1 BY 1
044100              UNTIL WS-IX-LIST GREATER THAN WS-INCLUYE-ESTADO-CANT
044200        IF SW-88-NOMBRE-ENCONTRADO
044300           SET SW-88-CUMPLE-INCLUYE-ESTADO TO TRUE
044400        ELSE
044500           SET SW-88-CUMPLE-INCLUYE-ESTADO TO FALSE
044600        END-IF
044700     END-IF.
044800
044900 2100-VERIFICA-INCLUYE-ESTADO-EXIT.
045000     EXIT.
045100
045200 2110-BUSCA-ESTADO-INCLUYE.
045300
045400     IF WS-INCLUYE-ESTADO-LIST (WS-IX-LIST) EQUAL
045500        ACTB-STATUS (WS-IX-ASSET)
045600        SET SW-88-NOMBRE-ENCONTRADO     TO TRUE
045700     END-IF.
045800
045900 2110-BUSCA-ESTADO-INCLUYE-EXIT.
046000     EXIT.
046100
046200*****************************************************************
046300*               2200-VERIFICA-EXCLUYE-ESTADO                    *
046400*   LISTA VACIA = SIN RESTRICCION (CUMPLE SIEMPRE).              *
046500*****************************************************************
046600 2200-VERIFICA-EXCLUYE-ESTADO.
046700
046800     IF WS-EXCLUYE-ESTADO-CANT EQUAL ZEROES
046900        SET SW-88-CUMPLE-EXCLUYE-ESTADO TO TRUE
047000     ELSE
047100        SET SW-88-NOMBRE-ENCONTRADO     TO FALSE
047200        PERFORM 2210-BUSCA-ESTADO-EXCLUYE
047300           THRU 2210-BUSCA-ESTADO-EXCLUYE-EXIT
047400           VARYING WS-IX-LIST FROM 1 BY 1
047500              UNTIL WS-IX-LIST GREATER THAN WS-EXCLUYE-ESTADO-CANT
047600        IF SW-88-NOMBRE-ENCONTRADO
047700           SET SW-88-CUMPLE-EXCLUYE-ESTADO TO FALSE
047800        ELSE
047900           SET SW-88-CUMPLE-EXCLUYE-ESTADO TO TRUE
048000        END-IF
048100     END-IF.
048200
048300 2200-VERIFICA-EXCLUYE-ESTADO-EXIT.
048400     EXIT.
048500
048600 2210-BUSCA-ESTADO-EXCLUYE.
048700
048800     IF WS-EXCLUYE-ESTADO-LIST (WS-IX-LIST) EQUAL
048900        ACTB-STATUS (WS-IX-ASSET)
049000        SET SW-88-NOMBRE-ENCONTRADO     TO TRUE
049100     END-IF.
049200
049300 2210-BUSCA-ESTADO-EXCLUYE-EXIT.
049400     EXIT.
049500
049600*****************************************************************
049700*               2300-VERIFICA-INCLUYE-ATRIB                     *
049800*   EL ACTIVO DEBE TENER TODOS LOS NOMBRES DE LA LISTA ENTRE     *
049900*   SUS ATRIBUTOS (CUALQUIERA SEA EL ESTADO DEL ATRIBUTO).       *
050000*   LISTA VACIA = SIN RESTRICCION.                               *
050100*****************************************************************
050200 2300-VERIFICA-INCLUYE-ATRIB.
050300
050400     SET SW-88-TIENE-TODOS-INCLUYE-ATRIB TO TRUE
050500
050600     IF WS-INCLUYE-ATRIB-CANT GREATER THAN ZEROES
050700        PERFORM 2310-VERIFICA-UN-INCLUYE
050800           THRU 2310-VERIFICA-UN-INCLUYE-EXIT
050900           VARYING WS-IX-LIST FROM 1 BY 1
051000              UNTIL WS-IX-LIST GREATER THAN WS-INCLUYE-ATRIB-CANT
051100     END-IF.
051200
051300 2300-VERIFICA-INCLUYE-ATRIB-EXIT.
051400     EXIT.
051500
051600 2310-VERIFICA-UN-INCLUYE.
051700
051800     SET SW-88-NOMBRE-ENCONTRADO         TO FALSE
051900     PERFORM 2311-BUSCA-ATRIB-DEL-ASSET
052000        THRU 2311-BUSCA-ATRIB-DEL-ASSET-EXIT
052100        VARYING WS-IX-ATR FROM 1 BY 1
052200           UNTIL WS-IX-ATR GREATER THAN ATTB-CANTIDAD
052300              OR SW-88-NOMBRE-ENCONTRADO
052400
052500     IF NOT SW-88-NOMBRE-ENCONTRADO
052600        SET SW-88-TIENE-TODOS-INCLUYE-ATRIB TO FALSE
052700     END-IF.
052800
052900 2310-VERIFICA-UN-INCLUYE-EXIT.
053000     EXIT.
053100
053200 2311-BUSCA-ATRIB-DEL-ASSET.
053300
053400     IF ATTB-ASSET-ID (WS-IX-ATR) EQUAL
053500        ACTB-ASSET-ID (WS-IX-ASSET)
053600        AND ATTB-ATTR-NAME (WS-IX-ATR) EQUAL
053700            WS-INCLUYE-ATRIB-LIST (WS-IX-LIST)
053800        SET SW-88-NOMBRE-ENCONTRADO     TO TRUE
053900     END-IF.
054000
054100 2311-BUSCA-ATRIB-DEL-ASSET-EXIT.
054200     EXIT.
054300
054400*****************************************************************
054500*               2400-VERIFICA-EXCLUYE-ATRIB                     *
054600*   EL ACTIVO NO DEBE TENER NINGUNO DE LOS NOMBRES DE LA LISTA  *
054700*   ENTRE SUS ATRIBUTOS.  LISTA VACIA = SIN RESTRICCION.         *
054800*****************************************************************
054900 2400-VERIFICA-EXCLUYE-ATRIB.
055000
055100     SET SW-88-TIENE-ALGUN-EXCLUYE-ATRIB TO FALSE
055200
055300     IF WS-EXCLUYE-ATRIB-CANT GREATER THAN ZEROES
055400        PERFORM 2410-VERIFICA-UN-EXCLUYE
055500           THRU 2410-VERIFICA-UN-EXCLUYE-EXIT
055600           VARYING WS-IX-LIST FROM 1 BY 1
055700              UNTIL WS-IX-LIST GREATER THAN WS-EXCLUYE-ATRIB-CANT
055800                 OR SW-88-TIENE-ALGUN-EXCLUYE-ATRIB
055900     END-IF.
056000
056100 2400-VERIFICA-EXCLUYE-ATRIB-EXIT.
056200     EXIT.
056300
056400 2410-VERIFICA-UN-EXCLUYE.
056500
056600     SET SW-88-NOMBRE-ENCONTRADO         TO FALSE
056700     PERFORM 2411-BUSCA-ATRIB-DEL-ASSET
056800        THRU 2411-BUSCA-ATRIB-DEL-ASSET-EXIT
056900        VARYING WS-IX-ATR FROM 1 BY 1
057000           UNTIL WS-IX-ATR GREATER THAN ATTB-CANTIDAD
057100              OR SW-88-NOMBRE-ENCONTRADO
057200
057300     IF SW-88-NOMBRE-ENCONTRADO
057400        SET SW-88-TIENE-ALGUN-EXCLUYE-ATRIB TO TRUE
057500     END-IF.
057600
057700 2410-VERIFICA-UN-EXCLUYE-EXIT.
057800     EXIT.
057900
058000 2411-BUSCA-ATRIB-DEL-ASSET.
058100
058200     IF ATTB-ASSET-ID (WS-IX-ATR) EQUAL
058300        ACTB-ASSET-ID (WS-IX-ASSET)
058400        AND ATTB-ATTR-NAME (WS-IX-ATR) EQUAL
058500            WS-EXCLUYE-ATRIB-LIST (WS-IX-LIST)
058600        SET SW-88-NOMBRE-ENCONTRADO     TO TRUE
058700     END-IF.
058800
058900 2411-BUSCA-ATRIB-DEL-ASSET-EXIT.
059000     EXIT.
059100
059200*****************************************************************
059300*                    2500-IMPRIME-ASSET                         *
059400*****************************************************************
059500 2500-IMPRIME-ASSET.
059600
059700     MOVE ACTB-ASSET-ID (WS-IX-ASSET)      TO AST-ASSET-ID
059800     MOVE ACTB-HOSTNAME (WS-IX-ASSET)      TO AST-HOSTNAME
059900     MOVE ACTB-STATUS (WS-IX-ASSET)        TO AST-STATUS
060000     MOVE ACTB-INSERT-DATE (WS-IX-ASSET)   TO AST-INSERT-DATE
060100     MOVE ACTB-LAST-OBSERVED (WS-IX-ASSET) TO AST-LAST-OBSERVED
060200
060300     WRITE REG-LISTADO FROM WS-LINEA-ASSET
060400           AFTER ADVANCING 1.
060500
060600 2500-IMPRIME-ASSET-EXIT.
060700     EXIT.
060800
060900*****************************************************************
061000*                  2600-IMPRIME-ATRIBUTOS                       *
061100*   LINEA INDENTADA POR CADA ATRIBUTO DEL ACTIVO SELECCIONADO,  *
061200*   SOLO CUANDO LA CORRIDA PIDIO ENRIQUECER (TARJETA 10).        *
061300*****************************************************************
061400 2600-IMPRIME-ATRIBUTOS.
061500
061600     IF ATTB-ASSET-ID (WS-IX-ATR) EQUAL
061700        ACTB-ASSET-ID (WS-IX-ASSET)
061800        MOVE ATTB-ATTR-NAME (WS-IX-ATR)       TO ATR-NOMBRE
061900        MOVE ATTB-ATTR-STATUS (WS-IX-ATR)     TO ATR-ESTADO
062000        MOVE ATTB-LAST-OBSERVED (WS-IX-ATR)   TO ATR-LAST-OBSERVED
062100        MOVE ATTB-DETAIL (WS-IX-ATR)          TO ATR-DETALLE
062200        WRITE REG-LISTADO FROM WS-LINEA-ATRIB
062300              AFTER ADVANCING 1
062400     END-IF.
062500
062600 2600-IMPRIME-ATRIBUTOS-EXIT.
062700     EXIT.
062800
062900*****************************************************************
063000*                           3000-FIN                            *
063100*****************************************************************
063200 3000-FIN.
063300
063400     MOVE SPACES                    TO REG-LISTADO
063500     STRING 'ACTIVOS EXAMINADOS......: '
063600                 DELIMITED BY SIZE
063700            CNT0-ASSETS-EXAMINADOS  DELIMITED BY SIZE
063800            INTO REG-LISTADO
063900     WRITE REG-LISTADO AFTER ADVANCING 2
064000
064100     MOVE SPACES                    TO REG-LISTADO
064200     STRING 'ACTIVOS SELECCIONADOS...: '
064300                 DELIMITED BY SIZE
064400            CNT0-ASSETS-SELECCIONADOS DELIMITED BY SIZE
064500            INTO REG-LISTADO
064600     WRITE REG-LISTADO AFTER ADVANCING 1
064700
064800     CLOSE LISTADO
064900
065000     STOP RUN.
