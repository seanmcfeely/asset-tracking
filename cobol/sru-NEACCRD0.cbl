000100*****************************************************************
000200* PROGRAM NAME:    NEACCRD0.                                    *
000300* ORIGINAL AUTHOR: MIBARRA.                                     *
000400*                                                               *
000500* DATE       AUTHOR        MAINTENANCE REQUIREMENT.             *
000600* ---------- ------------  -------------------------------------*
000700* 14/02/2024 MARIO IBARRA  VERSION INICIAL.  ALTA / BAJA /      *
000800*                          CAMBIO / CONSULTA DE ACTIVOS CONTRA  *
000900*                          LA TABLA EN MEMORIA NEACTBL (ANTES   *
001000*                          ERA UN EXEC SQL CONTRA DSN81310.EMP, *
001100*                          VER NE9CEMP0; ESTE SISTEMA NO TIENE  *
001200*                          DB2).                                 *
001300* 09/07/2024 GFORRICH      LA BAJA AHORA LLAMA A NEATCRD0 PARA  * CR-4471 
001400*                          ELIMINAR EN CASCADA LOS ATRIBUTOS    * CR-4471 
001500*                          DEL ACTIVO (CR-4471).                * CR-4471 
001600*****************************************************************
001700*                                                               *
001800*          I D E N T I F I C A T I O N  D I V I S I O N         *
001900*                                                               *
002000*****************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  NEACCRD0.
002300 AUTHOR. MARIO IBARRA.
002400 INSTALLATION. IBM Z/OS.
002500 DATE-WRITTEN. FEBRERO 1994.
002600 DATE-COMPILED. FEBRERO 1994.
002700 SECURITY. CONFIDENTIAL.
002800*****************************************************************
002900*                                                               *
003000*             E N V I R O N M E N T   D I V I S I O N           *
003100*                                                               *
003200*****************************************************************
003300 ENVIRONMENT DIVISION.
003400
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700        C01 IS TOP-OF-FORM.
003800
003900*****************************************************************
004000*                                                               *
004100*                      D A T A   D I V I S I O N                *
004200*                                                               *
004300*****************************************************************
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600
004700*****************************************************************
004800*                    DEFINICION DE CONSTANTES                   *
004900*****************************************************************
005000 01  CT-CONSTANTES.
005100     05 CT-RUTINA                  PIC X(08) VALUE 'NEACCRD0'.
005200     05 CT-CAMPO-HOSTNAME          PIC X(08) VALUE 'HOSTNAME'.
005300     05 CT-CAMPO-ASSET-ID          PIC X(08) VALUE 'ASSET-ID'.
005400     05 CT-ALFA-MINUSCULA
005500             PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
005600     05 CT-ALFA-MAYUSCULA
005700             PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
005800
005900*****************************************************************
006000*                     DEFINICION DE AVISOS                      *
006100*****************************************************************
006200 01  MA-AVISOS.
006300     05 MA-YA-EXISTE               PIC X(07) VALUE 'NEA0001'.
006400     05 MA-NO-EXISTE               PIC X(07) VALUE 'NEA0002'.
006500 01  ME-MENSAJES.
006600     05 ME-CAMPO-OBLIGATORIO       PIC X(07) VALUE 'NEE2001'.
006700     05 ME-OPCION-INVALIDA         PIC X(07) VALUE 'NEE2100'.
006800
006900*****************************************************************
007000*                    DEFINICION DE SWITCHES                     *
007100*****************************************************************
007200 01  SW-SWITCHES.
007300     05 SW-ENCONTRADO              PIC X(01).
007400        88 SW-88-ENCONTRADO                  VALUE 'S'.
007500        88 SW-88-NO-ENCONTRADO               VALUE 'N'.
007600
007700*****************************************************************
007800*                     DEFINICION DE VARIABLES                   *
007900*****************************************************************
008000 01  WS-VARIABLES.
008100     05 WS-IX-BUSCA                PIC 9(05) COMP.
008200     05 WS-IX-DESTINO              PIC 9(05) COMP.
008300     05 WS-PROX-ASSET-ID           PIC 9(06).
008400     05 WS-HOSTNAME-MAYUSC         PIC X(30).
008500     05 WS-HOSTNAME-TABLA-MAYUSC   PIC X(30).
008600
008700*****************************************************************
008800*       AREA DE COMUNICACION PARA LA BAJA EN CASCADA             *
008900*   (EL RETORNO DE LA CASCADA SE RECIBE EN LK-NEACRET0, LA       *
009000*    MISMA AREA QUE NOS PASO NUESTRO PROPIO LLAMADOR, YA QUE NO  *
009100*    SE INSPECCIONA DESPUES DE LA BAJA).                         *
009200*****************************************************************
009300 01  WS-CAT0-CASCADA.
009400     COPY NECRATR0.
009500
009600*****************************************************************
009700*                     DEFINICION DE LINKAGE                     *
009800*****************************************************************
009900 LINKAGE SECTION.
010000 01  LK-NECRAST0.
010100     COPY NECRAST0.
010200 01  LK-NEACRET0.
010300     COPY NEACRET0.
010400 01  LK-TABLA-ACTIVOS.
010500     COPY NEACTBL.
010600 01  LK-TABLA-ATRIBUTOS.
010700     COPY NEATTBL.
010800
010900*****************************************************************
011000*                                                               *
011100*              P R O C E D U R E   D I V I S I O N              *
011200*                                                               *
011300*****************************************************************
011400 PROCEDURE DIVISION USING LK-NECRAST0
011500                           LK-NEACRET0
011600                           LK-TABLA-ACTIVOS
011700                           LK-TABLA-ATRIBUTOS.
011800
011900*****************************************************************
012000*                        0000-MAINLINE                          *
012100*****************************************************************
012200 0000-MAINLINE.
012300
012400     PERFORM 1000-INICIO
012500        THRU 1000-INICIO-EXIT
012600
012700     PERFORM 2000-PROCESO
012800        THRU 2000-PROCESO-EXIT
012900
013000     PERFORM 3000-FIN.
013100
013200*****************************************************************
013300*                         1000-INICIO                           *
013400*****************************************************************
013500 1000-INICIO.
013600
013700     INITIALIZE LK-NEACRET0
013800     SET RET0-88-OK                TO TRUE
013900     MOVE 'N'                      TO CAS0-ES-NUEVO
014000     MOVE 'N'                      TO CAS0-FOUND-SW.
014100
014200 1000-INICIO-EXIT.
014300     EXIT.
014400
014500*****************************************************************
014600*                         2000-PROCESO                          *
014700*****************************************************************
014800 2000-PROCESO.
014900
015000     EVALUATE TRUE
015100         WHEN CAS0-88-CREATE
015200              PERFORM 2100-CREATE-ASSET
015300                 THRU 2100-CREATE-ASSET-EXIT
015400         WHEN CAS0-88-READ
015500              PERFORM 2200-READ-ASSET
015600                 THRU 2200-READ-ASSET-EXIT
015700         WHEN CAS0-88-UPDATE
015800              PERFORM 2300-UPDATE-ASSET
015900                 THRU 2300-UPDATE-ASSET-EXIT
016000         WHEN CAS0-88-DELETE
016100              PERFORM 2400-DELETE-ASSET
016200                 THRU 2400-DELETE-ASSET-EXIT
016300         WHEN OTHER
016400              SET RET0-88-COD-ERROR      TO TRUE
016500              MOVE CT-RUTINA             TO RET0-RUTINA
016600              MOVE ME-OPCION-INVALIDA    TO RET0-COD-ERROR
016700     END-EVALUATE.
016800
016900 2000-PROCESO-EXIT.
017000     EXIT.
017100
017200*****************************************************************
017300*                      2100-CREATE-ASSET                        *
017400*   HOSTNAME SE GUARDA EN MAYUSCULAS Y ES CLAVE UNICA.  EL       *
017500*   ASSET-ID SE ASIGNA SECUENCIAL ASCENDENTE (MAX+1) Y LA FILA   *
017600*   NUEVA SE AGREGA AL FINAL, YA QUE LA TABLA ESTA ORDENADA      *
017700*   ASCENDENTE POR ASSET-ID.                                     *
017800*****************************************************************
017900 2100-CREATE-ASSET.
018000
018100     MOVE CAS0-HOSTNAME             TO WS-HOSTNAME-MAYUSC
018200     INSPECT WS-HOSTNAME-MAYUSC
018300             CONVERTING CT-ALFA-MINUSCULA TO CT-ALFA-MAYUSCULA
018400
018500     PERFORM 2110-BUSCA-POR-HOSTNAME
018600        THRU 2110-BUSCA-POR-HOSTNAME-EXIT
018700
018800     IF SW-88-ENCONTRADO
018900        SET RET0-88-COD-AVISO      TO TRUE
019000        MOVE CT-RUTINA             TO RET0-RUTINA
019100        MOVE MA-YA-EXISTE          TO RET0-COD-ERROR
019200        MOVE CT-CAMPO-HOSTNAME     TO RET0-VAR1-ERROR
019300        GO TO 2100-CREATE-ASSET-EXIT
019400     END-IF
019500
019600     IF ACTB-CANTIDAD EQUAL ZEROES
019700        MOVE 1                     TO WS-PROX-ASSET-ID
019800     ELSE
019900        COMPUTE WS-PROX-ASSET-ID =
020000                ACTB-ASSET-ID (ACTB-CANTIDAD) + 1
020100     END-IF
020200
020300     ADD 1                         TO ACTB-CANTIDAD
020400     MOVE WS-PROX-ASSET-ID         TO
020500                                ACTB-ASSET-ID (ACTB-CANTIDAD)
020600     MOVE WS-HOSTNAME-MAYUSC       TO
020700                                ACTB-HOSTNAME (ACTB-CANTIDAD)
020800     MOVE CAS0-STATUS              TO ACTB-STATUS (ACTB-CANTIDAD)
020900     MOVE CAS0-INSERT-DATE         TO
021000                                ACTB-INSERT-DATE (ACTB-CANTIDAD)
021100     MOVE CAS0-LAST-OBSERVED       TO
021200                                ACTB-LAST-OBSERVED (ACTB-CANTIDAD)
021300
021400     MOVE WS-PROX-ASSET-ID         TO CAS0-ASSET-ID
021500     SET CAS0-88-ES-NUEVO          TO TRUE
021600     SET CAS0-88-ENCONTRADO        TO TRUE.
021700
021800 2100-CREATE-ASSET-EXIT.
021900     EXIT.
022000
022100*****************************************************************
022200*                       2200-READ-ASSET                         *
022300*   SI VIENE CAS0-ASSET-ID DISTINTO DE CERO SE BUSCA POR CLAVE   *
022400*   PRINCIPAL (SEARCH ALL, LA TABLA ESTA ORDENADA POR ASSET-ID). *
022500*   SI VIENE EN CERO SE BUSCA POR HOSTNAME (CLAVE ALTERNA, LA    *
022600*   INGESTA SOLO CONOCE EL HOSTNAME DEL EVENTO).                 *
022700*****************************************************************
022800 2200-READ-ASSET.
022900
023000     IF CAS0-ASSET-ID GREATER THAN ZEROES
023100        PERFORM 2210-BUSCA-POR-ASSET-ID
023200           THRU 2210-BUSCA-POR-ASSET-ID-EXIT
023300     ELSE
023400        MOVE CAS0-HOSTNAME          TO WS-HOSTNAME-MAYUSC
023500        INSPECT WS-HOSTNAME-MAYUSC
023600                CONVERTING CT-ALFA-MINUSCULA TO CT-ALFA-MAYUSCULA
023700        PERFORM 2110-BUSCA-POR-HOSTNAME
023800           THRU 2110-BUSCA-POR-HOSTNAME-EXIT
023900     END-IF
024000
024100     IF SW-88-NO-ENCONTRADO
024200        SET RET0-88-COD-AVISO      TO TRUE
024300        MOVE CT-RUTINA             TO RET0-RUTINA
024400        MOVE MA-NO-EXISTE          TO RET0-COD-ERROR
024500        SET CAS0-88-NO-ENCONTRADO  TO TRUE
024600        GO TO 2200-READ-ASSET-EXIT
024700     END-IF
024800
024900     MOVE ACTB-ASSET-ID (WS-IX-BUSCA)       TO CAS0-ASSET-ID
025000     MOVE ACTB-HOSTNAME (WS-IX-BUSCA)       TO CAS0-HOSTNAME
025100     MOVE ACTB-STATUS (WS-IX-BUSCA)         TO CAS0-STATUS
025200     MOVE ACTB-INSERT-DATE (WS-IX-BUSCA)    TO CAS0-INSERT-DATE
025300     MOVE ACTB-LAST-OBSERVED (WS-IX-BUSCA)  TO CAS0-LAST-OBSERVED
025400     SET CAS0-88-ENCONTRADO                 TO TRUE.
025500
025600 2200-READ-ASSET-EXIT.
025700     EXIT.
025800
025900*****************************************************************
026000*                      2300-UPDATE-ASSET                        *
026100*   REEMPLAZO TOTAL DE LOS CAMPOS VARIABLES (STATUS, FECHAS);    *
026200*   EL LLAMADOR ES RESPONSABLE DE ARMAR EL VALOR FINAL DE CADA   *
026300*   CAMPO ANTES DE INVOCAR ESTA RUTINA.                          *
026400*****************************************************************
026500 2300-UPDATE-ASSET.
026600
026700     PERFORM 2210-BUSCA-POR-ASSET-ID
026800        THRU 2210-BUSCA-POR-ASSET-ID-EXIT
026900
027000     IF SW-88-NO-ENCONTRADO
027100        SET RET0-88-COD-AVISO      TO TRUE
027200        MOVE CT-RUTINA             TO RET0-RUTINA
027300        MOVE MA-NO-EXISTE          TO RET0-COD-ERROR
027400        SET CAS0-88-NO-ENCONTRADO  TO TRUE
027500        GO TO 2300-UPDATE-ASSET-EXIT
027600     END-IF
027700
027800     MOVE CAS0-STATUS              TO ACTB-STATUS (WS-IX-BUSCA)
027900     MOVE CAS0-LAST-OBSERVED       TO
028000                              ACTB-LAST-OBSERVED (WS-IX-BUSCA)
028100     SET CAS0-88-ENCONTRADO        TO TRUE.
028200
028300 2300-UPDATE-ASSET-EXIT.
028400     EXIT.
028500
028600*****************************************************************
028700*                      2400-DELETE-ASSET                        *
028800*   BAJA EN CASCADA: PRIMERO SE ELIMINAN TODOS LOS ATRIBUTOS DEL *
028900*   ACTIVO (NEATCRD0, OPCION 'T'), LUEGO SE CIERRA EL HUECO EN   *
029000*   LA TABLA DE ACTIVOS CORRIENDO LAS FILAS SIGUIENTES UN        *
029100*   LUGAR HACIA ARRIBA.                                          *
029200*****************************************************************
029300 2400-DELETE-ASSET.
029400
029500     PERFORM 2210-BUSCA-POR-ASSET-ID
029600        THRU 2210-BUSCA-POR-ASSET-ID-EXIT
029700
029800     IF SW-88-NO-ENCONTRADO
029900        SET RET0-88-COD-AVISO      TO TRUE
030000        MOVE CT-RUTINA             TO RET0-RUTINA
030100        MOVE MA-NO-EXISTE          TO RET0-COD-ERROR
030200        SET CAS0-88-NO-ENCONTRADO  TO TRUE
030300        GO TO 2400-DELETE-ASSET-EXIT
030400     END-IF
030500
030600     INITIALIZE WS-CAT0-CASCADA
030700     SET CAT0-88-DELETE-TODOS      TO TRUE
030800     MOVE CAS0-ASSET-ID            TO CAT0-ASSET-ID
030900     CALL 'NEATCRD0' USING WS-CAT0-CASCADA
031000                            LK-NEACRET0
031100                            LK-TABLA-ATRIBUTOS
031200
031300     PERFORM 2410-CIERRA-HUECO
031400        THRU 2410-CIERRA-HUECO-EXIT
031500        VARYING WS-IX-DESTINO FROM WS-IX-BUSCA BY 1
031600           UNTIL WS-IX-DESTINO GREATER THAN ACTB-CANTIDAD - 1
031700
031800     SUBTRACT 1 FROM ACTB-CANTIDAD
031900     SET CAS0-88-ENCONTRADO        TO TRUE.
032000
032100 2400-DELETE-ASSET-EXIT.
032200     EXIT.
032300
032400 2410-CIERRA-HUECO.
032500
032600     MOVE ACTB-FILA (WS-IX-DESTINO + 1)
032700                              TO ACTB-FILA (WS-IX-DESTINO).
032800
032900 2410-CIERRA-HUECO-EXIT.
033000     EXIT.
033100
033200*****************************************************************
033300*                2110-BUSCA-POR-HOSTNAME                        *
033400*   EL HOSTNAME NO ES LA CLAVE DE ORDEN DE LA TABLA (ASSET-ID    *
033500*   LO ES), ASI QUE LA BUSQUEDA ES SECUENCIAL.                   *
033600*****************************************************************
033700 2110-BUSCA-POR-HOSTNAME.
033800
033900     SET SW-88-NO-ENCONTRADO       TO TRUE
034000
034100     IF ACTB-CANTIDAD EQUAL ZEROES
034200        GO TO 2110-BUSCA-POR-HOSTNAME-EXIT
034300     END-IF
034400
034500     PERFORM 2111-COMPARA-HOSTNAME
034600        THRU 2111-COMPARA-HOSTNAME-EXIT
034700        VARYING WS-IX-BUSCA FROM 1 BY 1
034800           UNTIL WS-IX-BUSCA GREATER THAN ACTB-CANTIDAD
034900           OR    SW-88-ENCONTRADO.
035000
035100 2110-BUSCA-POR-HOSTNAME-EXIT.
035200     EXIT.
035300
035400 2111-COMPARA-HOSTNAME.
035500
035600     MOVE ACTB-HOSTNAME (WS-IX-BUSCA) TO WS-HOSTNAME-TABLA-MAYUSC
035700     IF WS-HOSTNAME-TABLA-MAYUSC EQUAL WS-HOSTNAME-MAYUSC
035800        SET SW-88-ENCONTRADO       TO TRUE
035900     END-IF.
036000
036100 2111-COMPARA-HOSTNAME-EXIT.
036200     EXIT.
036300
036400*****************************************************************
036500*               2210-BUSCA-POR-ASSET-ID                         *
036600*   BUSQUEDA BINARIA SOBRE LA CLAVE DE ORDEN DE LA TABLA.        *
036700*****************************************************************
036800 2210-BUSCA-POR-ASSET-ID.
036900
037000     SET SW-88-NO-ENCONTRADO       TO TRUE
037100
037200     IF ACTB-CANTIDAD EQUAL ZEROES
037300        GO TO 2210-BUSCA-POR-ASSET-ID-EXIT
037400     END-IF
037500
037600     SET ACTB-IX                   TO 1
037700     SEARCH ALL ACTB-FILA
037800        WHEN ACTB-ASSET-ID (ACTB-IX) EQUAL CAS0-ASSET-ID
037900             MOVE ACTB-IX          TO WS-IX-BUSCA
038000             SET SW-88-ENCONTRADO  TO TRUE
038100     END-SEARCH.
038200
038300 2210-BUSCA-POR-ASSET-ID-EXIT.
038400     EXIT.
038500
038600*****************************************************************
038700*                           3000-FIN                            *
038800*****************************************************************
038900 3000-FIN.
039000
039100     GOBACK.
