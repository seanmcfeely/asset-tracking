000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEACRET0                                  *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION DE RETORNO / ESTADO PARA    *
000600*               LAS RUTINAS DE MANTENIMIENTO DEL MAESTRO DE      *
000700*               ACTIVOS Y ATRIBUTOS (SIN COMPONENTE DB2: ESTE    *
000800*               SISTEMA RESUELVE TODO CONTRA TABLAS EN MEMORIA). *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 060 POSICIONES.                           *
001300*           PREFIJO  : RET0.                                     *
001400*                                                                *
001500* Maintenence Log                                                *
001600* Date       Author        Maintenance Requirement.              *
001700* ---------- ------------  -------------------------------------*
001800* 14/02/2024 MIBARRA       VERSION INICIAL (ADAPTADA DE          *
001900*                          NEECRET0, SE QUITA EL BLOQUE SQLCA).  *
001950* 22/08/2024 GFORRICH      AGREGA VISTA FILLER DE SOLO-BLANCO    *
001960*                          PARA INICIALIZAR EL AREA COMPLETA DE  *
001970*                          UN SOLO GOLPE (CR-4502).              *
002000******************************************************************
002100     02  NEACRET0.
002200         05  RET0-COD-RET                   PIC X(02).
002300             88  RET0-88-OK                      VALUE '00'.
002400             88  RET0-88-COD-AVISO               VALUE '10'.
002500             88  RET0-88-COD-ERROR               VALUE '20'.
002600         05  RET0-RUTINA                     PIC X(08).
002700         05  RET0-COD-ERROR                  PIC X(07).
002800         05  RET0-VAR1-ERROR                 PIC X(20).
002900         05  RET0-VAR2-ERROR                 PIC X(20).
003000         05  FILLER                          PIC X(03).
003050* VISTA ALTERNA DE SOLO-FILLER: SE USA PARA INICIALIZAR A BLANCO
003060* EL AREA COMPLETA DE UN SOLO GOLPE (MOVE SPACES) SIN TOCAR LOS
003070* 88-LEVELS ANTERIORES (CR-4502).
003100     02  FILLER REDEFINES NEACRET0           PIC X(60).
